000100*****************************************************************
000200*    PROGRAM      LOGEDIT                                      *
000300*    REMARKS  -   NIGHTLY SOC LOG EDIT / PARSE / DETECT STEP    *
000400*                 FIRST STEP OF THE LOG-BASED SOC BATCH RUN.    *
000500*                 READS THE RAW WEB ACCESS LOG ONE LINE AT A    *
000600*                 TIME, SPLITS EACH LINE INTO TIMESTAMP / IP /  *
000700*                 REQUEST TEXT, RUNS THE REQUEST THROUGH THE    *
000800*                 NORMALIZER (URL-DECODE, HTML-DECODE, LOWER-   *
000900*                 CASE, BLANK SQUEEZE), CHECKS THE SOURCE IP    *
001000*                 AGAINST THE THREAT-INTEL IOC TABLE, AND RUNS  *
001100*                 THE 26-RULE DETECTION CATALOG AGAINST THE     *
001200*                 NORMALIZED TEXT.  ONE DETECTION RECORD COMES  *
001300*                 OUT FOR EVERY RULE HIT (OR FOR AN IOC MATCH   *
001400*                 WITH NO RULE HIT).                            *
001500*                                                                *
001600*    INPUT FILE  -  LOGFILE   (RAW ACCESS LOG, ONE LINE/REC)    *
001700*    INPUT FILE  -  IOCFEED   (SORTED IP WATCH LIST)            *
001800*    OUTPUT FILE -  DETFILE   (DETECTION RECORDS)                *
001900*    OUTPUT FILE -  SYSOUT    (OPERATOR ABEND DUMP)              *
002000*                                                                *
002100*    CHANGE LOG                                                 *
002200*    ----------                                                 *
002300*    03/14/87  JRS  ORIGINAL PROGRAM FOR NIGHT-SHIFT LOG EDIT   *
002400*    09/02/87  JRS  ADDED XSS AND SQLI RULES PER SECURITY REQ   *
002500*                   #8814                                       *
002600*    01/19/88  TMW  ADDED IOC WATCH LIST LOOKUP (REQ #9021)     *
002700*    06/30/88  JRS  WIDENED REQUEST FIELD TO 200 BYTES, WAS     *
002800*                   TRUNCATING LONG QUERY STRINGS - REQ #9187   *
002900*    11/11/88  TMW  ADDED DESERIALIZATION RULE SET (REQ #9340)  *
003000*    04/05/89  JRS  ADDED SSRF AND BUILD-PIPELINE RULES         *
003100*                   PER INFOSEC MEMO 89-04 (REQ #9502)          *
003200*    08/22/89  RDC  SEVERITY ESCALATION ON IOC HIT - A RULE     *
003300*                   HIT ON A KNOWN-BAD IP NOW BUMPS ONE LEVEL   *
003400*                   (REQ #9588)                                 *
003500*    02/14/90  JRS  ADDED CREDENTIAL STUFFING / BRUTE FORCE     *
003600*                   WINDOW CHECKS (REQ #9701)                   *
003700*    10/03/90  TMW  CORRECTED URL-DECODE OF + AS SPACE - WAS    *
003800*                   LEAVING THE PLUS SIGN IN PLACE (REQ #9788)  *
003900*    05/17/91  RDC  ADDED API RATE ABUSE AND BUILD DEPENDENCY   *
004000*                   FETCH RULES PER REQ #9855                   *
004100*    01/09/92  JRS  RAISED IOC TABLE SIZE FROM 200 TO 500 ROWS  *
004200*                   - WATCH LIST OUTGREW THE OLD TABLE          *
004300*    07/28/93  TMW  ADDED MALICIOUS PACKAGE DOWNLOAD RULE       *
004400*                   (REQ #10044)                                *
004500*    03/11/94  RDC  STANDALONE-TOKEN CHECKS NOW PAD WITH A      *
004600*                   LEADING AND TRAILING BLANK SO "5001" DOES   *
004700*                   NOT FALSE-FIRE THE "500" SERVER ERROR RULE  *
004800*                   (REQ #10119)                                *
004900*    09/06/95  JRS  ADDED UNHANDLED EXCEPTION AND DEBUG         *
005000*                   EXPOSURE RULES (REQ #10230)                 *
005100*    02/02/98  TMW  YEAR 2000 REVIEW - WS-DATE FROM DATE IS A   *
005200*                   2-DIGIT YEAR FIELD, NO CENTURY WINDOW LOGIC *
005300*                   IN THIS PROGRAM SO NO CHANGE REQUIRED. RAN  *
005400*                   TEST DECK WITH 00/01/02 DATES, CLEAN.       *
005500*    11/19/99  RDC  CONFIRMED Y2K SIGN-OFF PER MEMO Y2K-118     *
005600*    06/14/01  TMW  ADDED EXCESSIVE DATA EXPOSURE RULE          *
005700*                   (REQ #10390)                                *
005800*    04/02/03  JRS  ADDED HTML ENTITY DECODE STEP TO NORMALIZER *
005900*                   - RULES WERE MISSING ENCODED <SCRIPT> TAGS  *
006000*                   (REQ #10455)                                *
006100*****************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.    LOGEDIT.
006400 AUTHOR.        J R SAYLES.
006500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
006600 DATE-WRITTEN.  03/14/87.
006700 DATE-COMPILED.
006800 SECURITY.      NON-CONFIDENTIAL.
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS NUMERIC-HEX IS "0" THRU "9" "A" THRU "F"
007600     UPSI-0 ON WHEN-IOC-TABLE-FULL.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT LOGFILE  ASSIGN TO UT-S-LOGFILE
008000         FILE STATUS IS LOGFILE-STATUS.
008100     SELECT IOCFEED  ASSIGN TO UT-S-IOCFEED
008200         FILE STATUS IS IOCFEED-STATUS.
008300     SELECT DETFILE  ASSIGN TO UT-S-DETFILE
008400         FILE STATUS IS DETFILE-STATUS.
008500     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
008600         FILE STATUS IS SYSOUT-STATUS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  LOGFILE
009000     RECORDING MODE F
009100     LABEL RECORDS STANDARD
009200     RECORD CONTAINS 256 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS LOG-LINE-REC.
009500 01  LOG-LINE-REC                PIC X(256).
009600 FD  IOCFEED
009700     RECORDING MODE F
009800     LABEL RECORDS STANDARD
009900     RECORD CONTAINS 15 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS IOCFEED-REC.
010200 01  IOCFEED-REC                 PIC X(15).
010300 FD  DETFILE
010400     RECORDING MODE F
010500     LABEL RECORDS STANDARD
010600     RECORD CONTAINS 320 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS DETFILE-REC.
010900 01  DETFILE-REC                 PIC X(320).
011000 FD  SYSOUT
011100     RECORDING MODE F
011200     LABEL RECORDS STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC                  PIC X(132).
011700 WORKING-STORAGE SECTION.
011800 01  FILE-STATUS-CODES.
011900     05  LOGFILE-STATUS          PIC X(02).
012000         88  LOGFILE-OK                 VALUE "00".
012100         88  LOGFILE-EOF                VALUE "10".
012200     05  IOCFEED-STATUS          PIC X(02).
012300         88  IOCFEED-OK                 VALUE "00".
012400         88  IOCFEED-EOF                VALUE "10".
012500     05  DETFILE-STATUS          PIC X(02).
012600         88  DETFILE-OK                 VALUE "00".
012700     05  SYSOUT-STATUS           PIC X(02).
012800         88  SYSOUT-OK                  VALUE "00".
012850     05  FILLER                  PIC X(02).
012900 01  WS-DATE-FIELDS.
013000     05  WS-DATE                 PIC 9(06).
013100     05  WS-DATE-R REDEFINES WS-DATE.
013200         10  WS-DATE-YY          PIC 9(02).
013300         10  WS-DATE-MM          PIC 9(02).
013400         10  WS-DATE-DD          PIC 9(02).
013450     05  FILLER                  PIC X(02).
013500*--------------------------------------------------------------*
013600*    PE-PARSED-ENTRY - ONE LOG LINE BROKEN INTO ITS TIMESTAMP, *
013700*    SOURCE IP AND REQUEST TEXT, PLUS THE NORMALIZED REQUEST   *
013800*    THE RULE CATALOG ACTUALLY SCANS AGAINST.                  *
013900*--------------------------------------------------------------*
014000 01  PE-PARSED-ENTRY.
014100     05  PE-TIMESTAMP             PIC X(19).
014200     05  PE-TIMESTAMP-R REDEFINES PE-TIMESTAMP.
014300         10  PE-TS-YEAR           PIC X(04).
014400         10  FILLER               PIC X(01).
014500         10  PE-TS-MONTH          PIC X(02).
014600         10  FILLER               PIC X(01).
014700         10  PE-TS-DAY            PIC X(02).
014800         10  FILLER               PIC X(01).
014900         10  PE-TS-HH             PIC X(02).
015000         10  FILLER               PIC X(01).
015100         10  PE-TS-MI             PIC X(02).
015200         10  FILLER               PIC X(01).
015300         10  PE-TS-SS             PIC X(02).
015400     05  PE-IP                    PIC X(15).
015500     05  PE-REQUEST               PIC X(200).
015600     05  PE-NORMALIZED            PIC X(200).
015700     05  PE-RAW                   PIC X(256).
015800     05  FILLER                   PIC X(02).
015900*--------------------------------------------------------------*
016000*    IOC-TABLE-AREA - SORTED WATCH LIST LOADED ONCE AT START   *
016100*    OF RUN, SEARCHED FOR EVERY LOG LINE.  FEED FILE COMES IN  *
016200*    PRESORTED ASCENDING BY THE UPSTREAM EXTRACT JOB.          *
016300*--------------------------------------------------------------*
016400 01  IOC-TABLE-AREA.
016500     05  IOC-TABLE-ROW OCCURS 500 TIMES
016600         ASCENDING KEY IS IOC-IP-TBL
016700         INDEXED BY IOC-IDX.
016800         10  IOC-IP-TBL           PIC X(15).
016850     05  FILLER                   PIC X(01).
016900 77  IOC-TABLE-COUNT              PIC 9(04) COMP.
017000*--------------------------------------------------------------*
017100*    CHARACTER TABLES USED BY THE NORMALIZER - NO INTRINSIC    *
017200*    FUNCTIONS IN THIS SHOP'S COBOL, SO HEX-DIGIT VALUE AND    *
017300*    PRINTABLE-CHARACTER LOOKUPS ARE BUILT AS OCCURS TABLES.   *
017400*--------------------------------------------------------------*
017500 01  PRINTABLE-ASCII-TABLE.
017600     05  PRINTABLE-ASCII-STR      PIC X(95) VALUE
017700         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRST
017800-        'UVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
017850     05  FILLER                   PIC X(01).
017900 01  PRINTABLE-ASCII-REDEF REDEFINES PRINTABLE-ASCII-TABLE.
018000     05  PRINTABLE-ASCII-CHAR     PIC X(01) OCCURS 95 TIMES.
018050     05  FILLER                   PIC X(01).
018100 01  WS-HEX-WORK.
018200     05  WS-HEX-DIGIT-RAW         PIC X(01).
018300     05  WS-HEX-DIGIT-NUM REDEFINES WS-HEX-DIGIT-RAW
018400                                  PIC 9(01).
018500     05  WS-HEX-CHAR-IN           PIC X(01).
018600     05  WS-HEX-CHAR-VALUE        PIC 9(02) COMP.
018700     05  WS-HEX-VALID-SW          PIC X(01).
018800         88  HEX-VALID                  VALUE "Y".
018900     05  WS-HEX-HI-VALID-SW       PIC X(01).
019000     05  WS-HEX-HI-VALUE          PIC 9(02) COMP.
019100     05  WS-HEX-COMBINED          PIC 9(03) COMP.
019200     05  WS-PRINT-IDX             PIC 9(03) COMP.
019250     05  FILLER                   PIC X(01).
019300*--------------------------------------------------------------*
019400*    WORK BUFFERS FOR THE THREE-STEP NORMALIZER PASS           *
019500*--------------------------------------------------------------*
019600 01  WS-NORMALIZE-WORK.
019700     05  WS-URL-DECODED           PIC X(200).
019800     05  WS-HTML-DECODED          PIC X(200).
019900     05  WS-COLLAPSED             PIC X(200).
019950     05  FILLER                   PIC X(01).
020000 01  WS-SCAN-PADDED                PIC X(202).
020100 01  WS-SKIP-LEADING-SW            PIC X(01).
020200 01  WS-LAST-SPACE-SW              PIC X(01).
020300*--------------------------------------------------------------*
020400*    IP-TOKEN AND DOTTED-QUAD VALIDATION WORK FIELDS           *
020500*--------------------------------------------------------------*
020600 01  WS-IP-SCAN-FIELDS.
020700     05  WS-CANDIDATE-IP          PIC X(15).
020800     05  WS-IP-P1                 PIC X(03).
020900     05  WS-IP-P2                 PIC X(03).
021000     05  WS-IP-P3                 PIC X(03).
021100     05  WS-IP-P4                 PIC X(03).
021200     05  WS-IP-PARTS-CNT          PIC 9(02) COMP.
021300     05  WS-IP-VALID-SW           PIC X(01).
021400         88  IP-VALID                   VALUE "Y".
021500     05  WS-OCTET-WORK            PIC X(03).
021600     05  WS-OCTET-VALID-SW        PIC X(01).
021700         88  OCTET-VALID                VALUE "Y".
021800     05  WS-SPACE-CNT             PIC 9(02) COMP.
021900     05  WS-OCTET-LEN             PIC 9(02) COMP.
022000     05  WS-TS-VALID-SW           PIC X(01).
022100     05  WS-IP-SCAN-START         PIC 9(03) COMP.
022200     05  WS-UNSTRING-LEN          PIC 9(03) COMP.
022300     05  WS-UNSTRING-PTR          PIC 9(03) COMP.
022400     05  WS-REQ-START             PIC 9(03) COMP.
022500     05  WS-REQ-LEN               PIC 9(03) COMP.
022550     05  FILLER                   PIC X(01).
022600*--------------------------------------------------------------*
022700*    SCRATCH FIELDS SHARED BY THE 26 DETECTION-RULE PARAGRAPHS *
022800*--------------------------------------------------------------*
022900 01  MISC-SCAN-FLDS.
023000     05  WS-RULE-HIT-SW           PIC X(01).
023100         88  RULE-HIT                   VALUE "Y".
023200     05  WS-SCAN-COUNT            PIC 9(04) COMP.
023300     05  WS-SCAN-POS              PIC 9(04) COMP.
023400     05  WS-SCAN-START            PIC 9(04) COMP.
023500     05  WS-SCAN-WINDOW-LEN       PIC 9(04) COMP.
023600     05  WS-PAIR-FIRST            PIC X(20).
023700     05  WS-PAIR-FIRST-LEN        PIC 9(02) COMP.
023800     05  WS-PAIR-SECOND           PIC X(25).
023900     05  WS-PAIR-SECOND-LEN       PIC 9(02) COMP.
024000     05  WS-DIGIT-IDX             PIC 9(04) COMP.
024100     05  WS-DIGIT-FOUND-SW        PIC X(01).
024200         88  DIGIT-FOUND                VALUE "Y".
024300     05  WS-SRC-IDX               PIC 9(04) COMP.
024400     05  WS-DST-IDX               PIC 9(04) COMP.
024500     05  WS-CURRENT-RULE-NAME     PIC X(40).
024600     05  WS-CURRENT-SEVERITY      PIC X(08).
024700     05  IOC-HIT-SW               PIC X(01).
024800         88  IOC-HIT                    VALUE "Y".
024900     05  ANY-RULE-FIRED-SW        PIC X(01).
025000         88  NO-RULE-FIRED               VALUE "N".
025050     05  FILLER                   PIC X(01).
025100 01  MORE-DATA-SW                 PIC X(01)  VALUE "Y".
025200     88  NO-MORE-DATA                     VALUE "N".
025300 01  MORE-IOC-SW                  PIC X(01)  VALUE "Y".
025400     88  NO-MORE-IOC                      VALUE "N".
025500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025600     05  RECORDS-READ             PIC S9(07) COMP.
025700     05  RECORDS-WRITTEN          PIC S9(07) COMP.
025800     05  DETECTION-SEQ-NBR        PIC 9(06) COMP.
025900     05  CNT-CRITICAL             PIC S9(07) COMP.
026000     05  CNT-HIGH                 PIC S9(07) COMP.
026100     05  CNT-MEDIUM               PIC S9(07) COMP.
026200     05  CNT-LOW                  PIC S9(07) COMP.
026300     05  CNT-TOTAL-DETECTIONS     PIC S9(07) COMP.
026350     05  FILLER                   PIC X(01).
026400 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
026500 77  ONE-VAL                      PIC 9(01) VALUE 1.
026600 COPY LOGDET.
026700 COPY ABENDREC.
026800 PROCEDURE DIVISION.
026900 MAIN-LOGIC SECTION.
027000 0000-MAINLINE.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300         UNTIL NO-MORE-DATA.
027400     PERFORM 999-CLEANUP THRU 999-EXIT.
027500     GOBACK.
027600 000-HOUSEKEEPING.
027700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800     DISPLAY "******** BEGIN JOB LOGEDIT ********".
027900     ACCEPT WS-DATE FROM DATE.
028000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028100     MOVE "N" TO ANY-RULE-FIRED-SW.
028200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028300     PERFORM 050-LOAD-IOC-TABLE THRU 050-EXIT.
028400     PERFORM 900-READ-LOGFILE THRU 900-EXIT.
028500     IF NO-MORE-DATA
028600         MOVE "EMPTY INPUT FILE - LOGFILE" TO ABEND-REASON
028700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
028800 000-EXIT.
028900     EXIT.
029000 050-LOAD-IOC-TABLE.
029100     MOVE "050-LOAD-IOC-TABLE" TO PARA-NAME.
029200     MOVE ZERO TO IOC-TABLE-COUNT.
029300     MOVE "Y" TO MORE-IOC-SW.
029400     PERFORM 051-READ-IOC THRU 051-EXIT.
029500     PERFORM 052-STORE-IOC-ROW THRU 052-EXIT
029600         UNTIL NO-MORE-IOC OR IOC-TABLE-COUNT = 500.
029700 050-EXIT.
029800     EXIT.
029900 051-READ-IOC.
030000     READ IOCFEED
030100         AT END MOVE "N" TO MORE-IOC-SW
030200     END-READ.
030300 051-EXIT.
030400     EXIT.
030500 052-STORE-IOC-ROW.
030600     ADD 1 TO IOC-TABLE-COUNT.
030700     MOVE IOCFEED-REC TO IOC-IP-TBL (IOC-TABLE-COUNT).
030800     PERFORM 051-READ-IOC THRU 051-EXIT.
030900 052-EXIT.
031000     EXIT.
031100 100-MAINLINE.
031200     MOVE "100-MAINLINE" TO PARA-NAME.
031300     PERFORM 200-PARSE-LOG-LINE THRU 200-EXIT.
031400     PERFORM 300-NORMALIZE-REQUEST THRU 300-EXIT.
031500     PERFORM 350-IOC-LOOKUP THRU 350-EXIT.
031600     PERFORM 400-APPLY-RULE-CATALOG THRU 400-EXIT.
031700     PERFORM 450-CHECK-IOC-ONLY THRU 450-EXIT.
031800     PERFORM 900-READ-LOGFILE THRU 900-EXIT.
031900 100-EXIT.
032000     EXIT.
032100*--------------------------------------------------------------*
032200*    200 SERIES - BREAK THE RAW LINE INTO TIMESTAMP/IP/REQUEST *
032300*--------------------------------------------------------------*
032400 200-PARSE-LOG-LINE.
032500     MOVE "200-PARSE-LOG-LINE" TO PARA-NAME.
032600     MOVE LOG-LINE-REC TO PE-RAW.
032700     PERFORM 210-VALIDATE-TIMESTAMP THRU 210-EXIT.
032800     IF WS-TS-VALID-SW = "Y"
032900         MOVE PE-RAW (1:19) TO PE-TIMESTAMP
033000         MOVE 21 TO WS-IP-SCAN-START
033100     ELSE
033200         MOVE SPACES TO PE-TIMESTAMP
033300         MOVE "UNKNOWN" TO PE-TIMESTAMP
033400         MOVE 1 TO WS-IP-SCAN-START
033500     END-IF.
033600     PERFORM 220-EXTRACT-IP-AND-REQUEST THRU 220-EXIT.
033700 200-EXIT.
033800     EXIT.
033900 210-VALIDATE-TIMESTAMP.
034000     MOVE "N" TO WS-TS-VALID-SW.
034100     MOVE PE-RAW (1:19) TO PE-TIMESTAMP.
034200     IF PE-TS-YEAR NOT NUMERIC
034300         GO TO 210-EXIT.
034400     IF PE-RAW (5:1) NOT = "-"
034500         GO TO 210-EXIT.
034600     IF PE-TS-MONTH NOT NUMERIC
034700         GO TO 210-EXIT.
034800     IF PE-RAW (8:1) NOT = "-"
034900         GO TO 210-EXIT.
035000     IF PE-TS-DAY NOT NUMERIC
035100         GO TO 210-EXIT.
035200     IF PE-RAW (11:1) NOT = SPACE
035300         GO TO 210-EXIT.
035400     IF PE-TS-HH NOT NUMERIC
035500         GO TO 210-EXIT.
035600     IF PE-RAW (14:1) NOT = ":"
035700         GO TO 210-EXIT.
035800     IF PE-TS-MI NOT NUMERIC
035900         GO TO 210-EXIT.
036000     IF PE-RAW (17:1) NOT = ":"
036100         GO TO 210-EXIT.
036200     IF PE-TS-SS NOT NUMERIC
036300         GO TO 210-EXIT.
036400     MOVE "Y" TO WS-TS-VALID-SW.
036500 210-EXIT.
036600     EXIT.
036700 220-EXTRACT-IP-AND-REQUEST.
036800     MOVE SPACES TO WS-CANDIDATE-IP.
036900     MOVE 1 TO WS-UNSTRING-PTR.
037000     COMPUTE WS-UNSTRING-LEN = 256 - WS-IP-SCAN-START + 1.
037100     UNSTRING PE-RAW (WS-IP-SCAN-START:WS-UNSTRING-LEN)
037200         DELIMITED BY SPACE
037300         INTO WS-CANDIDATE-IP
037400         WITH POINTER WS-UNSTRING-PTR.
037500     PERFORM 230-VALIDATE-CANDIDATE-IP THRU 230-EXIT.
037600     IF IP-VALID
037700         MOVE WS-CANDIDATE-IP TO PE-IP
037800     ELSE
037900         MOVE SPACES TO PE-IP
038000         MOVE "UNKNOWN" TO PE-IP
038100     END-IF.
038200     COMPUTE WS-REQ-START = WS-IP-SCAN-START + WS-UNSTRING-PTR - 1.
038300     MOVE SPACES TO PE-REQUEST.
038400     IF WS-REQ-START <= 256
038500         COMPUTE WS-REQ-LEN = 256 - WS-REQ-START + 1
038600         IF WS-REQ-LEN > 200
038700             MOVE 200 TO WS-REQ-LEN
038800         END-IF
038900         MOVE PE-RAW (WS-REQ-START:WS-REQ-LEN) TO PE-REQUEST
039000     END-IF.
039100 220-EXIT.
039200     EXIT.
039300 230-VALIDATE-CANDIDATE-IP.
039400     MOVE "N" TO WS-IP-VALID-SW.
039500     MOVE ZERO TO WS-IP-PARTS-CNT.
039600     UNSTRING WS-CANDIDATE-IP DELIMITED BY "."
039700         INTO WS-IP-P1 WS-IP-P2 WS-IP-P3 WS-IP-P4
039800         TALLYING IN WS-IP-PARTS-CNT.
039900     IF WS-IP-PARTS-CNT NOT = 4
040000         GO TO 230-EXIT.
040100     MOVE WS-IP-P1 TO WS-OCTET-WORK.
040200     PERFORM 231-VALIDATE-OCTET THRU 231-EXIT.
040300     IF NOT OCTET-VALID
040400         GO TO 230-EXIT.
040500     MOVE WS-IP-P2 TO WS-OCTET-WORK.
040600     PERFORM 231-VALIDATE-OCTET THRU 231-EXIT.
040700     IF NOT OCTET-VALID
040800         GO TO 230-EXIT.
040900     MOVE WS-IP-P3 TO WS-OCTET-WORK.
041000     PERFORM 231-VALIDATE-OCTET THRU 231-EXIT.
041100     IF NOT OCTET-VALID
041200         GO TO 230-EXIT.
041300     MOVE WS-IP-P4 TO WS-OCTET-WORK.
041400     PERFORM 231-VALIDATE-OCTET THRU 231-EXIT.
041500     IF NOT OCTET-VALID
041600         GO TO 230-EXIT.
041700     MOVE "Y" TO WS-IP-VALID-SW.
041800 230-EXIT.
041900     EXIT.
042000 231-VALIDATE-OCTET.
042100     MOVE "N" TO WS-OCTET-VALID-SW.
042200     MOVE ZERO TO WS-SPACE-CNT.
042300     INSPECT WS-OCTET-WORK TALLYING WS-SPACE-CNT
042400         FOR ALL SPACE.
042500     COMPUTE WS-OCTET-LEN = 3 - WS-SPACE-CNT.
042600     IF WS-OCTET-LEN > 0 AND WS-OCTET-LEN <= 3
042700         IF WS-OCTET-WORK (1:WS-OCTET-LEN) IS NUMERIC
042800             MOVE "Y" TO WS-OCTET-VALID-SW
042900         END-IF
043000     END-IF.
043100 231-EXIT.
043200     EXIT.
043300*--------------------------------------------------------------*
043400*    300 SERIES - NORMALIZER: URL-DECODE, HTML-DECODE, LOWER-  *
043500*    CASE, COLLAPSE RUNS OF BLANKS TO A SINGLE BLANK            *
043600*--------------------------------------------------------------*
043700 300-NORMALIZE-REQUEST.
043800     MOVE "300-NORMALIZE-REQUEST" TO PARA-NAME.
043900     PERFORM 310-URL-DECODE THRU 310-EXIT.
044000     PERFORM 320-HTML-DECODE THRU 320-EXIT.
044100     MOVE WS-HTML-DECODED TO PE-NORMALIZED.
044200     INSPECT PE-NORMALIZED CONVERTING
044300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
044400         "abcdefghijklmnopqrstuvwxyz".
044500     PERFORM 340-COLLAPSE-SPACES THRU 340-EXIT.
044600     MOVE SPACES TO WS-SCAN-PADDED.
044700     MOVE PE-NORMALIZED TO WS-SCAN-PADDED (2:200).
044800 300-EXIT.
044900     EXIT.
045000 310-URL-DECODE.
045100     MOVE SPACES TO WS-URL-DECODED.
045200     MOVE 1 TO WS-SRC-IDX.
045300     MOVE 1 TO WS-DST-IDX.
045400     PERFORM 311-DECODE-ONE-CHAR THRU 311-EXIT
045500         UNTIL WS-SRC-IDX > 200.
045600 310-EXIT.
045700     EXIT.
045800 311-DECODE-ONE-CHAR.
045900     IF PE-REQUEST (WS-SRC-IDX:1) = "%" AND WS-SRC-IDX <= 198
046000         PERFORM 312-TRY-HEX-PAIR THRU 312-EXIT
046100     ELSE
046200         IF PE-REQUEST (WS-SRC-IDX:1) = "+"
046300             MOVE SPACE TO WS-URL-DECODED (WS-DST-IDX:1)
046400             ADD 1 TO WS-DST-IDX
046500             ADD 1 TO WS-SRC-IDX
046600         ELSE
046700             MOVE PE-REQUEST (WS-SRC-IDX:1) TO
046800                 WS-URL-DECODED (WS-DST-IDX:1)
046900             ADD 1 TO WS-DST-IDX
047000             ADD 1 TO WS-SRC-IDX
047100         END-IF
047200     END-IF.
047300 311-EXIT.
047400     EXIT.
047500 312-TRY-HEX-PAIR.
047600     MOVE PE-REQUEST (WS-SRC-IDX + 1:1) TO WS-HEX-CHAR-IN.
047700     INSPECT WS-HEX-CHAR-IN CONVERTING "abcdef" TO "ABCDEF".
047800     PERFORM 313-HEX-CHAR-VALUE THRU 313-EXIT.
047900     MOVE WS-HEX-VALID-SW TO WS-HEX-HI-VALID-SW.
048000     MOVE WS-HEX-CHAR-VALUE TO WS-HEX-HI-VALUE.
048100     MOVE PE-REQUEST (WS-SRC-IDX + 2:1) TO WS-HEX-CHAR-IN.
048200     INSPECT WS-HEX-CHAR-IN CONVERTING "abcdef" TO "ABCDEF".
048300     PERFORM 313-HEX-CHAR-VALUE THRU 313-EXIT.
048400     IF WS-HEX-HI-VALID-SW = "Y" AND WS-HEX-VALID-SW = "Y"
048500         COMPUTE WS-HEX-COMBINED = (WS-HEX-HI-VALUE * 16) +
048600             WS-HEX-CHAR-VALUE
048700         IF WS-HEX-COMBINED >= 32 AND WS-HEX-COMBINED <= 126
048800             COMPUTE WS-PRINT-IDX = WS-HEX-COMBINED - 31
048900             MOVE PRINTABLE-ASCII-CHAR (WS-PRINT-IDX) TO
049000                 WS-URL-DECODED (WS-DST-IDX:1)
049100             ADD 1 TO WS-DST-IDX
049200         ELSE
049300             MOVE "%" TO WS-URL-DECODED (WS-DST-IDX:1)
049400             ADD 1 TO WS-DST-IDX
049500         END-IF
049600         ADD 3 TO WS-SRC-IDX
049700     ELSE
049800         MOVE "%" TO WS-URL-DECODED (WS-DST-IDX:1)
049900         ADD 1 TO WS-DST-IDX
050000         ADD 1 TO WS-SRC-IDX
050100     END-IF.
050200 312-EXIT.
050300     EXIT.
050400 313-HEX-CHAR-VALUE.
050500     MOVE "Y" TO WS-HEX-VALID-SW.
050600     IF WS-HEX-CHAR-IN >= "0" AND WS-HEX-CHAR-IN <= "9"
050700         MOVE WS-HEX-CHAR-IN TO WS-HEX-DIGIT-RAW
050800         MOVE WS-HEX-DIGIT-NUM TO WS-HEX-CHAR-VALUE
050900     ELSE
051000         EVALUATE WS-HEX-CHAR-IN
051100             WHEN "A" MOVE 10 TO WS-HEX-CHAR-VALUE
051200             WHEN "B" MOVE 11 TO WS-HEX-CHAR-VALUE
051300             WHEN "C" MOVE 12 TO WS-HEX-CHAR-VALUE
051400             WHEN "D" MOVE 13 TO WS-HEX-CHAR-VALUE
051500             WHEN "E" MOVE 14 TO WS-HEX-CHAR-VALUE
051600             WHEN "F" MOVE 15 TO WS-HEX-CHAR-VALUE
051700             WHEN OTHER MOVE "N" TO WS-HEX-VALID-SW
051800         END-EVALUATE
051900     END-IF.
052000 313-EXIT.
052100     EXIT.
052200 320-HTML-DECODE.
052300     MOVE SPACES TO WS-HTML-DECODED.
052400     MOVE 1 TO WS-SRC-IDX.
052500     MOVE 1 TO WS-DST-IDX.
052600     PERFORM 321-DECODE-ONE-ENTITY THRU 321-EXIT
052700         UNTIL WS-SRC-IDX > 200.
052800 320-EXIT.
052900     EXIT.
053000 321-DECODE-ONE-ENTITY.
053100     IF WS-URL-DECODED (WS-SRC-IDX:1) NOT = "&"
053200         MOVE WS-URL-DECODED (WS-SRC-IDX:1) TO
053300             WS-HTML-DECODED (WS-DST-IDX:1)
053400         ADD 1 TO WS-DST-IDX
053500         ADD 1 TO WS-SRC-IDX
053600         GO TO 321-EXIT
053700     END-IF.
053800     IF WS-SRC-IDX <= 196 AND WS-URL-DECODED (WS-SRC-IDX:4) = "&lt;"
053900         MOVE "<" TO WS-HTML-DECODED (WS-DST-IDX:1)
054000         ADD 1 TO WS-DST-IDX
054100         ADD 4 TO WS-SRC-IDX
054200         GO TO 321-EXIT
054300     END-IF.
054400     IF WS-SRC-IDX <= 196 AND WS-URL-DECODED (WS-SRC-IDX:4) = "&gt;"
054500         MOVE ">" TO WS-HTML-DECODED (WS-DST-IDX:1)
054600         ADD 1 TO WS-DST-IDX
054700         ADD 4 TO WS-SRC-IDX
054800         GO TO 321-EXIT
054900     END-IF.
055000     IF WS-SRC-IDX <= 195 AND
055100         WS-URL-DECODED (WS-SRC-IDX:5) = "&amp;"
055200         MOVE "&" TO WS-HTML-DECODED (WS-DST-IDX:1)
055300         ADD 1 TO WS-DST-IDX
055400         ADD 5 TO WS-SRC-IDX
055500         GO TO 321-EXIT
055600     END-IF.
055700     IF WS-SRC-IDX <= 194 AND
055800         WS-URL-DECODED (WS-SRC-IDX:6) = "&quot;"
055900         MOVE '"' TO WS-HTML-DECODED (WS-DST-IDX:1)
056000         ADD 1 TO WS-DST-IDX
056100         ADD 6 TO WS-SRC-IDX
056200         GO TO 321-EXIT
056300     END-IF.
056400     IF WS-SRC-IDX <= 195 AND
056500         WS-URL-DECODED (WS-SRC-IDX:5) = "&#39;"
056600         MOVE "'" TO WS-HTML-DECODED (WS-DST-IDX:1)
056700         ADD 1 TO WS-DST-IDX
056800         ADD 5 TO WS-SRC-IDX
056900         GO TO 321-EXIT
057000     END-IF.
057100     MOVE "&" TO WS-HTML-DECODED (WS-DST-IDX:1).
057200     ADD 1 TO WS-DST-IDX.
057300     ADD 1 TO WS-SRC-IDX.
057400 321-EXIT.
057500     EXIT.
057600 340-COLLAPSE-SPACES.
057700     MOVE SPACES TO WS-COLLAPSED.
057800     MOVE 1 TO WS-SRC-IDX.
057900     MOVE 1 TO WS-DST-IDX.
058000     MOVE "Y" TO WS-SKIP-LEADING-SW.
058100     MOVE "N" TO WS-LAST-SPACE-SW.
058200     PERFORM 341-COLLAPSE-ONE-CHAR THRU 341-EXIT
058300         UNTIL WS-SRC-IDX > 200.
058400     MOVE WS-COLLAPSED TO PE-NORMALIZED.
058500 340-EXIT.
058600     EXIT.
058700 341-COLLAPSE-ONE-CHAR.
058800     IF PE-NORMALIZED (WS-SRC-IDX:1) = SPACE
058900         IF WS-SKIP-LEADING-SW = "Y"
059000             CONTINUE
059100         ELSE
059200             IF WS-LAST-SPACE-SW = "Y"
059300                 CONTINUE
059400             ELSE
059500                 MOVE SPACE TO WS-COLLAPSED (WS-DST-IDX:1)
059600                 ADD 1 TO WS-DST-IDX
059700                 MOVE "Y" TO WS-LAST-SPACE-SW
059800             END-IF
059900         END-IF
060000     ELSE
060100         MOVE PE-NORMALIZED (WS-SRC-IDX:1) TO
060200             WS-COLLAPSED (WS-DST-IDX:1)
060300         ADD 1 TO WS-DST-IDX
060400         MOVE "N" TO WS-SKIP-LEADING-SW
060500         MOVE "N" TO WS-LAST-SPACE-SW
060600     END-IF.
060700     ADD 1 TO WS-SRC-IDX.
060800 341-EXIT.
060900     EXIT.
061000*--------------------------------------------------------------*
061100*    350 - THREAT-INTEL LOOKUP (BINARY SEARCH, TABLE SORTED    *
061200*    ASCENDING BY THE UPSTREAM FEED JOB)                       *
061300*--------------------------------------------------------------*
061400 350-IOC-LOOKUP.
061500     MOVE "350-IOC-LOOKUP" TO PARA-NAME.
061600     MOVE "N" TO IOC-HIT-SW.
061700     IF IOC-TABLE-COUNT = 0
061800         GO TO 350-EXIT.
061900     SEARCH ALL IOC-TABLE-ROW
062000         AT END
062100             MOVE "N" TO IOC-HIT-SW
062200         WHEN IOC-IP-TBL (IOC-IDX) = PE-IP
062300             MOVE "Y" TO IOC-HIT-SW
062400     END-SEARCH.
062500 350-EXIT.
062600     EXIT.
062700*--------------------------------------------------------------*
062800*    400 SERIES - THE 26-RULE DETECTION CATALOG.  EVERY RULE   *
062900*    RUNS FOR EVERY LINE - A LINE CAN FIRE MORE THAN ONE RULE. *
063000*--------------------------------------------------------------*
063100 400-APPLY-RULE-CATALOG.
063200     MOVE "400-APPLY-RULE-CATALOG" TO PARA-NAME.
063300     MOVE "N" TO ANY-RULE-FIRED-SW.
063400     PERFORM 401-RULE-SQL-INJECTION THRU 401-EXIT.
063500     PERFORM 402-RULE-SQLI-TAUTOLOGY THRU 402-EXIT.
063600     PERFORM 403-RULE-COMMAND-INJECTION THRU 403-EXIT.
063700     PERFORM 404-RULE-XSS THRU 404-EXIT.
063800     PERFORM 405-RULE-XSS-ADVANCED THRU 405-EXIT.
063900     PERFORM 406-RULE-IDOR THRU 406-EXIT.
064000     PERFORM 407-RULE-UNAUTH-ADMIN THRU 407-EXIT.
064100     PERFORM 408-RULE-FAILED-LOGIN THRU 408-EXIT.
064200     PERFORM 409-RULE-CREDENTIAL-STUFFING THRU 409-EXIT.
064300     PERFORM 410-RULE-BRUTE-FORCE THRU 410-EXIT.
064400     PERFORM 411-RULE-SENSITIVE-FILE THRU 411-EXIT.
064500     PERFORM 412-RULE-DEBUG-EXPOSURE THRU 412-EXIT.
064600     PERFORM 413-RULE-PLAINTEXT-CREDS THRU 413-EXIT.
064700     PERFORM 414-RULE-WEAK-CRYPTO THRU 414-EXIT.
064800     PERFORM 415-RULE-SENSITIVE-HTTP THRU 415-EXIT.
064900     PERFORM 416-RULE-JAVA-DESERIAL THRU 416-EXIT.
065000     PERFORM 417-RULE-PYTHON-DESERIAL THRU 417-EXIT.
065100     PERFORM 418-RULE-DOTNET-DESERIAL THRU 418-EXIT.
065200     PERFORM 419-RULE-SSRF THRU 419-EXIT.
065300     PERFORM 420-RULE-MALICIOUS-PKG THRU 420-EXIT.
065400     PERFORM 421-RULE-CICD-EXEC THRU 421-EXIT.
065500     PERFORM 422-RULE-BUILD-DEP-FETCH THRU 422-EXIT.
065600     PERFORM 423-RULE-API-RATE-ABUSE THRU 423-EXIT.
065700     PERFORM 424-RULE-EXCESSIVE-DATA THRU 424-EXIT.
065800     PERFORM 425-RULE-SERVER-ERROR THRU 425-EXIT.
065900     PERFORM 426-RULE-UNHANDLED-EXC THRU 426-EXIT.
066000 400-EXIT.
066100     EXIT.
066200 401-RULE-SQL-INJECTION.
066300     MOVE "N" TO WS-RULE-HIT-SW.
066400     MOVE ZERO TO WS-SCAN-COUNT.
066500     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
066600         FOR ALL "union select".
066700     IF WS-SCAN-COUNT > 0
066800         GO TO 401-EMIT.
066900     MOVE ZERO TO WS-SCAN-COUNT.
067000     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
067100         FOR ALL "select *".
067200     IF WS-SCAN-COUNT > 0
067300         GO TO 401-EMIT.
067400     MOVE ZERO TO WS-SCAN-COUNT.
067500     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
067600         FOR ALL "drop table".
067700     IF WS-SCAN-COUNT > 0
067800         GO TO 401-EMIT.
067900     MOVE ZERO TO WS-SCAN-COUNT.
068000     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
068100         FOR ALL "insert into".
068200     IF WS-SCAN-COUNT > 0
068300         GO TO 401-EMIT.
068400     MOVE ZERO TO WS-SCAN-COUNT.
068500     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
068600         FOR ALL "--".
068700     IF WS-SCAN-COUNT > 0
068800         GO TO 401-EMIT.
068900     MOVE " or " TO WS-PAIR-FIRST.
069000     MOVE 4 TO WS-PAIR-FIRST-LEN.
069100     MOVE "=" TO WS-PAIR-SECOND.
069200     MOVE 1 TO WS-PAIR-SECOND-LEN.
069300     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
069400     IF RULE-HIT
069500         GO TO 401-EMIT.
069600     GO TO 401-EXIT.
069700 401-EMIT.
069800     MOVE "SQL INJECTION" TO WS-CURRENT-RULE-NAME.
069900     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
070000     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
070100 401-EXIT.
070200     EXIT.
070300 402-RULE-SQLI-TAUTOLOGY.
070400     MOVE "N" TO WS-RULE-HIT-SW.
070500     MOVE ZERO TO WS-SCAN-COUNT.
070600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
070700         FOR ALL "or 1=1".
070800     IF WS-SCAN-COUNT > 0
070900         GO TO 402-EMIT.
071000     MOVE ZERO TO WS-SCAN-COUNT.
071100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
071200         FOR ALL "or 1 = 1".
071300     IF WS-SCAN-COUNT > 0
071400         GO TO 402-EMIT.
071500     MOVE ZERO TO WS-SCAN-COUNT.
071600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
071700         FOR ALL "'1'='1".
071800     IF WS-SCAN-COUNT > 0
071900         GO TO 402-EMIT.
072000     MOVE "union" TO WS-PAIR-FIRST.
072100     MOVE 5 TO WS-PAIR-FIRST-LEN.
072200     MOVE "select" TO WS-PAIR-SECOND.
072300     MOVE 6 TO WS-PAIR-SECOND-LEN.
072400     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
072500     IF RULE-HIT
072600         GO TO 402-EMIT.
072700     GO TO 402-EXIT.
072800 402-EMIT.
072900     MOVE "SQLI TAUTOLOGY" TO WS-CURRENT-RULE-NAME.
073000     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
073100     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
073200 402-EXIT.
073300     EXIT.
073400 403-RULE-COMMAND-INJECTION.
073500     MOVE "N" TO WS-RULE-HIT-SW.
073600     MOVE ZERO TO WS-SCAN-COUNT.
073700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "||".
073800     IF WS-SCAN-COUNT > 0
073900         GO TO 403-EMIT.
074000     MOVE ZERO TO WS-SCAN-COUNT.
074100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "&&".
074200     IF WS-SCAN-COUNT > 0
074300         GO TO 403-EMIT.
074400     MOVE ZERO TO WS-SCAN-COUNT.
074500     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "`".
074600     IF WS-SCAN-COUNT > 0
074700         GO TO 403-EMIT.
074800     MOVE ZERO TO WS-SCAN-COUNT.
074900     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "$(".
075000     IF WS-SCAN-COUNT > 0
075100         GO TO 403-EMIT.
075200     MOVE ZERO TO WS-SCAN-COUNT.
075300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "cmd=".
075400     IF WS-SCAN-COUNT > 0
075500         GO TO 403-EMIT.
075600     MOVE ZERO TO WS-SCAN-COUNT.
075700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "exec=".
075800     IF WS-SCAN-COUNT > 0
075900         GO TO 403-EMIT.
076000     MOVE ZERO TO WS-SCAN-COUNT.
076100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
076200         FOR ALL "system=".
076300     IF WS-SCAN-COUNT > 0
076400         GO TO 403-EMIT.
076500     MOVE ZERO TO WS-SCAN-COUNT.
076600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "wget".
076700     IF WS-SCAN-COUNT > 0
076800         GO TO 403-EMIT.
076900     MOVE ZERO TO WS-SCAN-COUNT.
077000     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "curl".
077100     IF WS-SCAN-COUNT > 0
077200         GO TO 403-EMIT.
077300     GO TO 403-EXIT.
077400 403-EMIT.
077500     MOVE "COMMAND INJECTION" TO WS-CURRENT-RULE-NAME.
077600     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
077700     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
077800 403-EXIT.
077900     EXIT.
078000 404-RULE-XSS.
078100     MOVE "N" TO WS-RULE-HIT-SW.
078200     MOVE ZERO TO WS-SCAN-COUNT.
078300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
078400         FOR ALL "<script".
078500     IF WS-SCAN-COUNT > 0
078600         GO TO 404-EMIT.
078700     MOVE ZERO TO WS-SCAN-COUNT.
078800     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
078900         FOR ALL "javascript:".
079000     IF WS-SCAN-COUNT > 0
079100         GO TO 404-EMIT.
079200     MOVE ZERO TO WS-SCAN-COUNT.
079300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
079400         FOR ALL "onerror=".
079500     IF WS-SCAN-COUNT > 0
079600         GO TO 404-EMIT.
079700     MOVE ZERO TO WS-SCAN-COUNT.
079800     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
079900         FOR ALL "onerror =".
080000     IF WS-SCAN-COUNT > 0
080100         GO TO 404-EMIT.
080200     MOVE ZERO TO WS-SCAN-COUNT.
080300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
080400         FOR ALL "onload=".
080500     IF WS-SCAN-COUNT > 0
080600         GO TO 404-EMIT.
080700     MOVE ZERO TO WS-SCAN-COUNT.
080800     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
080900         FOR ALL "onload =".
081000     IF WS-SCAN-COUNT > 0
081100         GO TO 404-EMIT.
081200     GO TO 404-EXIT.
081300 404-EMIT.
081400     MOVE "XSS" TO WS-CURRENT-RULE-NAME.
081500     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
081600     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
081700 404-EXIT.
081800     EXIT.
081900 405-RULE-XSS-ADVANCED.
082000     MOVE "N" TO WS-RULE-HIT-SW.
082100     MOVE ZERO TO WS-SCAN-COUNT.
082200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL "<svg".
082300     IF WS-SCAN-COUNT > 0
082400         GO TO 405-EMIT.
082500     MOVE ZERO TO WS-SCAN-COUNT.
082600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
082700         FOR ALL "<iframe".
082800     IF WS-SCAN-COUNT > 0
082900         GO TO 405-EMIT.
083000     MOVE ZERO TO WS-SCAN-COUNT.
083100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
083200         FOR ALL "document.cookie".
083300     IF WS-SCAN-COUNT > 0
083400         GO TO 405-EMIT.
083500     MOVE ZERO TO WS-SCAN-COUNT.
083600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
083700         FOR ALL "window.location".
083800     IF WS-SCAN-COUNT > 0
083900         GO TO 405-EMIT.
084000     GO TO 405-EXIT.
084100 405-EMIT.
084200     MOVE "XSS ADVANCED" TO WS-CURRENT-RULE-NAME.
084300     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
084400     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
084500 405-EXIT.
084600     EXIT.
084700 406-RULE-IDOR.
084800     MOVE "N" TO WS-RULE-HIT-SW.
084900     MOVE "/api/" TO WS-PAIR-FIRST.
085000     MOVE 5 TO WS-PAIR-FIRST-LEN.
085100     MOVE ZERO TO WS-SCAN-POS.
085200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-POS
085300         FOR CHARACTERS BEFORE INITIAL
085400             WS-PAIR-FIRST (1:WS-PAIR-FIRST-LEN).
085500     IF WS-SCAN-POS < 200
085600         COMPUTE WS-SCAN-START = WS-SCAN-POS +
085700             WS-PAIR-FIRST-LEN + 1
085800         IF WS-SCAN-START NOT > 200
085900             PERFORM 496-SCAN-FOR-DIGIT THRU 496-EXIT
086000             IF DIGIT-FOUND
086100                 MOVE "Y" TO WS-RULE-HIT-SW
086200             END-IF
086300         END-IF
086400     END-IF.
086500     IF RULE-HIT
086600         GO TO 406-EMIT.
086700     MOVE "id=" TO WS-PAIR-FIRST.
086800     MOVE 3 TO WS-PAIR-FIRST-LEN.
086900     PERFORM 497-CHECK-IMMEDIATE-DIGIT THRU 497-EXIT.
087000     IF RULE-HIT
087100         GO TO 406-EMIT.
087200     MOVE "user=" TO WS-PAIR-FIRST.
087300     MOVE 5 TO WS-PAIR-FIRST-LEN.
087400     PERFORM 497-CHECK-IMMEDIATE-DIGIT THRU 497-EXIT.
087500     IF RULE-HIT
087600         GO TO 406-EMIT.
087700     MOVE "account=" TO WS-PAIR-FIRST.
087800     MOVE 8 TO WS-PAIR-FIRST-LEN.
087900     PERFORM 497-CHECK-IMMEDIATE-DIGIT THRU 497-EXIT.
088000     IF RULE-HIT
088100         GO TO 406-EMIT.
088200     GO TO 406-EXIT.
088300 406-EMIT.
088400     MOVE "IDOR" TO WS-CURRENT-RULE-NAME.
088500     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
088600     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
088700 406-EXIT.
088800     EXIT.
088900 407-RULE-UNAUTH-ADMIN.
089000     MOVE "N" TO WS-RULE-HIT-SW.
089100     MOVE ZERO TO WS-SCAN-COUNT.
089200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
089300         FOR ALL "/admin".
089400     IF WS-SCAN-COUNT > 0
089500         GO TO 407-EMIT.
089600     MOVE ZERO TO WS-SCAN-COUNT.
089700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
089800         FOR ALL "/wp-admin".
089900     IF WS-SCAN-COUNT > 0
090000         GO TO 407-EMIT.
090100     MOVE ZERO TO WS-SCAN-COUNT.
090200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
090300         FOR ALL "/manager/html".
090400     IF WS-SCAN-COUNT > 0
090500         GO TO 407-EMIT.
090600     GO TO 407-EXIT.
090700 407-EMIT.
090800     MOVE "UNAUTH ADMIN ACCESS" TO WS-CURRENT-RULE-NAME.
090900     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
091000     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
091100 407-EXIT.
091200     EXIT.
091300 408-RULE-FAILED-LOGIN.
091400     MOVE "N" TO WS-RULE-HIT-SW.
091500     MOVE ZERO TO WS-SCAN-COUNT.
091600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
091700         FOR ALL "failed login".
091800     IF WS-SCAN-COUNT > 0
091900         GO TO 408-EMIT.
092000     MOVE ZERO TO WS-SCAN-COUNT.
092100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
092200         FOR ALL "invalid password".
092300     IF WS-SCAN-COUNT > 0
092400         GO TO 408-EMIT.
092500     MOVE ZERO TO WS-SCAN-COUNT.
092600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
092700         FOR ALL "authentication failure".
092800     IF WS-SCAN-COUNT > 0
092900         GO TO 408-EMIT.
093000     MOVE ZERO TO WS-SCAN-COUNT.
093100     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
093200         FOR ALL " 401 ".
093300     IF WS-SCAN-COUNT > 0
093400         GO TO 408-EMIT.
093500     GO TO 408-EXIT.
093600 408-EMIT.
093700     MOVE "FAILED LOGIN" TO WS-CURRENT-RULE-NAME.
093800     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
093900     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
094000 408-EXIT.
094100     EXIT.
094200 409-RULE-CREDENTIAL-STUFFING.
094300     MOVE "username" TO WS-PAIR-FIRST.
094400     MOVE 8 TO WS-PAIR-FIRST-LEN.
094500     PERFORM 471-SCAN-WINDOW-PAIR THRU 471-EXIT.
094600     IF RULE-HIT
094700         GO TO 409-EMIT.
094800     MOVE "login" TO WS-PAIR-FIRST.
094900     MOVE 5 TO WS-PAIR-FIRST-LEN.
095000     PERFORM 471-SCAN-WINDOW-PAIR THRU 471-EXIT.
095100     IF RULE-HIT
095200         GO TO 409-EMIT.
095300     MOVE "user" TO WS-PAIR-FIRST.
095400     MOVE 4 TO WS-PAIR-FIRST-LEN.
095500     PERFORM 471-SCAN-WINDOW-PAIR THRU 471-EXIT.
095600     IF RULE-HIT
095700         GO TO 409-EMIT.
095800     GO TO 409-EXIT.
095900 409-EMIT.
096000     MOVE "CREDENTIAL STUFFING" TO WS-CURRENT-RULE-NAME.
096100     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
096200     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
096300 409-EXIT.
096400     EXIT.
096500 410-RULE-BRUTE-FORCE.
096600     MOVE "login" TO WS-PAIR-FIRST.
096700     MOVE 5 TO WS-PAIR-FIRST-LEN.
096800     MOVE "401" TO WS-PAIR-SECOND.
096900     MOVE 3 TO WS-PAIR-SECOND-LEN.
097000     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
097100     IF RULE-HIT
097200         GO TO 410-EMIT.
097300     MOVE "login" TO WS-PAIR-FIRST.
097400     MOVE 5 TO WS-PAIR-FIRST-LEN.
097500     MOVE "403" TO WS-PAIR-SECOND.
097600     MOVE 3 TO WS-PAIR-SECOND-LEN.
097700     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
097800     IF RULE-HIT
097900         GO TO 410-EMIT.
098000     GO TO 410-EXIT.
098100 410-EMIT.
098200     MOVE "BRUTE FORCE ATTEMPT" TO WS-CURRENT-RULE-NAME.
098300     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
098400     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
098500 410-EXIT.
098600     EXIT.
098700 411-RULE-SENSITIVE-FILE.
098800     MOVE "N" TO WS-RULE-HIT-SW.
098900     MOVE ZERO TO WS-SCAN-COUNT.
099000     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
099100         FOR ALL "/etc/passwd".
099200     IF WS-SCAN-COUNT > 0
099300         GO TO 411-EMIT.
099400     MOVE ZERO TO WS-SCAN-COUNT.
099500     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
099600         FOR ALL "/etc/shadow".
099700     IF WS-SCAN-COUNT > 0
099800         GO TO 411-EMIT.
099900     MOVE ZERO TO WS-SCAN-COUNT.
100000     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT FOR ALL ".env".
100100     IF WS-SCAN-COUNT > 0
100200         GO TO 411-EMIT.
100300     MOVE ZERO TO WS-SCAN-COUNT.
100400     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
100500         FOR ALL ".git/".
100600     IF WS-SCAN-COUNT > 0
100700         GO TO 411-EMIT.
100800     MOVE ZERO TO WS-SCAN-COUNT.
100900     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
101000         FOR ALL "config.php".
101100     IF WS-SCAN-COUNT > 0
101200         GO TO 411-EMIT.
101300     MOVE ZERO TO WS-SCAN-COUNT.
101400     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
101500         FOR ALL "web.config".
101600     IF WS-SCAN-COUNT > 0
101700         GO TO 411-EMIT.
101800     GO TO 411-EXIT.
101900 411-EMIT.
102000     MOVE "SENSITIVE FILE ACCESS" TO WS-CURRENT-RULE-NAME.
102100     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
102200     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
102300 411-EXIT.
102400     EXIT.
102500 412-RULE-DEBUG-EXPOSURE.
102600     MOVE "N" TO WS-RULE-HIT-SW.
102700     MOVE ZERO TO WS-SCAN-COUNT.
102800     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
102900         FOR ALL "stack trace".
103000     IF WS-SCAN-COUNT > 0
103100         GO TO 412-EMIT.
103200     MOVE ZERO TO WS-SCAN-COUNT.
103300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
103400         FOR ALL "exception".
103500     IF WS-SCAN-COUNT > 0
103600         GO TO 412-EMIT.
103700     MOVE ZERO TO WS-SCAN-COUNT.
103800     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
103900         FOR ALL "traceback".
104000     IF WS-SCAN-COUNT > 0
104100         GO TO 412-EMIT.
104200     MOVE ZERO TO WS-SCAN-COUNT.
104300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
104400         FOR ALL "fatal error".
104500     IF WS-SCAN-COUNT > 0
104600         GO TO 412-EMIT.
104700     GO TO 412-EXIT.
104800 412-EMIT.
104900     MOVE "DEBUG EXPOSURE" TO WS-CURRENT-RULE-NAME.
105000     MOVE "LOW" TO WS-CURRENT-SEVERITY.
105100     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
105200 412-EXIT.
105300     EXIT.
105400 413-RULE-PLAINTEXT-CREDS.
105500     MOVE "N" TO WS-RULE-HIT-SW.
105600     MOVE ZERO TO WS-SCAN-COUNT.
105700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
105800         FOR ALL "password=".
105900     IF WS-SCAN-COUNT > 0
106000         GO TO 413-EMIT.
106100     MOVE ZERO TO WS-SCAN-COUNT.
106200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
106300         FOR ALL "passwd=".
106400     IF WS-SCAN-COUNT > 0
106500         GO TO 413-EMIT.
106600     MOVE ZERO TO WS-SCAN-COUNT.
106700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
106800         FOR ALL "secret=".
106900     IF WS-SCAN-COUNT > 0
107000         GO TO 413-EMIT.
107100     MOVE ZERO TO WS-SCAN-COUNT.
107200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
107300         FOR ALL "api_key=".
107400     IF WS-SCAN-COUNT > 0
107500         GO TO 413-EMIT.
107600     MOVE ZERO TO WS-SCAN-COUNT.
107700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
107800         FOR ALL "api-key=".
107900     IF WS-SCAN-COUNT > 0
108000         GO TO 413-EMIT.
108100     MOVE ZERO TO WS-SCAN-COUNT.
108200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
108300         FOR ALL "apikey=".
108400     IF WS-SCAN-COUNT > 0
108500         GO TO 413-EMIT.
108600     GO TO 413-EXIT.
108700 413-EMIT.
108800     MOVE "PLAINTEXT CREDENTIALS" TO WS-CURRENT-RULE-NAME.
108900     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
109000     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
109100 413-EXIT.
109200     EXIT.
109300 414-RULE-WEAK-CRYPTO.
109400     MOVE "N" TO WS-RULE-HIT-SW.
109500     MOVE ZERO TO WS-SCAN-COUNT.
109600     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
109700         FOR ALL " md5 ".
109800     IF WS-SCAN-COUNT > 0
109900         GO TO 414-EMIT.
110000     MOVE ZERO TO WS-SCAN-COUNT.
110100     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
110200         FOR ALL " sha1 ".
110300     IF WS-SCAN-COUNT > 0
110400         GO TO 414-EMIT.
110500     MOVE ZERO TO WS-SCAN-COUNT.
110600     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
110700         FOR ALL " des ".
110800     IF WS-SCAN-COUNT > 0
110900         GO TO 414-EMIT.
111000     MOVE ZERO TO WS-SCAN-COUNT.
111100     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
111200         FOR ALL " rc4 ".
111300     IF WS-SCAN-COUNT > 0
111400         GO TO 414-EMIT.
111500     GO TO 414-EXIT.
111600 414-EMIT.
111700     MOVE "WEAK CRYPTO" TO WS-CURRENT-RULE-NAME.
111800     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
111900     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
112000 414-EXIT.
112100     EXIT.
112200 415-RULE-SENSITIVE-HTTP.
112300     MOVE "http://" TO WS-PAIR-FIRST.
112400     MOVE 7 TO WS-PAIR-FIRST-LEN.
112500     MOVE "token" TO WS-PAIR-SECOND.
112600     MOVE 5 TO WS-PAIR-SECOND-LEN.
112700     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
112800     IF RULE-HIT
112900         GO TO 415-EMIT.
113000     MOVE "http://" TO WS-PAIR-FIRST.
113100     MOVE 7 TO WS-PAIR-FIRST-LEN.
113200     MOVE "password" TO WS-PAIR-SECOND.
113300     MOVE 8 TO WS-PAIR-SECOND-LEN.
113400     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
113500     IF RULE-HIT
113600         GO TO 415-EMIT.
113700     MOVE "http://" TO WS-PAIR-FIRST.
113800     MOVE 7 TO WS-PAIR-FIRST-LEN.
113900     MOVE "session" TO WS-PAIR-SECOND.
114000     MOVE 7 TO WS-PAIR-SECOND-LEN.
114100     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
114200     IF RULE-HIT
114300         GO TO 415-EMIT.
114400     GO TO 415-EXIT.
114500 415-EMIT.
114600     MOVE "SENSITIVE DATA HTTP" TO WS-CURRENT-RULE-NAME.
114700     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
114800     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
114900 415-EXIT.
115000     EXIT.
115100 416-RULE-JAVA-DESERIAL.
115200     MOVE "N" TO WS-RULE-HIT-SW.
115300     MOVE ZERO TO WS-SCAN-COUNT.
115400     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
115500         FOR ALL "ro0ab".
115600     IF WS-SCAN-COUNT > 0
115700         GO TO 416-EMIT.
115800     MOVE ZERO TO WS-SCAN-COUNT.
115900     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
116000         FOR ALL "java.io.objectinputstream".
116100     IF WS-SCAN-COUNT > 0
116200         GO TO 416-EMIT.
116300     GO TO 416-EXIT.
116400 416-EMIT.
116500     MOVE "JAVA DESERIALIZATION" TO WS-CURRENT-RULE-NAME.
116600     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
116700     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
116800 416-EXIT.
116900     EXIT.
117000 417-RULE-PYTHON-DESERIAL.
117100     MOVE "N" TO WS-RULE-HIT-SW.
117200     MOVE ZERO TO WS-SCAN-COUNT.
117300     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
117400         FOR ALL "pickle.loads".
117500     IF WS-SCAN-COUNT > 0
117600         GO TO 417-EMIT.
117700     MOVE ZERO TO WS-SCAN-COUNT.
117800     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
117900         FOR ALL "__reduce__".
118000     IF WS-SCAN-COUNT > 0
118100         GO TO 417-EMIT.
118200     GO TO 417-EXIT.
118300 417-EMIT.
118400     MOVE "PYTHON DESERIALIZATION" TO WS-CURRENT-RULE-NAME.
118500     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
118600     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
118700 417-EXIT.
118800     EXIT.
118900 418-RULE-DOTNET-DESERIAL.
119000     MOVE "N" TO WS-RULE-HIT-SW.
119100     MOVE ZERO TO WS-SCAN-COUNT.
119200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
119300         FOR ALL "binaryformatter".
119400     IF WS-SCAN-COUNT > 0
119500         GO TO 418-EMIT.
119600     MOVE ZERO TO WS-SCAN-COUNT.
119700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
119800         FOR ALL "objectstateformatter".
119900     IF WS-SCAN-COUNT > 0
120000         GO TO 418-EMIT.
120100     GO TO 418-EXIT.
120200 418-EMIT.
120300     MOVE "DOTNET DESERIALIZATION" TO WS-CURRENT-RULE-NAME.
120400     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
120500     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
120600 418-EXIT.
120700     EXIT.
120800 419-RULE-SSRF.
120900     MOVE "N" TO WS-RULE-HIT-SW.
121000     MOVE ZERO TO WS-SCAN-COUNT.
121100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
121200         FOR ALL "http://127.0.0.1".
121300     IF WS-SCAN-COUNT > 0
121400         GO TO 419-EMIT.
121500     MOVE ZERO TO WS-SCAN-COUNT.
121600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
121700         FOR ALL "http://localhost".
121800     IF WS-SCAN-COUNT > 0
121900         GO TO 419-EMIT.
122000     MOVE ZERO TO WS-SCAN-COUNT.
122100     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
122200         FOR ALL "http://169.254.169.254".
122300     IF WS-SCAN-COUNT > 0
122400         GO TO 419-EMIT.
122500     MOVE ZERO TO WS-SCAN-COUNT.
122600     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
122700         FOR ALL "http://0.0.0.0".
122800     IF WS-SCAN-COUNT > 0
122900         GO TO 419-EMIT.
123000     GO TO 419-EXIT.
123100 419-EMIT.
123200     MOVE "SSRF INTERNAL ACCESS" TO WS-CURRENT-RULE-NAME.
123300     MOVE "CRITICAL" TO WS-CURRENT-SEVERITY.
123400     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
123500 419-EXIT.
123600     EXIT.
123700 420-RULE-MALICIOUS-PKG.
123800     MOVE "pip install" TO WS-PAIR-FIRST.
123900     MOVE 11 TO WS-PAIR-FIRST-LEN.
124000     MOVE "github.com" TO WS-PAIR-SECOND.
124100     MOVE 10 TO WS-PAIR-SECOND-LEN.
124200     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
124300     IF RULE-HIT
124400         GO TO 420-EMIT.
124500     MOVE "pip install" TO WS-PAIR-FIRST.
124600     MOVE 11 TO WS-PAIR-FIRST-LEN.
124700     MOVE "raw.githubusercontent.com" TO WS-PAIR-SECOND.
124800     MOVE 25 TO WS-PAIR-SECOND-LEN.
124900     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
125000     IF RULE-HIT
125100         GO TO 420-EMIT.
125200     MOVE "npm install" TO WS-PAIR-FIRST.
125300     MOVE 11 TO WS-PAIR-FIRST-LEN.
125400     MOVE "github.com" TO WS-PAIR-SECOND.
125500     MOVE 10 TO WS-PAIR-SECOND-LEN.
125600     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
125700     IF RULE-HIT
125800         GO TO 420-EMIT.
125900     MOVE "npm install" TO WS-PAIR-FIRST.
126000     MOVE 11 TO WS-PAIR-FIRST-LEN.
126100     MOVE "raw.githubusercontent.com" TO WS-PAIR-SECOND.
126200     MOVE 25 TO WS-PAIR-SECOND-LEN.
126300     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
126400     IF RULE-HIT
126500         GO TO 420-EMIT.
126600     MOVE "curl" TO WS-PAIR-FIRST.
126700     MOVE 4 TO WS-PAIR-FIRST-LEN.
126800     MOVE "github.com" TO WS-PAIR-SECOND.
126900     MOVE 10 TO WS-PAIR-SECOND-LEN.
127000     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
127100     IF RULE-HIT
127200         GO TO 420-EMIT.
127300     MOVE "curl" TO WS-PAIR-FIRST.
127400     MOVE 4 TO WS-PAIR-FIRST-LEN.
127500     MOVE "raw.githubusercontent.com" TO WS-PAIR-SECOND.
127600     MOVE 25 TO WS-PAIR-SECOND-LEN.
127700     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
127800     IF RULE-HIT
127900         GO TO 420-EMIT.
128000     MOVE "wget" TO WS-PAIR-FIRST.
128100     MOVE 4 TO WS-PAIR-FIRST-LEN.
128200     MOVE "github.com" TO WS-PAIR-SECOND.
128300     MOVE 10 TO WS-PAIR-SECOND-LEN.
128400     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
128500     IF RULE-HIT
128600         GO TO 420-EMIT.
128700     MOVE "wget" TO WS-PAIR-FIRST.
128800     MOVE 4 TO WS-PAIR-FIRST-LEN.
128900     MOVE "raw.githubusercontent.com" TO WS-PAIR-SECOND.
129000     MOVE 25 TO WS-PAIR-SECOND-LEN.
129100     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
129200     IF RULE-HIT
129300         GO TO 420-EMIT.
129400     GO TO 420-EXIT.
129500 420-EMIT.
129600     MOVE "MALICIOUS PACKAGE DOWNLOAD" TO WS-CURRENT-RULE-NAME.
129700     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
129800     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
129900 420-EXIT.
130000     EXIT.
130100 421-RULE-CICD-EXEC.
130200     MOVE "N" TO WS-RULE-HIT-SW.
130300     MOVE ZERO TO WS-SCAN-COUNT.
130400     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
130500         FOR ALL "bash -c".
130600     IF WS-SCAN-COUNT > 0
130700         GO TO 421-EMIT.
130800     MOVE ZERO TO WS-SCAN-COUNT.
130900     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
131000         FOR ALL "powershell -enc".
131100     IF WS-SCAN-COUNT > 0
131200         GO TO 421-EMIT.
131300     MOVE ZERO TO WS-SCAN-COUNT.
131400     INSPECT PE-NORMALIZED TALLYING WS-SCAN-COUNT
131500         FOR ALL "sh -c".
131600     IF WS-SCAN-COUNT > 0
131700         GO TO 421-EMIT.
131800     GO TO 421-EXIT.
131900 421-EMIT.
132000     MOVE "CICD SCRIPT EXECUTION" TO WS-CURRENT-RULE-NAME.
132100     MOVE "HIGH" TO WS-CURRENT-SEVERITY.
132200     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
132300 421-EXIT.
132400     EXIT.
132500 422-RULE-BUILD-DEP-FETCH.
132600     MOVE "package.json" TO WS-PAIR-FIRST.
132700     MOVE 12 TO WS-PAIR-FIRST-LEN.
132800     MOVE "http" TO WS-PAIR-SECOND.
132900     MOVE 4 TO WS-PAIR-SECOND-LEN.
133000     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
133100     IF RULE-HIT
133200         GO TO 422-EMIT.
133300     MOVE "requirements.txt" TO WS-PAIR-FIRST.
133400     MOVE 16 TO WS-PAIR-FIRST-LEN.
133500     MOVE "http" TO WS-PAIR-SECOND.
133600     MOVE 4 TO WS-PAIR-SECOND-LEN.
133700     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
133800     IF RULE-HIT
133900         GO TO 422-EMIT.
134000     GO TO 422-EXIT.
134100 422-EMIT.
134200     MOVE "BUILD DEPENDENCY FETCH" TO WS-CURRENT-RULE-NAME.
134300     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
134400     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
134500 422-EXIT.
134600     EXIT.
134700 423-RULE-API-RATE-ABUSE.
134800     MOVE "/api/" TO WS-PAIR-FIRST.
134900     MOVE 5 TO WS-PAIR-FIRST-LEN.
135000     MOVE "429" TO WS-PAIR-SECOND.
135100     MOVE 3 TO WS-PAIR-SECOND-LEN.
135200     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
135300     IF RULE-HIT
135400         GO TO 423-EMIT.
135500     MOVE "/api/" TO WS-PAIR-FIRST.
135600     MOVE 5 TO WS-PAIR-FIRST-LEN.
135700     MOVE "too many requests" TO WS-PAIR-SECOND.
135800     MOVE 17 TO WS-PAIR-SECOND-LEN.
135900     PERFORM 470-SCAN-ORDERED-PAIR THRU 470-EXIT.
136000     IF RULE-HIT
136100         GO TO 423-EMIT.
136200     GO TO 423-EXIT.
136300 423-EMIT.
136400     MOVE "API RATE ABUSE" TO WS-CURRENT-RULE-NAME.
136500     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
136600     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
136700 423-EXIT.
136800     EXIT.
136900 424-RULE-EXCESSIVE-DATA.
137000     MOVE "N" TO WS-RULE-HIT-SW.
137100     MOVE ZERO TO WS-SCAN-POS.
137200     INSPECT PE-NORMALIZED TALLYING WS-SCAN-POS
137300         FOR CHARACTERS BEFORE INITIAL "?".
137400     IF WS-SCAN-POS < 200
137500         COMPUTE WS-SCAN-START = 200 - WS-SCAN-POS - 1
137600         IF WS-SCAN-START >= 300
137700             MOVE "Y" TO WS-RULE-HIT-SW
137800         END-IF
137900     END-IF.
138000     IF RULE-HIT
138100         GO TO 424-EMIT.
138200     GO TO 424-EXIT.
138300 424-EMIT.
138400     MOVE "EXCESSIVE DATA EXPOSURE" TO WS-CURRENT-RULE-NAME.
138500     MOVE "MEDIUM" TO WS-CURRENT-SEVERITY.
138600     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
138700 424-EXIT.
138800     EXIT.
138900 425-RULE-SERVER-ERROR.
139000     MOVE "N" TO WS-RULE-HIT-SW.
139100     MOVE ZERO TO WS-SCAN-COUNT.
139200     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
139300         FOR ALL " 500 ".
139400     IF WS-SCAN-COUNT > 0
139500         GO TO 425-EMIT.
139600     MOVE ZERO TO WS-SCAN-COUNT.
139700     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
139800         FOR ALL " 502 ".
139900     IF WS-SCAN-COUNT > 0
140000         GO TO 425-EMIT.
140100     MOVE ZERO TO WS-SCAN-COUNT.
140200     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
140300         FOR ALL " 503 ".
140400     IF WS-SCAN-COUNT > 0
140500         GO TO 425-EMIT.
140600     MOVE ZERO TO WS-SCAN-COUNT.
140700     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
140800         FOR ALL " 504 ".
140900     IF WS-SCAN-COUNT > 0
141000         GO TO 425-EMIT.
141100     GO TO 425-EXIT.
141200 425-EMIT.
141300     MOVE "REPEATED SERVER ERROR" TO WS-CURRENT-RULE-NAME.
141400     MOVE "LOW" TO WS-CURRENT-SEVERITY.
141500     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
141600 425-EXIT.
141700     EXIT.
141800 426-RULE-UNHANDLED-EXC.
141900     MOVE "N" TO WS-RULE-HIT-SW.
142000     MOVE ZERO TO WS-SCAN-COUNT.
142100     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
142200         FOR ALL " nullpointerexception ".
142300     IF WS-SCAN-COUNT > 0
142400         GO TO 426-EMIT.
142500     MOVE ZERO TO WS-SCAN-COUNT.
142600     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
142700         FOR ALL " indexerror ".
142800     IF WS-SCAN-COUNT > 0
142900         GO TO 426-EMIT.
143000     MOVE ZERO TO WS-SCAN-COUNT.
143100     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
143200         FOR ALL " keyerror ".
143300     IF WS-SCAN-COUNT > 0
143400         GO TO 426-EMIT.
143500     MOVE ZERO TO WS-SCAN-COUNT.
143600     INSPECT WS-SCAN-PADDED TALLYING WS-SCAN-COUNT
143700         FOR ALL " valueerror ".
143800     IF WS-SCAN-COUNT > 0
143900         GO TO 426-EMIT.
144000     GO TO 426-EXIT.
144100 426-EMIT.
144200     MOVE "UNHANDLED EXCEPTION" TO WS-CURRENT-RULE-NAME.
144300     MOVE "LOW" TO WS-CURRENT-SEVERITY.
144400     PERFORM 490-EMIT-DETECTION THRU 490-EXIT.
144500 426-EXIT.
144600     EXIT.
144700*--------------------------------------------------------------*
144800*    450 - A LINE WITH NO RULE HIT BUT A KNOWN-BAD SOURCE IP    *
144900*    STILL GETS A DETECTION RECORD, PER INFOSEC MEMO 89-04      *
145000*--------------------------------------------------------------*
145100 450-CHECK-IOC-ONLY.
145200     MOVE "450-CHECK-IOC-ONLY" TO PARA-NAME.
145300     IF ANY-RULE-FIRED-SW = "N" AND IOC-HIT-SW = "Y"
145400         MOVE "N/A (IP REPUTATION MATCH)" TO PE-NORMALIZED
145500         MOVE "THREAT INTELLIGENCE MATCH" TO WS-CURRENT-RULE-NAME
145600         MOVE "CRITICAL" TO WS-CURRENT-SEVERITY
145700         PERFORM 490-EMIT-DETECTION THRU 490-EXIT
145800     END-IF.
145900 450-EXIT.
146000     EXIT.
146100*--------------------------------------------------------------*
146200*    470 SERIES - SHARED SCAN HELPERS CALLED BY THE RULE SET    *
146300*--------------------------------------------------------------*
146400 470-SCAN-ORDERED-PAIR.
146500     MOVE "N" TO WS-RULE-HIT-SW.
146600     MOVE ZERO TO WS-SCAN-POS.
146700     INSPECT PE-NORMALIZED TALLYING WS-SCAN-POS
146800         FOR CHARACTERS BEFORE INITIAL
146900             WS-PAIR-FIRST (1:WS-PAIR-FIRST-LEN).
147000     IF WS-SCAN-POS NOT < 200
147100         GO TO 470-EXIT.
147200     COMPUTE WS-SCAN-START = WS-SCAN-POS + WS-PAIR-FIRST-LEN + 1.
147300     IF WS-SCAN-START > 200
147400         GO TO 470-EXIT.
147500     MOVE ZERO TO WS-SCAN-COUNT.
147600     INSPECT PE-NORMALIZED (WS-SCAN-START:) TALLYING WS-SCAN-COUNT
147700         FOR ALL WS-PAIR-SECOND (1:WS-PAIR-SECOND-LEN).
147800     IF WS-SCAN-COUNT > 0
147900         MOVE "Y" TO WS-RULE-HIT-SW.
148000 470-EXIT.
148100     EXIT.
148200 471-SCAN-WINDOW-PAIR.
148300     MOVE "N" TO WS-RULE-HIT-SW.
148400     MOVE ZERO TO WS-SCAN-POS.
148500     INSPECT PE-NORMALIZED TALLYING WS-SCAN-POS
148600         FOR CHARACTERS BEFORE INITIAL
148700             WS-PAIR-FIRST (1:WS-PAIR-FIRST-LEN).
148800     IF WS-SCAN-POS NOT < 200
148900         GO TO 471-EXIT.
149000     COMPUTE WS-SCAN-START = WS-SCAN-POS + WS-PAIR-FIRST-LEN + 1.
149100     IF WS-SCAN-START > 200
149200         GO TO 471-EXIT.
149300     COMPUTE WS-SCAN-WINDOW-LEN = 200 - WS-SCAN-START + 1.
149400     IF WS-SCAN-WINDOW-LEN > 80
149500         MOVE 80 TO WS-SCAN-WINDOW-LEN.
149600     MOVE ZERO TO WS-SCAN-COUNT.
149700     INSPECT PE-NORMALIZED (WS-SCAN-START:WS-SCAN-WINDOW-LEN)
149800         TALLYING WS-SCAN-COUNT FOR ALL "password".
149900     IF WS-SCAN-COUNT > 0
150000         MOVE "Y" TO WS-RULE-HIT-SW
150100         GO TO 471-EXIT.
150200     MOVE ZERO TO WS-SCAN-COUNT.
150300     INSPECT PE-NORMALIZED (WS-SCAN-START:WS-SCAN-WINDOW-LEN)
150400         TALLYING WS-SCAN-COUNT FOR ALL "pass".
150500     IF WS-SCAN-COUNT > 0
150600         MOVE "Y" TO WS-RULE-HIT-SW
150700         GO TO 471-EXIT.
150800     MOVE ZERO TO WS-SCAN-COUNT.
150900     INSPECT PE-NORMALIZED (WS-SCAN-START:WS-SCAN-WINDOW-LEN)
151000         TALLYING WS-SCAN-COUNT FOR ALL "pwd".
151100     IF WS-SCAN-COUNT > 0
151200         MOVE "Y" TO WS-RULE-HIT-SW.
151300 471-EXIT.
151400     EXIT.
151500 496-SCAN-FOR-DIGIT.
151600     MOVE "N" TO WS-DIGIT-FOUND-SW.
151700     PERFORM 4961-SCAN-ONE-CHAR THRU 4961-EXIT
151800         VARYING WS-DIGIT-IDX FROM WS-SCAN-START BY 1
151900         UNTIL WS-DIGIT-IDX > 200 OR DIGIT-FOUND.
152000 496-EXIT.
152100     EXIT.
152200 4961-SCAN-ONE-CHAR.
152300     IF PE-NORMALIZED (WS-DIGIT-IDX:1) IS NUMERIC
152400         MOVE "Y" TO WS-DIGIT-FOUND-SW.
152500 4961-EXIT.
152600     EXIT.
152700 497-CHECK-IMMEDIATE-DIGIT.
152800     MOVE "N" TO WS-RULE-HIT-SW.
152900     MOVE ZERO TO WS-SCAN-POS.
153000     INSPECT PE-NORMALIZED TALLYING WS-SCAN-POS
153100         FOR CHARACTERS BEFORE INITIAL
153200             WS-PAIR-FIRST (1:WS-PAIR-FIRST-LEN).
153300     IF WS-SCAN-POS NOT < 200
153400         GO TO 497-EXIT.
153500     COMPUTE WS-SCAN-START = WS-SCAN-POS + WS-PAIR-FIRST-LEN + 1.
153600     IF WS-SCAN-START > 200
153700         GO TO 497-EXIT.
153800     IF PE-NORMALIZED (WS-SCAN-START:1) IS NUMERIC
153900         MOVE "Y" TO WS-RULE-HIT-SW.
154000 497-EXIT.
154100     EXIT.
154200*--------------------------------------------------------------*
154300*    480 - IOC HIT ON A RULE BUMPS THE SEVERITY ONE LEVEL       *
154400*    (REQ #9588)                                                *
154500*--------------------------------------------------------------*
154600 480-ESCALATE-SEVERITY.
154700     IF IOC-HIT-SW NOT = "Y"
154800         GO TO 480-EXIT.
154900     EVALUATE DT-SEVERITY
155000         WHEN "LOW"
155100             MOVE "MEDIUM" TO DT-SEVERITY
155200         WHEN "MEDIUM"
155300             MOVE "HIGH" TO DT-SEVERITY
155400         WHEN "HIGH"
155500             MOVE "CRITICAL" TO DT-SEVERITY
155600         WHEN OTHER
155700             CONTINUE
155800     END-EVALUATE.
155900 480-EXIT.
156000     EXIT.
156100 490-EMIT-DETECTION.
156200     MOVE "Y" TO ANY-RULE-FIRED-SW.
156300     ADD 1 TO DETECTION-SEQ-NBR.
156400     MOVE PE-TIMESTAMP TO DT-TIMESTAMP.
156500     MOVE PE-IP TO DT-IP.
156600     MOVE WS-CURRENT-RULE-NAME TO DT-RULE.
156700     MOVE WS-CURRENT-SEVERITY TO DT-SEVERITY.
156800     MOVE IOC-HIT-SW TO DT-IOC-HIT.
156900     MOVE PE-NORMALIZED TO DT-PAYLOAD.
157000     MOVE DETECTION-SEQ-NBR TO DT-SEQ.
157100     PERFORM 480-ESCALATE-SEVERITY THRU 480-EXIT.
157200     PERFORM 495-ACCUMULATE-COUNTS THRU 495-EXIT.
157300     WRITE DETFILE-REC FROM DETECTION-RECORD.
157400     ADD 1 TO RECORDS-WRITTEN.
157500 490-EXIT.
157600     EXIT.
157700 495-ACCUMULATE-COUNTS.
157800     EVALUATE DT-SEVERITY
157900         WHEN "CRITICAL"
158000             ADD 1 TO CNT-CRITICAL
158100         WHEN "HIGH"
158200             ADD 1 TO CNT-HIGH
158300         WHEN "MEDIUM"
158400             ADD 1 TO CNT-MEDIUM
158500         WHEN "LOW"
158600             ADD 1 TO CNT-LOW
158700         WHEN OTHER
158800             CONTINUE
158900     END-EVALUATE.
159000     ADD 1 TO CNT-TOTAL-DETECTIONS.
159100 495-EXIT.
159200     EXIT.
159300*--------------------------------------------------------------*
159400*    800/850/900 - FILE HANDLING, 999/1000 - WRAP-UP            *
159500*--------------------------------------------------------------*
159600 800-OPEN-FILES.
159700     MOVE "800-OPEN-FILES" TO PARA-NAME.
159800     OPEN INPUT LOGFILE.
159900     OPEN INPUT IOCFEED.
160000     OPEN OUTPUT DETFILE.
160100     OPEN OUTPUT SYSOUT.
160200 800-EXIT.
160300     EXIT.
160400 850-CLOSE-FILES.
160500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
160600     CLOSE LOGFILE.
160700     CLOSE IOCFEED.
160800     CLOSE DETFILE.
160900     CLOSE SYSOUT.
161000 850-EXIT.
161100     EXIT.
161200 900-READ-LOGFILE.
161300     READ LOGFILE
161400         AT END MOVE "N" TO MORE-DATA-SW
161500         GO TO 900-EXIT
161600     END-READ.
161700     ADD 1 TO RECORDS-READ.
161800 900-EXIT.
161900     EXIT.
162000 999-CLEANUP.
162100     MOVE "999-CLEANUP" TO PARA-NAME.
162200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
162300     DISPLAY "** LOGEDIT CONTROL TOTALS **".
162400     DISPLAY "LOG LINES READ......... " RECORDS-READ.
162500     DISPLAY "DETECTIONS WRITTEN..... " RECORDS-WRITTEN.
162600     DISPLAY "CRITICAL SEVERITY...... " CNT-CRITICAL.
162700     DISPLAY "HIGH SEVERITY.......... " CNT-HIGH.
162800     DISPLAY "MEDIUM SEVERITY........ " CNT-MEDIUM.
162900     DISPLAY "LOW SEVERITY........... " CNT-LOW.
163000     DISPLAY "******** NORMAL END OF JOB LOGEDIT ********".
163100 999-EXIT.
163200     EXIT.
163300 1000-ABEND-RTN.
163400     WRITE SYSOUT-REC FROM ABEND-REC.
163500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
163600     DISPLAY "*** ABNORMAL END OF JOB-LOGEDIT ***" UPON CONSOLE.
163700     DIVIDE ZERO-VAL INTO ONE-VAL.
163800 1000-EXIT.
163900     EXIT.
