000100******************************************************************
000200*    COPYBOOK    ABENDREC                                        *
000300*    SHARED SYSOUT DUMP RECORD FOR THE SOC BATCH SUITE           *
000400*    CARRIED BY EVERY PROGRAM THAT WRITES TO UT-S-SYSOUT ON AN   *
000500*    ABNORMAL CONDITION SO THE OPERATOR SEES THE SAME LAYOUT     *
000600*    NO MATTER WHICH STEP OF THE NIGHTLY RUN BLEW UP             *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(01)  VALUE SPACE.
001000     05  PARA-NAME               PIC X(20).
001100     05  FILLER                  PIC X(01)  VALUE SPACE.
001200     05  ABEND-REASON            PIC X(40).
001300     05  FILLER                  PIC X(01)  VALUE SPACE.
001400     05  EXPECTED-VAL            PIC X(08).
001500     05  FILLER                  PIC X(01)  VALUE SPACE.
001600     05  ACTUAL-VAL              PIC X(08).
001700     05  FILLER                  PIC X(52)  VALUE SPACES.
