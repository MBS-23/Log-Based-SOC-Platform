000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SOCAUTH.
000400 AUTHOR. J R SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/11/90.
000700 DATE-COMPILED. 09/11/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*    09/11/90  JRS  REQ 4499 - ORIGINAL PROGRAM.  BATCH LOGON   *
001200*              CREDENTIAL VALIDATOR FOR THE SOC USER FILE.      *
001300*    01/22/92  TMW  REQ 4612 - ADDED SYMBOL REQUIREMENT TO THE  *
001400*              PASSWORD POLICY CHECK PER SECURITY OFFICE MEMO.  *
001500*    08/04/94  RDC  REQ 4758 - EMAIL IDENTIFIERS NOW LOOKED UP  *
001600*              CASE-INSENSITIVE, USERNAMES REMAIN CASE-SENSITIVE*
001700*    02/02/98  RDC  Y2K REVIEW - WS-DATE IS DISPLAY-ONLY, NO    *
001800*              CENTURY MATH PERFORMED.  NO CHANGES REQUIRED.    *
001900*    11/19/99  RDC  Y2K SIGN-OFF - RE-REVIEWED PER AUDIT        *
002000*              REQUEST 5102.  APPROVED WITHOUT CHANGE.          *
002100*    08/09/01  TMW  REQ 5288 - PASSWORD STRENGTH RESULT NOW     *
002200*              CARRIED AS A SEPARATE FIELD ON SYSOUT - IT DOES  *
002300*              NOT GATE THE PASS/FAIL DECISION, WHICH REMAINS   *
002400*              BASED SOLELY ON THE HASH COMPARE.                *
002500*--------------------------------------------------------------*
002600*    THIS PROGRAM BATCH-VALIDATES A FILE OF LOGON CANDIDATES    *
002700*    AGAINST THE SOC USER FILE.  FOR EACH CANDIDATE THE USER    *
002800*    IS LOOKED UP (BY USERNAME, CASE-SENSITIVE, OR BY EMAIL     *
002900*    WHEN THE IDENTIFIER CONTAINS AN "@", CASE-INSENSITIVE),    *
003000*    THE SUPPLIED PASSWORD PLUS THE USER'S STORED SALT IS       *
003100*    RUN THROUGH THE PWHASH SUBROUTINE AND COMPARED TO THE      *
003200*    STORED DIGEST, AND THE PASSWORD IS INDEPENDENTLY GRADED    *
003300*    AGAINST THE SHOP'S STRENGTH POLICY.  ONE PASS/FAIL LINE    *
003400*    IS WRITTEN TO SYSOUT FOR EACH CANDIDATE.                   *
003500*--------------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT USERFILE ASSIGN TO UT-S-USERFIL
004600         FILE STATUS IS USERFILE-STATUS.
004700     SELECT AUTHCAND ASSIGN TO UT-S-AUTHCND
004800         FILE STATUS IS AUTHCAND-STATUS.
004900     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
005000         FILE STATUS IS SYSOUT-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  USERFILE
005500     RECORDING MODE F
005600     LABEL RECORDS STANDARD
005700     RECORD CONTAINS 120 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS USERFILE-REC.
006000 01  USERFILE-REC                PIC X(120).
006100 FD  AUTHCAND
006200     RECORDING MODE F
006300     LABEL RECORDS STANDARD
006400     RECORD CONTAINS 100 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS AUTHCAND-REC.
006700 01  AUTHCAND-REC                PIC X(100).
006800 FD  SYSOUT
006900     RECORDING MODE F
007000     LABEL RECORDS STANDARD
007100     RECORD CONTAINS 132 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                  PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700 01  FILE-STATUS-CODES.
007800     05  USERFILE-STATUS         PIC X(02).
007900         88  USERFILE-OK                VALUE "00".
008000         88  USERFILE-EOF                VALUE "10".
008100     05  AUTHCAND-STATUS         PIC X(02).
008200         88  AUTHCAND-OK                 VALUE "00".
008300         88  AUTHCAND-EOF                VALUE "10".
008400     05  SYSOUT-STATUS           PIC X(02).
008500         88  SYSOUT-OK                   VALUE "00".
008600     05  FILLER                  PIC X(02).
008700
008800 01  WS-DATE-FIELDS.
008900     05  WS-DATE                 PIC 9(06).
009000     05  WS-DATE-R REDEFINES WS-DATE.
009100         10  WS-DATE-YY          PIC 9(02).
009200         10  WS-DATE-MM          PIC 9(02).
009300         10  WS-DATE-DD          PIC 9(02).
009400     05  FILLER                  PIC X(02).
009500
009600 COPY USERREC.
009700
009800*--------------------------------------------------------------*
009900*    USER-TABLE-AREA - ENTIRE USER FILE LOADED ONCE.  TABLE IS *
010000*    SCANNED LINEARLY - THE SOC USER FILE IS SMALL ENOUGH THAT *
010100*    A KEYED VSAM LOOKUP ISN'T WARRANTED FOR A NIGHTLY BATCH    *
010200*    LOGON AUDIT.                                               *
010300*--------------------------------------------------------------*
010400 01  USER-TABLE-AREA.
010500     05  UTB-ROW OCCURS 1000 TIMES INDEXED BY UTB-IDX.
010600         10  UTB-USERNAME        PIC X(20).
010700         10  UTB-EMAIL           PIC X(40).
010800         10  UTB-SALT            PIC X(08).
010900         10  UTB-PWHASH          PIC 9(09).
011000     05  FILLER                  PIC X(01).
011100 77  UTB-COUNT                   PIC 9(04) COMP.
011200
011300*--------------------------------------------------------------*
011400*    ONE AUTH CANDIDATE LINE, BROKEN INTO ITS THREE TOKENS -   *
011500*    IDENTIFIER, PASSWORD, EXPECTED RESULT (TEST SCENARIO TAG  *
011600*    CARRIED THROUGH FROM THE EXTRACT, NOT USED IN THE PASS/   *
011700*    FAIL LOGIC ITSELF).                                        *
011800*--------------------------------------------------------------*
011900 01  AC-PARSED-CAND.
012000     05  AC-IDENTIFIER            PIC X(40).
012100     05  AC-PASSWORD              PIC X(40).
012200     05  AC-EXPECTED              PIC X(10).
012300     05  FILLER                   PIC X(01).
012400 01  AC-PARSED-CAND-R REDEFINES AC-PARSED-CAND.
012500     05  AC-IDENTIFIER-BYTES      PIC X(04).
012600     05  FILLER                   PIC X(87).
012700
012800 01  WS-LOOKUP-WORK.
012900     05  WS-LOOKUP-KEY            PIC X(40).
013000     05  WS-IS-EMAIL-SW           PIC X(01).
013100         88  IDENTIFIER-IS-EMAIL  VALUE "Y".
013200     05  WS-USER-FOUND-SW         PIC X(01).
013300         88  USER-WAS-FOUND       VALUE "Y".
013400     05  WS-FOUND-IDX             PIC 9(04) COMP.
013500     05  FILLER                   PIC X(01).
013600
013700 01  WS-POLICY-WORK.
013800     05  WS-PWD-LENGTH            PIC 9(02) COMP.
013900     05  WS-HAS-UPPER-SW          PIC X(01).
014000         88  POLICY-HAS-UPPER     VALUE "Y".
014100     05  WS-HAS-LOWER-SW          PIC X(01).
014200         88  POLICY-HAS-LOWER     VALUE "Y".
014300     05  WS-HAS-DIGIT-SW          PIC X(01).
014400         88  POLICY-HAS-DIGIT     VALUE "Y".
014500     05  WS-HAS-SYMBOL-SW         PIC X(01).
014600         88  POLICY-HAS-SYMBOL    VALUE "Y".
014700     05  WS-POLICY-SCAN-IDX       PIC 9(02) COMP.
014800     05  WS-POLICY-CHAR           PIC X(01).
014900     05  WS-STRENGTH-RESULT       PIC X(04).
015000     05  FILLER                   PIC X(01).
015100 01  WS-POLICY-WORK-R REDEFINES WS-POLICY-WORK.
015200     05  WS-PWD-LENGTH-BYTE       PIC X(01).
015300     05  FILLER                   PIC X(13).
015400
015500*--------------------------------------------------------------*
015600*    HASH CALL WORK AREA - TEXT PASSED TO PWHASH IS PASSWORD    *
015700*    CONCATENATED WITH THE USER'S STORED SALT, LEFT-JUSTIFIED   *
015800*    WITH NO INTERVENING BLANKS.                                *
015900*--------------------------------------------------------------*
016000 01  WS-HASH-CALL-WORK.
016100     05  WS-HASH-TEXT             PIC X(48).
016200     05  WS-HASH-TEXT-LEN         PIC S9(04) COMP.
016300     05  WS-HASH-RESULT           PIC 9(09).
016400     05  WS-HASH-RETURN-CD        PIC S9(04) COMP.
016500     05  WS-PWD-LEN-FOR-HASH      PIC S9(04) COMP.
016600     05  WS-SALT-LEN-FOR-HASH     PIC S9(04) COMP.
016700     05  FILLER                   PIC X(01).
016800 01  WS-HASH-CALL-WORK-R REDEFINES WS-HASH-CALL-WORK.
016900     05  WS-HASH-RESULT-BYTES     PIC X(09).
017000     05  FILLER                   PIC X(53).
017100
018100 01  WS-RESULT-LINE.
018200     05  FILLER                   PIC X(01) VALUE SPACE.
018300     05  WRL-IDENTIFIER           PIC X(40).
018400     05  FILLER                   PIC X(01) VALUE SPACE.
018500     05  WRL-DECISION             PIC X(04).
018600     05  FILLER                   PIC X(01) VALUE SPACE.
018700     05  WRL-STRENGTH             PIC X(04).
018800     05  FILLER                   PIC X(01) VALUE SPACE.
018900     05  WRL-EXPECTED             PIC X(10).
019000     05  FILLER                   PIC X(70) VALUE SPACES.
019100
019200 77  MORE-AUTHCAND-SW             PIC X(01) VALUE SPACE.
019300     88  NO-MORE-AUTHCAND         VALUE "N".
019400 77  MORE-USERFILE-SW             PIC X(01) VALUE SPACE.
019500     88  NO-MORE-USERFILE         VALUE "N".
019600
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05  RECORDS-READ             PIC S9(07) COMP.
019900     05  CANDIDATES-PASSED        PIC S9(07) COMP.
020000     05  CANDIDATES-FAILED        PIC S9(07) COMP.
020100     05  FILLER                   PIC X(01).
020200
020300 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
020400 77  ONE-VAL                      PIC 9(01) VALUE 1.
020500
020600 COPY ABENDREC.
020700
020800 PROCEDURE DIVISION.
020900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021000     PERFORM 100-MAINLINE THRU 100-EXIT
021100         UNTIL NO-MORE-AUTHCAND.
021200     PERFORM 900-CLEANUP THRU 900-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB SOCAUTH ********".
021900     ACCEPT WS-DATE FROM DATE.
022000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022100     MOVE ZERO TO UTB-COUNT.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
022400         UNTIL NO-MORE-USERFILE.
022500     READ AUTHCAND INTO AC-PARSED-CAND
022600         AT END
022700             MOVE "N" TO MORE-AUTHCAND-SW
022800     END-READ.
022900 000-EXIT.
023000     EXIT.
023100
023200 050-LOAD-USER-TABLE.
023300     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
023400     READ USERFILE INTO USER-RECORD
023500         AT END
023600             MOVE "N" TO MORE-USERFILE-SW
023700             GO TO 050-EXIT.
023800     IF UTB-COUNT < 1000
023900         ADD 1 TO UTB-COUNT
024000         SET UTB-IDX TO UTB-COUNT
024100         MOVE UR-USERNAME TO UTB-USERNAME (UTB-IDX)
024200         MOVE UR-EMAIL    TO UTB-EMAIL    (UTB-IDX)
024300         MOVE UR-SALT     TO UTB-SALT     (UTB-IDX)
024400         MOVE UR-PWHASH   TO UTB-PWHASH   (UTB-IDX).
024500 050-EXIT.
024600     EXIT.
024700
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO PARA-NAME.
025000     ADD 1 TO RECORDS-READ.
025100     PERFORM 200-LOOKUP-USER THRU 200-EXIT.
025200     IF USER-WAS-FOUND
025300         PERFORM 300-CHECK-PASSWORD-POLICY THRU 300-EXIT
025400         PERFORM 400-VERIFY-HASH THRU 400-EXIT
025500     ELSE
025600         MOVE "FAIL" TO WRL-DECISION
025700         MOVE "N/A " TO WS-STRENGTH-RESULT
025800         ADD 1 TO CANDIDATES-FAILED.
025900     PERFORM 490-WRITE-RESULT THRU 490-EXIT.
026000     READ AUTHCAND INTO AC-PARSED-CAND
026100         AT END
026200             MOVE "N" TO MORE-AUTHCAND-SW
026300     END-READ.
026400 100-EXIT.
026500     EXIT.
026600
026700*--------------------------------------------------------------*
026800*    200-LOOKUP-USER - IDENTIFIER CONTAINING "@" IS AN EMAIL,  *
026900*    LOOKED UP CASE-INSENSITIVE.  ANYTHING ELSE IS TREATED AS   *
027000*    A USERNAME, LOOKED UP CASE-SENSITIVE.  A MISSING           *
027100*    IDENTIFIER OR PASSWORD FAILS BEFORE ANY LOOKUP IS DONE.    *
027200*--------------------------------------------------------------*
027300 200-LOOKUP-USER.
027400     MOVE "200-LOOKUP-USER" TO PARA-NAME.
027500     MOVE "N" TO WS-USER-FOUND-SW.
027600     IF AC-IDENTIFIER = SPACES OR AC-PASSWORD = SPACES
027700         GO TO 200-EXIT.
027800     MOVE "N" TO WS-IS-EMAIL-SW.
027900     PERFORM 210-SCAN-FOR-AT-SIGN THRU 210-EXIT.
028300     MOVE AC-IDENTIFIER TO WS-LOOKUP-KEY.
028400     IF IDENTIFIER-IS-EMAIL
028500         INSPECT WS-LOOKUP-KEY CONVERTING
028600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
028700             "abcdefghijklmnopqrstuvwxyz".
028800     PERFORM 220-SCAN-USER-TABLE THRU 220-EXIT
028900         VARYING UTB-IDX FROM 1 BY 1
029000         UNTIL UTB-IDX > UTB-COUNT OR USER-WAS-FOUND.
029100 200-EXIT.
029200     EXIT.
029300
029400 210-SCAN-FOR-AT-SIGN.
029500     MOVE "210-SCAN-FOR-AT-SIGN" TO PARA-NAME.
029600     PERFORM 211-TEST-ONE-CHAR THRU 211-EXIT
029700         VARYING WS-POLICY-SCAN-IDX FROM 1 BY 1
029800         UNTIL WS-POLICY-SCAN-IDX > 40 OR IDENTIFIER-IS-EMAIL.
029900 210-EXIT.
030000     EXIT.
030100
030200 211-TEST-ONE-CHAR.
030300     IF AC-IDENTIFIER (WS-POLICY-SCAN-IDX:1) = "@"
030400         MOVE "Y" TO WS-IS-EMAIL-SW.
030500 211-EXIT.
030600     EXIT.
030700
030800 220-SCAN-USER-TABLE.
030900     MOVE "220-SCAN-USER-TABLE" TO PARA-NAME.
031000     IF IDENTIFIER-IS-EMAIL
031100         MOVE UTB-EMAIL (UTB-IDX) TO WS-HASH-TEXT
031200         INSPECT WS-HASH-TEXT CONVERTING
031300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
031400             "abcdefghijklmnopqrstuvwxyz"
031500         IF WS-HASH-TEXT (1:40) = WS-LOOKUP-KEY
031600             MOVE "Y" TO WS-USER-FOUND-SW
031700             SET WS-FOUND-IDX TO UTB-IDX
031800         END-IF
031900     ELSE
032000         IF UTB-USERNAME (UTB-IDX) = WS-LOOKUP-KEY (1:20)
032100             MOVE "Y" TO WS-USER-FOUND-SW
032200             SET WS-FOUND-IDX TO UTB-IDX
032300         END-IF.
032400 220-EXIT.
032500     EXIT.
032600
032700*--------------------------------------------------------------*
032800*    300-CHECK-PASSWORD-POLICY - LENGTH 8+, AT LEAST ONE        *
032900*    UPPERCASE, ONE LOWERCASE, ONE DIGIT AND ONE SYMBOL.  A     *
033000*    SYMBOL IS ANY CHARACTER THAT IS NOT A LETTER, DIGIT,       *
033100*    UNDERSCORE OR BLANK - THE UNDERSCORE DOES NOT COUNT.       *
033200*    THIS RESULT IS REPORTED ALONGSIDE THE PASS/FAIL DECISION   *
033300*    BUT DOES NOT DRIVE IT - SEE THE REQ 5288 CHANGE LOG ENTRY. *
033400*--------------------------------------------------------------*
033500 300-CHECK-PASSWORD-POLICY.
033600     MOVE "300-CHECK-PASSWORD-POLICY" TO PARA-NAME.
033700     MOVE ZERO TO WS-PWD-LENGTH.
033800     MOVE "N" TO WS-HAS-UPPER-SW.
033900     MOVE "N" TO WS-HAS-LOWER-SW.
034000     MOVE "N" TO WS-HAS-DIGIT-SW.
034100     MOVE "N" TO WS-HAS-SYMBOL-SW.
034200     PERFORM 310-MEASURE-ONE-CHAR THRU 310-EXIT
034300         VARYING WS-POLICY-SCAN-IDX FROM 1 BY 1
034400         UNTIL WS-POLICY-SCAN-IDX > 40.
034500     IF WS-PWD-LENGTH >= 8 AND POLICY-HAS-UPPER AND
034600        POLICY-HAS-LOWER AND POLICY-HAS-DIGIT AND POLICY-HAS-SYMBOL
034700         MOVE "STRG" TO WS-STRENGTH-RESULT
034800     ELSE
034900         MOVE "WEAK" TO WS-STRENGTH-RESULT.
035000 300-EXIT.
035100     EXIT.
035200
035300 310-MEASURE-ONE-CHAR.
035400     MOVE AC-PASSWORD (WS-POLICY-SCAN-IDX:1) TO WS-POLICY-CHAR.
035500     IF WS-POLICY-CHAR NOT = SPACE
035600         ADD 1 TO WS-PWD-LENGTH
035700         IF WS-POLICY-CHAR >= "A" AND WS-POLICY-CHAR <= "Z"
035800             MOVE "Y" TO WS-HAS-UPPER-SW
035900         ELSE IF WS-POLICY-CHAR >= "a" AND WS-POLICY-CHAR <= "z"
036000             MOVE "Y" TO WS-HAS-LOWER-SW
036100         ELSE IF WS-POLICY-CHAR >= "0" AND WS-POLICY-CHAR <= "9"
036200             MOVE "Y" TO WS-HAS-DIGIT-SW
036300         ELSE IF WS-POLICY-CHAR NOT = "_"
036400             MOVE "Y" TO WS-HAS-SYMBOL-SW.
036500 310-EXIT.
036600     EXIT.
036700
036800*--------------------------------------------------------------*
036900*    400-VERIFY-HASH - BUILDS PASSWORD || SALT WITH NO          *
037000*    INTERVENING BLANKS AND CALLS PWHASH, THEN COMPARES THE     *
037100*    RESULT TO THE STORED DIGEST FOR THE MATCHED USER.          *
037200*--------------------------------------------------------------*
037300 400-VERIFY-HASH.
037400     MOVE "400-VERIFY-HASH" TO PARA-NAME.
037500     MOVE ZERO TO WS-PWD-LEN-FOR-HASH.
037600     PERFORM 410-MEASURE-PASSWORD-LEN THRU 410-EXIT
037700         VARYING WS-POLICY-SCAN-IDX FROM 1 BY 1
037800         UNTIL WS-POLICY-SCAN-IDX > 40.
037900     MOVE SPACES TO WS-HASH-TEXT.
038000     MOVE AC-PASSWORD (1:40) TO WS-HASH-TEXT (1:40).
038100     MOVE 8 TO WS-SALT-LEN-FOR-HASH.
038200     COMPUTE WS-HASH-TEXT-LEN =
038300         WS-PWD-LEN-FOR-HASH + WS-SALT-LEN-FOR-HASH.
038400     MOVE UTB-SALT (WS-FOUND-IDX) TO
038500         WS-HASH-TEXT (WS-PWD-LEN-FOR-HASH + 1:8).
038600     CALL "PWHASH" USING WS-HASH-TEXT, WS-HASH-TEXT-LEN,
038700         WS-HASH-RESULT, WS-HASH-RETURN-CD.
038800     IF WS-HASH-RESULT = UTB-PWHASH (WS-FOUND-IDX)
038900         MOVE "PASS" TO WRL-DECISION
039000         ADD 1 TO CANDIDATES-PASSED
039100     ELSE
039200         MOVE "FAIL" TO WRL-DECISION
039300         ADD 1 TO CANDIDATES-FAILED.
039400 400-EXIT.
039500     EXIT.
039600
039700 410-MEASURE-PASSWORD-LEN.
039800     IF AC-PASSWORD (WS-POLICY-SCAN-IDX:1) NOT = SPACE
039900         MOVE WS-POLICY-SCAN-IDX TO WS-PWD-LEN-FOR-HASH.
040000 410-EXIT.
040100     EXIT.
040200
040300 490-WRITE-RESULT.
040400     MOVE "490-WRITE-RESULT" TO PARA-NAME.
040500     MOVE SPACES TO WS-RESULT-LINE.
040600     MOVE AC-IDENTIFIER TO WRL-IDENTIFIER.
040700     MOVE WS-STRENGTH-RESULT TO WRL-STRENGTH.
040800     MOVE AC-EXPECTED TO WRL-EXPECTED.
040900     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
041000 490-EXIT.
041100     EXIT.
041200
041300 800-OPEN-FILES.
041400     MOVE "800-OPEN-FILES" TO PARA-NAME.
041500     OPEN INPUT USERFILE, AUTHCAND.
041600     OPEN OUTPUT SYSOUT.
041700     IF NOT USERFILE-OK
041800         MOVE "** USERFILE OPEN FAILED" TO ABEND-REASON
041900         GO TO 1000-ABEND-RTN.
042000     IF NOT AUTHCAND-OK
042100         MOVE "** AUTHCAND OPEN FAILED" TO ABEND-REASON
042200         GO TO 1000-ABEND-RTN.
042300 800-EXIT.
042400     EXIT.
042500
042600 850-CLOSE-FILES.
042700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042800     CLOSE USERFILE, AUTHCAND, SYSOUT.
042900 850-EXIT.
043000     EXIT.
043100
043200 900-CLEANUP.
043300     MOVE "900-CLEANUP" TO PARA-NAME.
043400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043500     DISPLAY "** CANDIDATES READ **".
043600     DISPLAY RECORDS-READ.
043700     DISPLAY "** CANDIDATES PASSED **".
043800     DISPLAY CANDIDATES-PASSED.
043900     DISPLAY "** CANDIDATES FAILED **".
044000     DISPLAY CANDIDATES-FAILED.
044100     DISPLAY "******** NORMAL END OF JOB SOCAUTH ********".
044200 900-EXIT.
044300     EXIT.
044400
044500 1000-ABEND-RTN.
044600     MOVE RECORDS-READ TO ACTUAL-VAL.
044700     WRITE SYSOUT-REC FROM ABEND-REC.
044800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044900     DISPLAY "*** ABNORMAL END OF JOB-SOCAUTH ***" UPON CONSOLE.
045000     DIVIDE ZERO-VAL INTO ONE-VAL.
