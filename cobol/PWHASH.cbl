000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PWHASH.
000400 AUTHOR. T M WALSH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/90.
000700 DATE-COMPILED. 06/14/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*    CHANGE LOG                                                *
001100*    06/14/90  TMW  REQ 4471 - ORIGINAL PROGRAM.  CALLED BY     *
001200*              SOCAUTH TO PRODUCE THE STORED PASSWORD DIGEST    *
001300*              USED BY THE LOGON VALIDATION SUBSYSTEM.          *
001400*    11/02/91  TMW  REQ 4598 - WIDENED ACCUMULATOR TO S9(18)    *
001500*              COMP AFTER AN 0C7 ON A LONG PASSWORD STRING.     *
001600*    03/09/93  JRS  REQ 4710 - CORRECTED ORDINAL LOOKUP TABLE   *
001700*              TO INCLUDE THE FULL PRINTABLE CHARACTER SET      *
001800*              RATHER THAN JUST HEX DIGITS.                     *
001900*    02/02/98  RDC  Y2K REVIEW - PROGRAM CONTAINS NO DATE        *
002000*              FIELDS.  NO CHANGES REQUIRED FOR CENTURY ROLL.   *
002100*    11/19/99  RDC  Y2K SIGN-OFF - RE-REVIEWED PER AUDIT        *
002200*              REQUEST 5102.  NO DATE LOGIC PRESENT.  APPROVED. *
002300*    07/30/00  TMW  REQ 5210 - NO FUNCTIONAL CHANGE.  ADDED     *
002400*              REMARKS ON THE MODULUS CONSTANT BELOW.           *
002500*--------------------------------------------------------------*
002600*    THIS SUBPROGRAM COMPUTES A SHOP-STANDARD DIGEST OF A       *
002700*    PASSWORD CONCATENATED WITH ITS STORED SALT, FOR USE BY     *
002800*    THE LOGON VALIDATION SUBSYSTEM (SOCAUTH).  THE DIGEST IS   *
002900*    NOT A CRYPTOGRAPHIC HASH - IT IS A SIMPLE ROLLING          *
003000*    POLYNOMIAL CHECKSUM, BASE 31, REDUCED MODULO 1,000,000,007 *
003100*    AND STORED AS A 9-DIGIT ZERO-FILLED NUMBER.  THIS SHOP'S   *
003200*    COMPILER HAS NO INTRINSIC FUNCTION LIBRARY, SO THE         *
003300*    CHARACTER-TO-ORDINAL LOOKUP IS DONE AGAINST A LOCAL TABLE  *
003400*    AND THE MODULUS IS TAKEN WITH DIVIDE ... REMAINDER.        *
003500*--------------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*--------------------------------------------------------------*
004800*    ORDINAL LOOKUP TABLE - PRINTABLE ASCII 32 THRU 126        *
004900*    INDEX 1 = CHARACTER VALUE 32 (SPACE).  TO GET THE         *
005000*    ORDINAL OF A CHARACTER, SEARCH THE TABLE FOR A MATCH      *
005100*    AND ADD 31 TO THE SUBSCRIPT FOUND.                        *
005200*--------------------------------------------------------------*
005300 01  PWH-ORDINAL-TABLE.
005400     05  PWH-ORDINAL-STR          PIC X(95) VALUE
005500         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRST
005600-        'UVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
005700     05  FILLER                   PIC X(01).
005800 01  PWH-ORDINAL-REDEF REDEFINES PWH-ORDINAL-TABLE.
005900     05  PWH-ORDINAL-CHAR         PIC X(01) OCCURS 95 TIMES
006000                                  ASCENDING KEY IS PWH-ORDINAL-CHAR
006100                                  INDEXED BY PWH-ORD-IDX.
006200     05  FILLER                   PIC X(01).
006300
006400 01  PWH-WORK-AREA.
006500     05  WS-HASH-ACCUM            PIC S9(18) COMP.
006600     05  WS-HASH-QUOT             PIC S9(18) COMP.
006700     05  WS-ORD-VALUE             PIC S9(04) COMP.
006800     05  WS-CUR-CHAR              PIC X(01).
006900     05  FILLER                   PIC X(01).
007000 01  PWH-WORK-AREA-R REDEFINES PWH-WORK-AREA.
007100     05  WS-HASH-ACCUM-BYTES      PIC X(08).
007200     05  FILLER                   PIC X(12).
007300
007400 01  COUNTERS-AND-IDXS.
007500     05  WS-CHAR-IDX              PIC S9(04) COMP.
007600     05  FILLER                   PIC X(01).
007700
007800 01  PWH-CONSTANTS.
007900     05  PWH-MULTIPLIER           PIC S9(04) COMP VALUE 31.
008000     05  PWH-MODULUS              PIC S9(18) COMP VALUE 1000000007.
008100     05  FILLER                   PIC X(01).
008200 01  PWH-CONSTANTS-R REDEFINES PWH-CONSTANTS.
008300     05  PWH-MULTIPLIER-BYTES     PIC X(02).
008400     05  FILLER                   PIC X(09).
008500
008600 LINKAGE SECTION.
008700 01  PWH-TEXT                     PIC X(48).
008800 01  PWH-TEXT-LEN                 PIC S9(04) COMP.
008900 01  PWH-HASH-OUT                 PIC 9(09).
009000 01  PWH-RETURN-CD                PIC S9(04) COMP.
009100
009200 PROCEDURE DIVISION USING PWH-TEXT, PWH-TEXT-LEN, PWH-HASH-OUT,
009300     PWH-RETURN-CD.
009400
009500     MOVE ZERO TO WS-HASH-ACCUM.
009600     MOVE ZERO TO PWH-RETURN-CD.
009700
009800     IF PWH-TEXT-LEN > ZERO
009900         PERFORM 100-ROLL-ONE-CHAR
010000             VARYING WS-CHAR-IDX FROM 1 BY 1
010100             UNTIL WS-CHAR-IDX > PWH-TEXT-LEN
010200     ELSE
010300         MOVE 1 TO PWH-RETURN-CD.
010400
010500     MOVE WS-HASH-ACCUM TO PWH-HASH-OUT.
010600     GOBACK.
010700
010800 100-ROLL-ONE-CHAR.
010900     MOVE PWH-TEXT (WS-CHAR-IDX:1) TO WS-CUR-CHAR.
011000     PERFORM 110-FIND-ORDINAL.
011100     COMPUTE WS-HASH-ACCUM = (WS-HASH-ACCUM * PWH-MULTIPLIER)
011200         + WS-ORD-VALUE.
011300     DIVIDE WS-HASH-ACCUM BY PWH-MODULUS
011400         GIVING WS-HASH-QUOT REMAINDER WS-HASH-ACCUM.
011500
011600 110-FIND-ORDINAL.
011700     SET PWH-ORD-IDX TO 1.
011800     MOVE ZERO TO WS-ORD-VALUE.
011900     SEARCH ALL PWH-ORDINAL-CHAR
012000         AT END
012100             MOVE 63 TO WS-ORD-VALUE
012200         WHEN PWH-ORDINAL-CHAR (PWH-ORD-IDX) = WS-CUR-CHAR
012300             COMPUTE WS-ORD-VALUE = PWH-ORD-IDX + 31.
