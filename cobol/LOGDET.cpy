000100******************************************************************
000200*    COPYBOOK    LOGDET                                          *
000300*    DETECTION-RECORD - ONE ROW PER RULE HIT (OR IOC-ONLY HIT)   *
000400*    WRITTEN BY LOGEDIT, READ BY LOGCORR / LOGRESP / LOGRPT      *
000500*    FIXED 320 BYTE SEQUENTIAL RECORD - SEE RUN BOOK SOC-01      *
000600******************************************************************
000700 01  DETECTION-RECORD.
000800     05  DT-TIMESTAMP            PIC X(19).
000900     05  DT-IP                   PIC X(15).
001000     05  DT-RULE                 PIC X(40).
001100     05  DT-SEVERITY             PIC X(08).
001200     05  DT-IOC-HIT              PIC X(01).
001300         88  DT-IOC-CONFIRMED        VALUE "Y".
001400     05  DT-PAYLOAD              PIC X(200).
001500     05  DT-SEQ                  PIC 9(06).
001600     05  FILLER                  PIC X(31).
