000100*****************************************************************
000200*    PROGRAM      ALRTFMT                                      *
000300*    REMARKS  -   FORMATS THE ONE BATCH ALERT A SOC RUN MAY     *
000400*                 PRODUCE.  CALLED BY LOGRESP ONCE AT END OF    *
000500*                 RUN WHEN THE RUN HAS AT LEAST ONE ALERT-       *
000600*                 WORTHY DETECTION.  BUILDS THE ALERT BODY AS   *
000700*                 A TABLE OF PRINT LINES AND A ONE-LINE E-MAIL  *
000800*                 SUBJECT LINE - THE CALLER OWNS THE FILE AND   *
000900*                 WRITES THE LINES.  NO FILES OPENED HERE.       *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ----------                                                 *
001300*    04/11/89  JRS  ORIGINAL PROGRAM                             *
001400*    09/02/90  TMW  ADDED THE "ADDITIONAL DETECTIONS OMITTED"    *
001500*                   FOOTER LINE FOR BATCHES OVER 10 (REQ #9790)  *
001600*    02/02/98  TMW  YEAR 2000 REVIEW - NO DATE ARITHMETIC IN     *
001700*                   THIS PROGRAM, TIMES ARE PASSED IN AS TEXT.   *
001800*                   NO CHANGE REQUIRED.                           *
001900*    11/19/99  RDC  CONFIRMED Y2K SIGN-OFF PER MEMO Y2K-118       *
002000*    07/30/00  JRS  SUBJECT LINE NOW CARRIES THE HIGHEST          *
002100*                   SEVERITY PASSED BY THE CALLER (REQ #10041)   *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    ALRTFMT.
002500 AUTHOR.        J R SAYLES.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  04/11/89.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 WORKING-STORAGE SECTION.
003700 01  MISC-WORK-FIELDS.
003800     05  WS-EQUALS-LINE            PIC X(50) VALUE ALL "=".
003900     05  WS-EQUALS-R REDEFINES WS-EQUALS-LINE.
004000         10  WS-EQUALS-CHAR        PIC X(01) OCCURS 50 TIMES.
004100     05  WS-DASHES-LINE            PIC X(40) VALUE ALL "-".
004200     05  WS-DASHES-R REDEFINES WS-DASHES-LINE.
004300         10  WS-DASHES-CHAR        PIC X(01) OCCURS 40 TIMES.
004400     05  WS-EDIT-COUNT             PIC ZZZ9.
004500     05  FILLER                    PIC X(01).
004600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
004700     05  WS-LINE-SUB               PIC S9(04) COMP.
004800     05  WS-ROW-SUB                PIC S9(04) COMP.
004900     05  WS-ROW-SUB-R REDEFINES WS-ROW-SUB.
005000         10  WS-ROW-SUB-BYTES      PIC X(02).
005100     05  FILLER                    PIC X(01).
005200 LINKAGE SECTION.
005300 01  ALRT-DETECTION-TABLE.
005400     05  ALRT-ROW OCCURS 10 TIMES INDEXED BY ALRT-IDX.
005500         10  ALRT-TIMESTAMP        PIC X(19).
005600         10  ALRT-IP               PIC X(15).
005700         10  ALRT-RULE             PIC X(40).
005800         10  ALRT-SEVERITY         PIC X(08).
005900         10  ALRT-IOC-HIT          PIC X(01).
006000     05  FILLER                    PIC X(01).
006100 01  ALRT-ROW-COUNT                PIC 9(04) COMP.
006200 01  ALRT-TOTAL-COUNT              PIC 9(04) COMP.
006300 01  ALRT-HIGHEST-SEVERITY         PIC X(08).
006400 01  ALRT-SUBJECT-LINE             PIC X(60).
006500 01  ALRT-BODY-TABLE.
006600     05  ALRT-BODY-LINE OCCURS 60 TIMES PIC X(132).
006700     05  FILLER                    PIC X(01).
006800 01  ALRT-BODY-LINE-COUNT          PIC 9(04) COMP.
006900 01  ALRT-RETURN-CD                PIC 9(04) COMP.
007000 PROCEDURE DIVISION USING ALRT-DETECTION-TABLE, ALRT-ROW-COUNT,
007100     ALRT-TOTAL-COUNT, ALRT-HIGHEST-SEVERITY, ALRT-SUBJECT-LINE,
007200     ALRT-BODY-TABLE, ALRT-BODY-LINE-COUNT, ALRT-RETURN-CD.
007300     MOVE ZERO TO ALRT-BODY-LINE-COUNT.
007400     PERFORM 100-BUILD-HEADER.
007500     PERFORM 200-BUILD-DETECTION-BLOCK
007600         VARYING ALRT-IDX FROM 1 BY 1 UNTIL ALRT-IDX > ALRT-ROW-COUNT.
007700     PERFORM 300-BUILD-FOOTER.
007800     PERFORM 400-BUILD-SUBJECT.
007900     MOVE ZERO TO ALRT-RETURN-CD.
008000     GOBACK.
008100 100-BUILD-HEADER.
008200     ADD 1 TO ALRT-BODY-LINE-COUNT.
008300     MOVE "SOC SECURITY ALERT" TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
008400     ADD 1 TO ALRT-BODY-LINE-COUNT.
008500     MOVE WS-EQUALS-LINE TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
008600     MOVE ALRT-TOTAL-COUNT TO WS-EDIT-COUNT.
008700     ADD 1 TO ALRT-BODY-LINE-COUNT.
008800     STRING "TOTAL DETECTIONS: " DELIMITED BY SIZE
008900         WS-EDIT-COUNT DELIMITED BY SIZE
009000         INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
009100     ADD 1 TO ALRT-BODY-LINE-COUNT.
009200     MOVE SPACES TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
009300 200-BUILD-DETECTION-BLOCK.
009400     ADD 1 TO ALRT-BODY-LINE-COUNT.
009500     MOVE SPACES TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
009600     MOVE ALRT-IDX TO WS-ROW-SUB.
009700     STRING "[" DELIMITED BY SIZE
009800         WS-ROW-SUB DELIMITED BY SIZE
009900         "]" DELIMITED BY SIZE
010000         INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
010100     ADD 1 TO ALRT-BODY-LINE-COUNT.
010200     STRING "TIME      : " DELIMITED BY SIZE
010300         ALRT-TIMESTAMP (ALRT-IDX) DELIMITED BY SIZE
010400         INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
010500     ADD 1 TO ALRT-BODY-LINE-COUNT.
010600     STRING "THREAT    : " DELIMITED BY SIZE
010700         ALRT-RULE (ALRT-IDX) DELIMITED BY SIZE
010800         INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
010900     ADD 1 TO ALRT-BODY-LINE-COUNT.
011000     STRING "SEVERITY  : " DELIMITED BY SIZE
011100         ALRT-SEVERITY (ALRT-IDX) DELIMITED BY SIZE
011200         INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
011300     ADD 1 TO ALRT-BODY-LINE-COUNT.
011400     STRING "IP        : " DELIMITED BY SIZE
011500         ALRT-IP (ALRT-IDX) DELIMITED BY SIZE
011600         INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
011700     ADD 1 TO ALRT-BODY-LINE-COUNT.
011800     IF ALRT-IOC-HIT (ALRT-IDX) = "Y"
011900         STRING "IOC HIT   : YES" DELIMITED BY SIZE
012000             INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT)
012100     ELSE
012200         STRING "IOC HIT   : NO" DELIMITED BY SIZE
012300             INTO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT)
012400     END-IF.
012500     ADD 1 TO ALRT-BODY-LINE-COUNT.
012600     MOVE WS-DASHES-LINE TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
012700 300-BUILD-FOOTER.
012800     IF ALRT-TOTAL-COUNT > 10
012900         ADD 1 TO ALRT-BODY-LINE-COUNT
013000         MOVE "ADDITIONAL DETECTIONS OMITTED FOR BREVITY."
013100             TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT)
013200     END-IF.
013300     ADD 1 TO ALRT-BODY-LINE-COUNT.
013400     MOVE SPACES TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
013500     ADD 1 TO ALRT-BODY-LINE-COUNT.
013600     MOVE "GENERATED BY LOG-BASED SOC PLATFORM"
013700         TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
013800     ADD 1 TO ALRT-BODY-LINE-COUNT.
013900     MOVE "AUTOMATED SOC ALERT" TO ALRT-BODY-LINE (ALRT-BODY-LINE-COUNT).
014000 400-BUILD-SUBJECT.
014100     MOVE ALRT-TOTAL-COUNT TO WS-EDIT-COUNT.
014200     STRING "[SOC ALERT] " DELIMITED BY SIZE
014300         WS-EDIT-COUNT DELIMITED BY SIZE
014400         " DETECTION(S) | HIGHEST SEVERITY: " DELIMITED BY SIZE
014500         ALRT-HIGHEST-SEVERITY DELIMITED BY SIZE
014600         INTO ALRT-SUBJECT-LINE.
