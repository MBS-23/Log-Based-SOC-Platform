000100******************************************************************
000200*    COPYBOOK    BLKAUD                                          *
000300*    BLOCK-AUDIT-RECORD - ONE ROW PER FIREWALL BLOCK DECISION    *
000400*    WRITTEN BY LOGRESP, READ BY LOGRPT                          *
000500*    FIXED 100 BYTE SEQUENTIAL RECORD - AUDIT ONLY, NO OS CALL   *
000600******************************************************************
000700 01  BLOCK-AUDIT-RECORD.
000800     05  BA-IP                   PIC X(15).
000900     05  BA-BLOCKED-AT           PIC X(19).
001000     05  BA-REASON               PIC X(40).
001100     05  BA-IOC-CONFIRMED        PIC X(01).
001200     05  BA-METHOD               PIC X(10).
001300     05  FILLER                  PIC X(15).
