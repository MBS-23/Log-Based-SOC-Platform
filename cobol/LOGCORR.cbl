000100*****************************************************************
000200*    PROGRAM      LOGCORR                                      *
000300*    REMARKS  -   CORRELATION STEP OF THE NIGHTLY SOC BATCH RUN*
000400*                 READS THE DETECTION FILE LOGEDIT WROTE,      *
000500*                 GROUPS THE RUN'S DETECTIONS BY SOURCE IP,    *
000600*                 RESTRICTS EACH GROUP TO THE 5-MINUTE WINDOW  *
000700*                 ENDING AT THE GROUP'S LATEST EVENT, AND      *
000800*                 RAISES UP TO FOUR INCIDENT TYPES PER IP -    *
000900*                 BRUTE FORCE LOGIN, RECON-THEN-EXPLOIT,       *
001000*                 REPEATED CRITICAL ATTACKS, AND HIGH VOLUME.  *
001100*                 THE DETECTION FILE ARRIVES IN GENERATION     *
001200*                 ORDER, NOT SORTED BY IP, SO THE WHOLE FILE   *
001300*                 IS HELD IN A WORK TABLE AND SCANNED ONCE PER *
001400*                 DISTINCT IP - SAME LOAD-AND-SEARCH IDIOM     *
001500*                 THIS SHOP USES IN ITS OTHER CROSS-REFERENCE   *
001600*                 STEPS ELSEWHERE IN THE BATCH SUITE.          *
001700*                                                                *
001800*    INPUT FILE  -  DETFILE   (DETECTION RECORDS FROM LOGEDIT) *
001900*    OUTPUT FILE -  INCFILE   (INCIDENT RECORDS)                *
002000*    OUTPUT FILE -  SYSOUT    (OPERATOR ABEND DUMP)              *
002100*                                                                *
002200*    CHANGE LOG                                                 *
002300*    ----------                                                 *
002400*    03/21/87  JRS  ORIGINAL PROGRAM - BRUTE FORCE AND HIGH     *
002500*                   VOLUME RULES ONLY                            *
002600*    01/19/88  TMW  ADDED REPEATED-CRITICAL-ATTACKS RULE         *
002700*                   (REQ #9021)                                  *
002800*    04/05/89  JRS  ADDED RECON-FOLLOWED-BY-EXPLOITATION RULE    *
002900*                   PER INFOSEC MEMO 89-04 (REQ #9502)           *
003000*    08/22/89  RDC  IOC-CONFIRMED FLAG NOW SET IF ANY EVENT IN   *
003100*                   THE WINDOW HAD AN IOC HIT, NOT JUST THE      *
003200*                   LATEST ONE (REQ #9588)                       *
003300*    02/14/90  JRS  RAISED DETECTION WORK TABLE FROM 1000 TO     *
003400*                   2000 ROWS - NIGHT VOLUME OUTGREW THE TABLE   *
003500*                   (REQ #9701)                                  *
003600*    10/03/90  TMW  FIXED WINDOW MATH - WAS COMPARING SECONDS    *
003700*                   ACROSS A DAY BOUNDARY WRONG (REQ #9788)      *
003800*    05/17/91  RDC  RAISED DISTINCT-IP TABLE FROM 100 TO 200     *
003900*                   ROWS (REQ #9855)                              *
004000*    02/02/98  TMW  YEAR 2000 REVIEW - WS-DATE FROM DATE IS A    *
004100*                   2-DIGIT YEAR, NOT USED IN ANY COMPARISON     *
004200*                   LOGIC IN THIS PROGRAM. NO CHANGE REQUIRED.   *
004300*    11/19/99  RDC  CONFIRMED Y2K SIGN-OFF PER MEMO Y2K-118      *
004400*    06/14/01  TMW  UNPARSEABLE TIMESTAMPS NOW TREATED AS        *
004500*                   INSIDE THE WINDOW RATHER THAN DROPPED        *
004600*                   (REQ #10390)                                 *
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    LOGCORR.
005000 AUTHOR.        J R SAYLES.
005100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005200 DATE-WRITTEN.  03/21/87.
005300 DATE-COMPILED.
005400 SECURITY.      NON-CONFIDENTIAL.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON WHEN-DETECTION-TABLE-FULL.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT DETFILE  ASSIGN TO UT-S-DETFILE
006500         FILE STATUS IS DETFILE-STATUS.
006600     SELECT INCFILE  ASSIGN TO UT-S-INCFILE
006700         FILE STATUS IS INCFILE-STATUS.
006800     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
006900         FILE STATUS IS SYSOUT-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  DETFILE
007300     RECORDING MODE F
007400     LABEL RECORDS STANDARD
007500     RECORD CONTAINS 320 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS DETFILE-REC.
007800 01  DETFILE-REC                 PIC X(320).
007900 FD  INCFILE
008000     RECORDING MODE F
008100     LABEL RECORDS STANDARD
008200     RECORD CONTAINS 120 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS INCFILE-REC.
008500 01  INCFILE-REC                 PIC X(120).
008600 FD  SYSOUT
008700     RECORDING MODE F
008800     LABEL RECORDS STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC                  PIC X(132).
009300 WORKING-STORAGE SECTION.
009400 01  FILE-STATUS-CODES.
009500     05  DETFILE-STATUS           PIC X(02).
009600         88  DETFILE-OK                 VALUE "00".
009700         88  DETFILE-EOF                VALUE "10".
009800     05  INCFILE-STATUS           PIC X(02).
009900         88  INCFILE-OK                  VALUE "00".
010000     05  SYSOUT-STATUS            PIC X(02).
010100         88  SYSOUT-OK                  VALUE "00".
010200     05  FILLER                   PIC X(02).
010300 01  WS-DATE-FIELDS.
010400     05  WS-DATE                  PIC 9(06).
010500     05  WS-DATE-R REDEFINES WS-DATE.
010600         10  WS-DATE-YY           PIC 9(02).
010700         10  WS-DATE-MM           PIC 9(02).
010800         10  WS-DATE-DD           PIC 9(02).
010900     05  FILLER                   PIC X(02).
011000 COPY LOGDET.
011100 COPY INCREC.
011200*--------------------------------------------------------------*
011300*    DETECTION-WORK-TABLE - ONE ROW PER DETECTION READ FROM    *
011400*    DETFILE, HELD IN MEMORY SO EACH IP'S EVENTS CAN BE        *
011500*    RE-SCANNED WITHOUT A SORT STEP.                            *
011600*--------------------------------------------------------------*
011700 01  DETECTION-WORK-TABLE.
011800     05  DWT-ROW OCCURS 2000 TIMES INDEXED BY DWT-IDX.
011900         10  DWT-TIMESTAMP        PIC X(19).
012000         10  DWT-IP               PIC X(15).
012100         10  DWT-RULE             PIC X(40).
012200         10  DWT-SEVERITY         PIC X(08).
012300         10  DWT-IOC-HIT          PIC X(01).
012400         10  DWT-SECONDS          PIC S9(08) COMP.
012500         10  DWT-TS-VALID-SW      PIC X(01).
012600             88  DWT-TS-VALID            VALUE "Y".
012700     05  FILLER                   PIC X(01).
012800 77  DWT-COUNT                    PIC 9(04) COMP.
012900*--------------------------------------------------------------*
013000*    DISTINCT-IP-TABLE - ONE ROW PER UNIQUE SOURCE IP, IN THE  *
013100*    ORDER EACH ONE WAS FIRST SEEN IN DETFILE.                  *
013200*--------------------------------------------------------------*
013300 01  DISTINCT-IP-TABLE.
013400     05  UIP-ROW OCCURS 200 TIMES INDEXED BY UIP-IDX.
013500         10  UIP-IP               PIC X(15).
013600     05  FILLER                   PIC X(01).
013700 77  UIP-COUNT                    PIC 9(04) COMP.
013800 77  UIP-FOUND-SW                 PIC X(01).
013900     88  UIP-WAS-FOUND                  VALUE "Y".
014000*--------------------------------------------------------------*
014100*    WS-TS-SCRATCH - ONE DETECTION TIMESTAMP BEING VALIDATED   *
014200*    AND CONVERTED TO A SECONDS-IN-RUN VALUE FOR THE WINDOW     *
014300*    COMPARISON.  MONTH/YEAR ROLLOVER IS NOT HANDLED - A RUN    *
014400*    NEVER SPANS MORE THAN ONE CALENDAR DAY OF LOG TRAFFIC.      *
014500*--------------------------------------------------------------*
014600 01  WS-TS-SCRATCH.
014700     05  WS-TS-RAW                PIC X(19).
014800     05  WS-TS-SCRATCH-R REDEFINES WS-TS-RAW.
014900         10  WS-TS-YEAR           PIC X(04).
015000         10  FILLER               PIC X(01).
015100         10  WS-TS-MONTH          PIC X(02).
015200         10  FILLER               PIC X(01).
015300         10  WS-TS-DAY            PIC X(02).
015400         10  FILLER               PIC X(01).
015500         10  WS-TS-HH             PIC X(02).
015600         10  FILLER               PIC X(01).
015700         10  WS-TS-MI             PIC X(02).
015800         10  FILLER               PIC X(01).
015900         10  WS-TS-SS             PIC X(02).
016000     05  WS-TS-VALID-SW           PIC X(01).
016100     05  WS-TS-SECONDS            PIC S9(08) COMP.
016200     05  WS-TS-DAY-NUM            PIC 9(02).
016300     05  WS-TS-HH-NUM             PIC 9(02).
016400     05  WS-TS-MI-NUM             PIC 9(02).
016500     05  WS-TS-SS-NUM             PIC 9(02).
016600*--------------------------------------------------------------*
016700*    EPOCH-DIAG-AREA - PACKAGED SO A WINDOW-MATH ABEND CAN      *
016800*    SHOW THE RAW SECONDS VALUE ON THE DUMP (REQ #9788)          *
016900*--------------------------------------------------------------*
017000 01  EPOCH-DIAG-AREA.
017100     05  EPOCH-DIAG-VAL           PIC S9(08) COMP.
017200     05  EPOCH-DIAG-R REDEFINES EPOCH-DIAG-VAL.
017300         10  EPOCH-DIAG-BYTES     PIC X(04).
017400     05  FILLER                   PIC X(04).
017500*--------------------------------------------------------------*
017600*    PER-IP WINDOW WORK FIELDS - REBUILT FOR EVERY DISTINCT IP  *
017700*--------------------------------------------------------------*
017800 01  IP-WINDOW-WORK.
017900     05  IPW-CURRENT-IP           PIC X(15).
018000     05  IPW-LATEST-SECONDS       PIC S9(08) COMP.
018100     05  IPW-WINDOW-START         PIC S9(08) COMP.
018200     05  IPW-TOTAL-CNT            PIC 9(04) COMP.
018300     05  IPW-FAILED-LOGIN-CNT     PIC 9(04) COMP.
018400     05  IPW-SCANNER-CNT          PIC 9(04) COMP.
018500     05  IPW-CRITICAL-CNT         PIC 9(04) COMP.
018600     05  IPW-IOC-ANY-SW           PIC X(01).
018700         88  IPW-IOC-CONFIRMED           VALUE "Y".
018800     05  IPW-IN-WINDOW-SW         PIC X(01).
018900         88  IPW-ROW-IN-WINDOW           VALUE "Y".
019000     05  FILLER                   PIC X(01).
019100 01  MORE-DATA-SW                 PIC X(01)  VALUE "Y".
019200     88  NO-MORE-DATA                     VALUE "N".
019300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019400     05  RECORDS-READ             PIC S9(07) COMP.
019500     05  INCIDENTS-WRITTEN        PIC S9(07) COMP.
019600     05  CNT-BRUTE-FORCE          PIC S9(05) COMP.
019700     05  CNT-RECON                PIC S9(05) COMP.
019800     05  CNT-REPEATED-CRIT        PIC S9(05) COMP.
019900     05  CNT-HIGH-VOLUME          PIC S9(05) COMP.
020000     05  FILLER                   PIC X(01).
020100 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
020200 77  ONE-VAL                      PIC 9(01) VALUE 1.
020300 COPY ABENDREC.
020400 PROCEDURE DIVISION.
020500 MAIN-LOGIC SECTION.
020600 0000-MAINLINE.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 100-MAINLINE THRU 100-EXIT
020900         VARYING UIP-IDX FROM 1 BY 1
021000         UNTIL UIP-IDX > UIP-COUNT.
021100     PERFORM 999-CLEANUP THRU 999-EXIT.
021200     GOBACK.
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB LOGCORR ********".
021600     ACCEPT WS-DATE FROM DATE.
021700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021800     MOVE ZERO TO DWT-COUNT.
021900     MOVE ZERO TO UIP-COUNT.
022000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022100     PERFORM 050-LOAD-DETECTIONS THRU 050-EXIT.
022200     IF DWT-COUNT = ZERO
022300         MOVE "EMPTY INPUT FILE - DETFILE" TO ABEND-REASON
022400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
022500 000-EXIT.
022600     EXIT.
022700*--------------------------------------------------------------*
022800*    050 - LOAD EVERY DETECTION INTO THE WORK TABLE, BUILDING  *
022900*    THE DISTINCT-IP LIST IN FIRST-SEEN ORDER AS WE GO          *
023000*--------------------------------------------------------------*
023100 050-LOAD-DETECTIONS.
023200     MOVE "050-LOAD-DETECTIONS" TO PARA-NAME.
023300     PERFORM 051-READ-DETFILE THRU 051-EXIT.
023400     PERFORM 052-STORE-DETECTION THRU 052-EXIT
023500         UNTIL NO-MORE-DATA OR DWT-COUNT = 2000.
023600 050-EXIT.
023700     EXIT.
023800 051-READ-DETFILE.
023900     READ DETFILE INTO DETECTION-RECORD
024000         AT END MOVE "N" TO MORE-DATA-SW
024100     END-READ.
024200     IF NOT NO-MORE-DATA
024300         ADD 1 TO RECORDS-READ.
024400 051-EXIT.
024500     EXIT.
024600 052-STORE-DETECTION.
024700     ADD 1 TO DWT-COUNT.
024800     MOVE DT-TIMESTAMP TO DWT-TIMESTAMP (DWT-COUNT).
024900     MOVE DT-IP TO DWT-IP (DWT-COUNT).
025000     MOVE DT-RULE TO DWT-RULE (DWT-COUNT).
025100     MOVE DT-SEVERITY TO DWT-SEVERITY (DWT-COUNT).
025200     MOVE DT-IOC-HIT TO DWT-IOC-HIT (DWT-COUNT).
025300     MOVE DT-TIMESTAMP TO WS-TS-RAW.
025400     PERFORM 053-VALIDATE-AND-CONVERT THRU 053-EXIT.
025500     MOVE WS-TS-VALID-SW TO DWT-TS-VALID-SW (DWT-COUNT).
025600     MOVE WS-TS-SECONDS TO DWT-SECONDS (DWT-COUNT).
025700     PERFORM 054-REGISTER-DISTINCT-IP THRU 054-EXIT.
025800     PERFORM 051-READ-DETFILE THRU 051-EXIT.
025900 052-EXIT.
026000     EXIT.
026100 053-VALIDATE-AND-CONVERT.
026200     MOVE "N" TO WS-TS-VALID-SW.
026300     MOVE ZERO TO WS-TS-SECONDS.
026400     IF WS-TS-YEAR NOT NUMERIC
026500         GO TO 053-EXIT.
026600     IF WS-TS-MONTH NOT NUMERIC
026700         GO TO 053-EXIT.
026800     IF WS-TS-DAY NOT NUMERIC
026900         GO TO 053-EXIT.
027000     IF WS-TS-HH NOT NUMERIC
027100         GO TO 053-EXIT.
027200     IF WS-TS-MI NOT NUMERIC
027300         GO TO 053-EXIT.
027400     IF WS-TS-SS NOT NUMERIC
027500         GO TO 053-EXIT.
027600     MOVE WS-TS-DAY TO WS-TS-DAY-NUM.
027700     MOVE WS-TS-HH TO WS-TS-HH-NUM.
027800     MOVE WS-TS-MI TO WS-TS-MI-NUM.
027900     MOVE WS-TS-SS TO WS-TS-SS-NUM.
028000     COMPUTE WS-TS-SECONDS =
028100         (WS-TS-DAY-NUM * 86400) + (WS-TS-HH-NUM * 3600) +
028200         (WS-TS-MI-NUM * 60) + WS-TS-SS-NUM.
028300     MOVE "Y" TO WS-TS-VALID-SW.
028400 053-EXIT.
028500     EXIT.
028600 054-REGISTER-DISTINCT-IP.
028700     MOVE "N" TO UIP-FOUND-SW.
028800     PERFORM 0541-SCAN-ONE-UIP THRU 0541-EXIT
028900         VARYING UIP-IDX FROM 1 BY 1
029000         UNTIL UIP-IDX > UIP-COUNT OR UIP-WAS-FOUND.
029100     IF NOT UIP-WAS-FOUND AND UIP-COUNT < 200
029200         ADD 1 TO UIP-COUNT
029300         MOVE DWT-IP (DWT-COUNT) TO UIP-IP (UIP-COUNT).
029400 054-EXIT.
029500     EXIT.
029600 0541-SCAN-ONE-UIP.
029700     IF UIP-IP (UIP-IDX) = DWT-IP (DWT-COUNT)
029800         MOVE "Y" TO UIP-FOUND-SW.
029900 0541-EXIT.
030000     EXIT.
030100*--------------------------------------------------------------*
030200*    100 - ONE PASS PER DISTINCT IP, IN FIRST-SEEN ORDER        *
030300*--------------------------------------------------------------*
030400 100-MAINLINE.
030500     MOVE "100-MAINLINE" TO PARA-NAME.
030600     MOVE UIP-IP (UIP-IDX) TO IPW-CURRENT-IP.
030700     PERFORM 200-BUILD-IP-WINDOW THRU 200-EXIT.
030800     PERFORM 300-EVAL-BRUTE-FORCE THRU 300-EXIT.
030900     PERFORM 310-EVAL-RECON THRU 310-EXIT.
031000     PERFORM 320-EVAL-REPEATED-CRIT THRU 320-EXIT.
031100     PERFORM 330-EVAL-HIGH-VOLUME THRU 330-EXIT.
031200 100-EXIT.
031300     EXIT.
031400*--------------------------------------------------------------*
031500*    200 - FIND THE LATEST EVENT TIME FOR THIS IP, THEN COUNT   *
031600*    THE EVENTS THAT FALL IN THE 5-MINUTE WINDOW ENDING THERE   *
031700*--------------------------------------------------------------*
031800 200-BUILD-IP-WINDOW.
031900     MOVE "200-BUILD-IP-WINDOW" TO PARA-NAME.
032000     MOVE ZERO TO IPW-LATEST-SECONDS.
032100     PERFORM 210-FIND-LATEST THRU 210-EXIT
032200         VARYING DWT-IDX FROM 1 BY 1 UNTIL DWT-IDX > DWT-COUNT.
032300     COMPUTE IPW-WINDOW-START = IPW-LATEST-SECONDS - 300.
032400     MOVE ZERO TO IPW-TOTAL-CNT.
032500     MOVE ZERO TO IPW-FAILED-LOGIN-CNT.
032600     MOVE ZERO TO IPW-SCANNER-CNT.
032700     MOVE ZERO TO IPW-CRITICAL-CNT.
032800     MOVE "N" TO IPW-IOC-ANY-SW.
032900     PERFORM 220-ACCUMULATE-ONE-ROW THRU 220-EXIT
033000         VARYING DWT-IDX FROM 1 BY 1 UNTIL DWT-IDX > DWT-COUNT.
033100 200-EXIT.
033200     EXIT.
033300 210-FIND-LATEST.
033400     IF DWT-IP (DWT-IDX) = IPW-CURRENT-IP
033500         AND DWT-TS-VALID (DWT-IDX)
033600         AND DWT-SECONDS (DWT-IDX) > IPW-LATEST-SECONDS
033700         MOVE DWT-SECONDS (DWT-IDX) TO IPW-LATEST-SECONDS.
033800 210-EXIT.
033900     EXIT.
034000 220-ACCUMULATE-ONE-ROW.
034100     MOVE "N" TO IPW-IN-WINDOW-SW.
034200     IF DWT-IP (DWT-IDX) NOT = IPW-CURRENT-IP
034300         GO TO 220-EXIT.
034400     IF NOT DWT-TS-VALID (DWT-IDX)
034500         MOVE "Y" TO IPW-IN-WINDOW-SW
034600     ELSE
034700         IF DWT-SECONDS (DWT-IDX) NOT < IPW-WINDOW-START
034800             MOVE "Y" TO IPW-IN-WINDOW-SW
034900         END-IF
035000     END-IF.
035100     IF NOT IPW-ROW-IN-WINDOW
035200         GO TO 220-EXIT.
035300     ADD 1 TO IPW-TOTAL-CNT.
035400     IF DWT-IOC-HIT (DWT-IDX) = "Y"
035500         MOVE "Y" TO IPW-IOC-ANY-SW.
035600     IF DWT-SEVERITY (DWT-IDX) = "CRITICAL"
035700         ADD 1 TO IPW-CRITICAL-CNT.
035800     MOVE ZERO TO WS-TS-SECONDS.
035900     INSPECT DWT-RULE (DWT-IDX) TALLYING WS-TS-SECONDS
036000         FOR ALL "FAILED LOGIN".
036100     IF WS-TS-SECONDS > 0
036200         ADD 1 TO IPW-FAILED-LOGIN-CNT.
036300     MOVE ZERO TO WS-TS-SECONDS.
036400     INSPECT DWT-RULE (DWT-IDX) TALLYING WS-TS-SECONDS
036500         FOR ALL "SCANNER".
036600     IF WS-TS-SECONDS > 0
036700         ADD 1 TO IPW-SCANNER-CNT.
036800 220-EXIT.
036900     EXIT.
037000*--------------------------------------------------------------*
037100*    300 SERIES - THE FOUR CORRELATION RULES                    *
037200*--------------------------------------------------------------*
037300 300-EVAL-BRUTE-FORCE.
037400     MOVE "300-EVAL-BRUTE-FORCE" TO PARA-NAME.
037500     IF IPW-FAILED-LOGIN-CNT NOT < 5
037600         MOVE "BRUTE FORCE LOGIN ATTACK" TO IN-TYPE
037700         MOVE "HIGH" TO IN-SEVERITY
037800         MOVE IPW-FAILED-LOGIN-CNT TO IN-COUNT
037900         PERFORM 490-EMIT-INCIDENT THRU 490-EXIT
038000         ADD 1 TO CNT-BRUTE-FORCE.
038100 300-EXIT.
038200     EXIT.
038300 310-EVAL-RECON.
038400     MOVE "310-EVAL-RECON" TO PARA-NAME.
038500     IF IPW-SCANNER-CNT > 0 AND IPW-CRITICAL-CNT > 0
038600         MOVE "RECON FOLLOWED BY EXPLOITATION" TO IN-TYPE
038700         MOVE "CRITICAL" TO IN-SEVERITY
038800         COMPUTE IN-COUNT = IPW-SCANNER-CNT + IPW-CRITICAL-CNT
038900         PERFORM 490-EMIT-INCIDENT THRU 490-EXIT
039000         ADD 1 TO CNT-RECON.
039100 310-EXIT.
039200     EXIT.
039300 320-EVAL-REPEATED-CRIT.
039400     MOVE "320-EVAL-REPEATED-CRIT" TO PARA-NAME.
039500     IF IPW-CRITICAL-CNT NOT < 3
039600         MOVE "REPEATED CRITICAL ATTACKS" TO IN-TYPE
039700         MOVE "CRITICAL" TO IN-SEVERITY
039800         MOVE IPW-CRITICAL-CNT TO IN-COUNT
039900         PERFORM 490-EMIT-INCIDENT THRU 490-EXIT
040000         ADD 1 TO CNT-REPEATED-CRIT.
040100 320-EXIT.
040200     EXIT.
040300 330-EVAL-HIGH-VOLUME.
040400     MOVE "330-EVAL-HIGH-VOLUME" TO PARA-NAME.
040500     IF IPW-TOTAL-CNT NOT < 10
040600         MOVE "HIGH VOLUME SUSPICIOUS ACTIVITY" TO IN-TYPE
040700         MOVE "MEDIUM" TO IN-SEVERITY
040800         MOVE IPW-TOTAL-CNT TO IN-COUNT
040900         PERFORM 490-EMIT-INCIDENT THRU 490-EXIT
041000         ADD 1 TO CNT-HIGH-VOLUME.
041100 330-EXIT.
041200     EXIT.
041300 490-EMIT-INCIDENT.
041400     MOVE IPW-CURRENT-IP TO IN-IP.
041500     IF IPW-IOC-CONFIRMED
041600         MOVE "Y" TO IN-IOC-CONFIRMED
041700     ELSE
041800         MOVE "N" TO IN-IOC-CONFIRMED
041900     END-IF.
042000     WRITE INCFILE-REC FROM INCIDENT-RECORD.
042100     ADD 1 TO INCIDENTS-WRITTEN.
042200 490-EXIT.
042300     EXIT.
042400*--------------------------------------------------------------*
042500*    800/850 - FILE HANDLING, 999/1000 - WRAP-UP                *
042600*--------------------------------------------------------------*
042700 800-OPEN-FILES.
042800     MOVE "800-OPEN-FILES" TO PARA-NAME.
042900     OPEN INPUT DETFILE.
043000     OPEN OUTPUT INCFILE.
043100     OPEN OUTPUT SYSOUT.
043200 800-EXIT.
043300     EXIT.
043400 850-CLOSE-FILES.
043500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043600     CLOSE DETFILE.
043700     CLOSE INCFILE.
043800     CLOSE SYSOUT.
043900 850-EXIT.
044000     EXIT.
044100 999-CLEANUP.
044200     MOVE "999-CLEANUP" TO PARA-NAME.
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044400     DISPLAY "** LOGCORR CONTROL TOTALS **".
044500     DISPLAY "DETECTIONS READ........ " RECORDS-READ.
044600     DISPLAY "DISTINCT SOURCE IPS..... " UIP-COUNT.
044700     DISPLAY "INCIDENTS WRITTEN....... " INCIDENTS-WRITTEN.
044800     DISPLAY "BRUTE FORCE INCIDENTS... " CNT-BRUTE-FORCE.
044900     DISPLAY "RECON INCIDENTS......... " CNT-RECON.
045000     DISPLAY "REPEATED CRIT INCIDENTS. " CNT-REPEATED-CRIT.
045100     DISPLAY "HIGH VOLUME INCIDENTS... " CNT-HIGH-VOLUME.
045200     DISPLAY "******** NORMAL END OF JOB LOGCORR ********".
045300 999-EXIT.
045400     EXIT.
045500 1000-ABEND-RTN.
045600     MOVE IPW-LATEST-SECONDS TO EPOCH-DIAG-VAL.
045700     MOVE EPOCH-DIAG-BYTES TO ACTUAL-VAL.
045800     WRITE SYSOUT-REC FROM ABEND-REC.
045900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046000     DISPLAY "*** ABNORMAL END OF JOB-LOGCORR ***" UPON CONSOLE.
046100     DIVIDE ZERO-VAL INTO ONE-VAL.
046200 1000-EXIT.
046300     EXIT.
