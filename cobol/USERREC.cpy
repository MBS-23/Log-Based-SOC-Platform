000100******************************************************************
000200*    COPYBOOK    USERREC                                         *
000300*    USER-RECORD - ONE ROW PER SOC LOGON ACCOUNT                 *
000400*    READ BY SOCAUTH FOR THE NIGHTLY CREDENTIAL AUDIT            *
000500*    FIXED 120 BYTE SEQUENTIAL RECORD - SEE RUN BOOK SOC-01      *
000600******************************************************************
000700 01  USER-RECORD.
000800     05  UR-USERNAME             PIC X(20).
000900     05  UR-EMAIL                PIC X(40).
001000     05  UR-SALT                 PIC X(08).
001100     05  UR-PWHASH               PIC 9(09).
001200     05  FILLER                  PIC X(43).
