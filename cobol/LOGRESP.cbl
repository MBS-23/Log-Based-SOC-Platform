000100*****************************************************************
000200*    PROGRAM      LOGRESP                                      *
000300*    REMARKS  -   RESPONSE STEP OF THE NIGHTLY SOC BATCH RUN.  *
000400*                 READS THE DETECTION FILE A SECOND TIME (THE   *
000500*                 FIRST PASS WAS LOGCORR'S CORRELATION PASS)    *
000600*                 AND, FOR EACH DETECTION IN THE ORDER IT WAS   *
000700*                 WRITTEN -                                      *
000800*                   1. DROPS A REPEAT OF AN (IP,RULE,SEVERITY)  *
000900*                      TRIPLE ALREADY HANDLED THIS RUN,          *
001000*                   2. DECIDES WHETHER THE SOURCE IP SHOULD BE  *
001100*                      FIREWALL-BLOCKED (AUDIT-ONLY - THIS SHOP *
001200*                      DOES NOT CALL THE OS FIREWALL),            *
001300*                   3. QUEUES HIGH/CRITICAL DETECTIONS FOR ONE   *
001400*                      BATCH ALERT WRITTEN AT END OF RUN.         *
001500*                 CALLS ALRTFMT ONCE AT END OF RUN TO BUILD THE  *
001600*                 ALERT TEXT IF ANY DETECTION QUALIFIED.          *
001700*                                                                *
001800*    INPUT FILE  -  DETFILE    (DETECTION RECORDS FROM LOGEDIT) *
001900*    OUTPUT FILE -  BLKFILE    (BLOCK AUDIT RECORDS)              *
002000*    OUTPUT FILE -  ALERTFILE  (ONE BATCH ALERT, IF ANY)          *
002100*    OUTPUT FILE -  SYSOUT     (OPERATOR ABEND DUMP)              *
002200*                                                                *
002300*    CHANGE LOG                                                 *
002400*    ----------                                                 *
002500*    05/02/89  JRS  ORIGINAL PROGRAM - DEDUP AND FIREWALL        *
002600*                   AUDIT ONLY, NO ALERTING YET                  *
002700*    11/14/89  TMW  ADDED ALERT QUEUEING AND THE END-OF-RUN      *
002800*                   CALL TO ALRTFMT (REQ #9611)                  *
002900*    03/30/90  JRS  PRIVATE-IP EXCLUSION LIST EXPANDED TO        *
003000*                   MATCH THE 172.16-172.19 AND BROAD 172.2x     *
003100*                   RANGES PER NETWORK OPS MEMO 90-11 (REQ #9740)*
003200*    07/19/90  RDC  NEVER BLOCK AN IP ALREADY WRITTEN TO THE     *
003300*                   BLOCK AUDIT FILE THIS RUN (REQ #9762)         *
003400*    02/02/98  TMW  YEAR 2000 REVIEW - NO DATE MATH IN THIS      *
003500*                   PROGRAM. NO CHANGE REQUIRED.                  *
003600*    11/19/99  RDC  CONFIRMED Y2K SIGN-OFF PER MEMO Y2K-118       *
003700*    08/09/01  JRS  DEDUP TABLE RAISED FROM 1000 TO 2000 ROWS -   *
003800*                   NIGHT VOLUME OUTGREW THE TABLE (REQ #10217)   *
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    LOGRESP.
004200 AUTHOR.        J R SAYLES.
004300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN.  05/02/89.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON WHEN-DEDUP-TABLE-FULL.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT DETFILE    ASSIGN TO UT-S-DETFILE
005700         FILE STATUS IS DETFILE-STATUS.
005800     SELECT BLKFILE    ASSIGN TO UT-S-BLKFILE
005900         FILE STATUS IS BLKFILE-STATUS.
006000     SELECT ALERTFILE  ASSIGN TO UT-S-ALERTFL
006100         FILE STATUS IS ALERTFL-STATUS.
006200     SELECT SYSOUT     ASSIGN TO UT-S-SYSOUT
006300         FILE STATUS IS SYSOUT-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  DETFILE
006700     RECORDING MODE F
006800     LABEL RECORDS STANDARD
006900     RECORD CONTAINS 320 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS DETFILE-REC.
007200 01  DETFILE-REC                 PIC X(320).
007300 FD  BLKFILE
007400     RECORDING MODE F
007500     LABEL RECORDS STANDARD
007600     RECORD CONTAINS 100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS BLKFILE-REC.
007900 01  BLKFILE-REC                 PIC X(100).
008000 FD  ALERTFILE
008100     RECORDING MODE F
008200     LABEL RECORDS STANDARD
008300     RECORD CONTAINS 132 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS ALERTFILE-REC.
008600 01  ALERTFILE-REC                PIC X(132).
008700 FD  SYSOUT
008800     RECORDING MODE F
008900     LABEL RECORDS STANDARD
009000     RECORD CONTAINS 132 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                  PIC X(132).
009400 WORKING-STORAGE SECTION.
009500 01  FILE-STATUS-CODES.
009600     05  DETFILE-STATUS            PIC X(02).
009700         88  DETFILE-OK                  VALUE "00".
009800         88  DETFILE-EOF                 VALUE "10".
009900     05  BLKFILE-STATUS            PIC X(02).
010000         88  BLKFILE-OK                  VALUE "00".
010100     05  ALERTFL-STATUS            PIC X(02).
010200         88  ALERTFL-OK                  VALUE "00".
010300     05  SYSOUT-STATUS             PIC X(02).
010400         88  SYSOUT-OK                   VALUE "00".
010500     05  FILLER                    PIC X(02).
010600 COPY LOGDET.
010700 COPY BLKAUD.
010800*--------------------------------------------------------------*
010900*    DEDUP-TABLE - ONE ROW PER (IP,RULE,SEVERITY) TRIPLE SEEN   *
011000*    SO FAR THIS RUN.  TRIPLE ALREADY PRESENT = SKIP THE ROW.    *
011100*--------------------------------------------------------------*
011200 01  DEDUP-TABLE.
011300     05  DED-ROW OCCURS 2000 TIMES INDEXED BY DED-IDX.
011400         10  DED-IP               PIC X(15).
011500         10  DED-RULE             PIC X(40).
011600         10  DED-SEVERITY         PIC X(08).
011700     05  FILLER                   PIC X(01).
011800 77  DED-COUNT                    PIC 9(04) COMP.
011900 77  DED-FOUND-SW                 PIC X(01).
012000     88  DED-WAS-FOUND                   VALUE "Y".
012100*--------------------------------------------------------------*
012200*    BLOCKED-IP-TABLE - SOURCE IPS ALREADY WRITTEN TO THE       *
012300*    BLOCK AUDIT FILE THIS RUN - NEVER AUDIT THE SAME IP TWICE. *
012400*--------------------------------------------------------------*
012500 01  BLOCKED-IP-TABLE.
012600     05  BLK-ROW OCCURS 500 TIMES INDEXED BY BLK-IDX.
012700         10  BLK-IP               PIC X(15).
012800     05  FILLER                   PIC X(01).
012900 77  BLK-COUNT                    PIC 9(04) COMP.
013000 77  BLK-FOUND-SW                 PIC X(01).
013100     88  BLK-WAS-FOUND                   VALUE "Y".
013200*--------------------------------------------------------------*
013300*    ALERT-BATCH-TABLE - EVERY HIGH/CRITICAL DETECTION QUEUED   *
013400*    FOR THE ONE BATCH ALERT WRITTEN AT END OF RUN.              *
013500*--------------------------------------------------------------*
013600 01  ALERT-BATCH-TABLE.
013700     05  ALB-ROW OCCURS 500 TIMES INDEXED BY ALB-IDX.
013800         10  ALB-TIMESTAMP        PIC X(19).
013900         10  ALB-IP               PIC X(15).
014000         10  ALB-RULE             PIC X(40).
014100         10  ALB-SEVERITY         PIC X(08).
014200         10  ALB-IOC-HIT          PIC X(01).
014300     05  FILLER                   PIC X(01).
014400 77  ALB-COUNT                    PIC 9(04) COMP.
014500*--------------------------------------------------------------*
014600*    WS-PRIVATE-IP-WORK - SCRATCH FOR THE PRIVATE-PREFIX TEST   *
014700*--------------------------------------------------------------*
014800 01  WS-PRIVATE-IP-WORK.
014900     05  WS-PRIV-CANDIDATE-IP      PIC X(15).
015000     05  WS-PRIV-CANDIDATE-R REDEFINES WS-PRIV-CANDIDATE-IP.
015100         10  WS-PRIV-BYTE          PIC X(01) OCCURS 15 TIMES.
015200     05  WS-PRIV-SW                PIC X(01).
015300         88  IP-IS-PRIVATE               VALUE "Y".
015400     05  FILLER                    PIC X(01).
015500*--------------------------------------------------------------*
015600*    LOCAL MIRROR OF ALRTFMT'S LINKAGE - POPULATED HERE, THEN   *
015700*    PASSED BY REFERENCE ON THE CALL TO ALRTFMT.                 *
015800*--------------------------------------------------------------*
015900 01  ALRT-DETECTION-TABLE.
016000     05  ALRT-ROW OCCURS 10 TIMES INDEXED BY ALRT-IDX.
016100         10  ALRT-TIMESTAMP        PIC X(19).
016200         10  ALRT-IP               PIC X(15).
016300         10  ALRT-RULE             PIC X(40).
016400         10  ALRT-SEVERITY         PIC X(08).
016500         10  ALRT-IOC-HIT          PIC X(01).
016600     05  FILLER                    PIC X(01).
016700 01  ALRT-ROW-COUNT                PIC 9(04) COMP.
016800 01  ALRT-TOTAL-COUNT              PIC 9(04) COMP.
016900 01  ALRT-HIGHEST-SEVERITY         PIC X(08).
017000 01  ALRT-SUBJECT-LINE             PIC X(60).
017100 01  ALRT-BODY-TABLE.
017200     05  ALRT-BODY-LINE OCCURS 60 TIMES PIC X(132).
017300     05  FILLER                    PIC X(01).
017400 01  ALRT-BODY-LINE-COUNT          PIC 9(04) COMP.
017500 01  ALRT-RETURN-CD                PIC 9(04) COMP.
017600 01  WS-SEVERITY-RANK-WORK.
017700     05  WS-RANK-THIS              PIC 9(01).
017800     05  WS-RANK-BEST              PIC 9(01).
017900     05  WS-RANK-BEST-R REDEFINES WS-RANK-BEST.
018000         10  WS-RANK-BEST-CHAR     PIC X(01).
018100     05  FILLER                    PIC X(01).
018200 01  MORE-DATA-SW                  PIC X(01)  VALUE "Y".
018300     88  NO-MORE-DATA                     VALUE "N".
018400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018500     05  RECORDS-READ             PIC S9(07) COMP.
018600     05  DUPS-SKIPPED             PIC S9(07) COMP.
018700     05  BLOCKS-WRITTEN           PIC S9(05) COMP.
018800     05  BLOCKS-WRITTEN-R REDEFINES BLOCKS-WRITTEN.
018900         10  BLOCKS-WRITTEN-BYTES  PIC X(02).
019000     05  ALERTS-QUEUED            PIC S9(05) COMP.
019100     05  FILLER                   PIC X(01).
019200 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
019300 77  ONE-VAL                      PIC 9(01) VALUE 1.
019400 COPY ABENDREC.
019500 PROCEDURE DIVISION.
019600 MAIN-LOGIC SECTION.
019700 0000-MAINLINE.
019800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019900     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
020000     PERFORM 800-FINALIZE-ALERT THRU 800-EXIT.
020100     PERFORM 999-CLEANUP THRU 999-EXIT.
020200     GOBACK.
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB LOGRESP ********".
020600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020700     MOVE ZERO TO DED-COUNT.
020800     MOVE ZERO TO BLK-COUNT.
020900     MOVE ZERO TO ALB-COUNT.
021000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
021100     PERFORM 900-READ-DETFILE THRU 900-EXIT.
021200 000-EXIT.
021300     EXIT.
021400*--------------------------------------------------------------*
021500*    100 - ONE DETECTION PER PASS                                *
021600*--------------------------------------------------------------*
021700 100-MAINLINE.
021800     MOVE "100-MAINLINE" TO PARA-NAME.
021900     PERFORM 200-DEDUP-CHECK THRU 200-EXIT.
022000     IF NOT DED-WAS-FOUND
022100         PERFORM 300-FIREWALL-DECISION THRU 300-EXIT
022200         PERFORM 400-ALERT-DECISION THRU 400-EXIT
022300     ELSE
022400         ADD 1 TO DUPS-SKIPPED
022500     END-IF.
022600     PERFORM 900-READ-DETFILE THRU 900-EXIT.
022700 100-EXIT.
022800     EXIT.
022900*--------------------------------------------------------------*
023000*    200 - DEDUP ON (IP,RULE,SEVERITY).  FIRST OCCURRENCE WINS. *
023100*--------------------------------------------------------------*
023200 200-DEDUP-CHECK.
023300     MOVE "N" TO DED-FOUND-SW.
023400     PERFORM 210-SCAN-ONE-DED THRU 210-EXIT
023500         VARYING DED-IDX FROM 1 BY 1
023600         UNTIL DED-IDX > DED-COUNT OR DED-WAS-FOUND.
023700     IF NOT DED-WAS-FOUND AND DED-COUNT < 2000
023800         ADD 1 TO DED-COUNT
023900         MOVE DT-IP TO DED-IP (DED-COUNT)
024000         MOVE DT-RULE TO DED-RULE (DED-COUNT)
024100         MOVE DT-SEVERITY TO DED-SEVERITY (DED-COUNT).
024200 200-EXIT.
024300     EXIT.
024400 210-SCAN-ONE-DED.
024500     IF DED-IP (DED-IDX) = DT-IP
024600         AND DED-RULE (DED-IDX) = DT-RULE
024700         AND DED-SEVERITY (DED-IDX) = DT-SEVERITY
024800         MOVE "Y" TO DED-FOUND-SW.
024900 210-EXIT.
025000     EXIT.
025100*--------------------------------------------------------------*
025200*    300 - FIREWALL DECISION.  AUTO-BLOCK-ENABLED AND           *
025300*    REQUIRE-IOC ARE FIXED ON FOR THIS SHOP, SO A BLOCK          *
025400*    REQUIRES SEVERITY CRITICAL AND AN IOC HIT.                  *
025500*--------------------------------------------------------------*
025600 300-FIREWALL-DECISION.
025700     MOVE "300-FIREWALL-DECISION" TO PARA-NAME.
025800     IF DT-SEVERITY NOT = "CRITICAL"
025900         GO TO 300-EXIT.
026000     IF NOT DT-IOC-CONFIRMED
026100         GO TO 300-EXIT.
026200     IF DT-IP = SPACES OR DT-IP = "UNKNOWN"
026300         GO TO 300-EXIT.
026400     MOVE DT-IP TO WS-PRIV-CANDIDATE-IP.
026500     PERFORM 350-CHECK-PRIVATE-IP THRU 350-EXIT.
026600     IF IP-IS-PRIVATE
026700         GO TO 300-EXIT.
026800     PERFORM 360-CHECK-ALREADY-BLOCKED THRU 360-EXIT.
026900     IF BLK-WAS-FOUND
027000         GO TO 300-EXIT.
027100     MOVE DT-IP TO BA-IP.
027200     MOVE DT-TIMESTAMP TO BA-BLOCKED-AT.
027300     MOVE DT-RULE TO BA-REASON.
027400     MOVE "Y" TO BA-IOC-CONFIRMED.
027500     MOVE "AUDIT-ONLY" TO BA-METHOD.
027600     WRITE BLKFILE-REC FROM BLOCK-AUDIT-RECORD.
027700     ADD 1 TO BLOCKS-WRITTEN.
027800     IF BLK-COUNT < 500
027900         ADD 1 TO BLK-COUNT
028000         MOVE DT-IP TO BLK-IP (BLK-COUNT).
028100 300-EXIT.
028200     EXIT.
028300*--------------------------------------------------------------*
028400*    350 - PRIVATE/RESERVED IP PREFIX TEST - REPLICATES THE     *
028500*    SOURCE'S ODD 172.16-172.19 PLUS BROAD 172.2X BEHAVIOR,     *
028600*    DO NOT "FIX" THE 172.30/172.31 GAP WITHOUT A REQUEST.       *
028700*--------------------------------------------------------------*
028800 350-CHECK-PRIVATE-IP.
028900     MOVE "N" TO WS-PRIV-SW.
029000     IF WS-PRIV-CANDIDATE-IP (1:4) = "127."
029100         MOVE "Y" TO WS-PRIV-SW
029200         GO TO 350-EXIT.
029300     IF WS-PRIV-CANDIDATE-IP (1:3) = "10."
029400         MOVE "Y" TO WS-PRIV-SW
029500         GO TO 350-EXIT.
029600     IF WS-PRIV-CANDIDATE-IP (1:8) = "192.168."
029700         MOVE "Y" TO WS-PRIV-SW
029800         GO TO 350-EXIT.
029900     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.16."
030000         MOVE "Y" TO WS-PRIV-SW
030100         GO TO 350-EXIT.
030200     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.17."
030300         MOVE "Y" TO WS-PRIV-SW
030400         GO TO 350-EXIT.
030500     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.18."
030600         MOVE "Y" TO WS-PRIV-SW
030700         GO TO 350-EXIT.
030800     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.19."
030900         MOVE "Y" TO WS-PRIV-SW
031000         GO TO 350-EXIT.
031100     IF WS-PRIV-CANDIDATE-IP (1:5) = "172.2"
031200         MOVE "Y" TO WS-PRIV-SW
031300         GO TO 350-EXIT.
031400     IF WS-PRIV-CANDIDATE-IP (1:2) = "0."
031500         MOVE "Y" TO WS-PRIV-SW
031600         GO TO 350-EXIT.
031700 350-EXIT.
031800     EXIT.
031900 360-CHECK-ALREADY-BLOCKED.
032000     MOVE "N" TO BLK-FOUND-SW.
032100     PERFORM 361-SCAN-ONE-BLK THRU 361-EXIT
032200         VARYING BLK-IDX FROM 1 BY 1
032300         UNTIL BLK-IDX > BLK-COUNT OR BLK-WAS-FOUND.
032400 360-EXIT.
032500     EXIT.
032600 361-SCAN-ONE-BLK.
032700     IF BLK-IP (BLK-IDX) = DT-IP
032800         MOVE "Y" TO BLK-FOUND-SW.
032900 361-EXIT.
033000     EXIT.
033100*--------------------------------------------------------------*
033200*    400 - QUEUE HIGH/CRITICAL DETECTIONS FOR THE BATCH ALERT    *
033300*--------------------------------------------------------------*
033400 400-ALERT-DECISION.
033500     MOVE "400-ALERT-DECISION" TO PARA-NAME.
033600     IF DT-SEVERITY NOT = "HIGH" AND DT-SEVERITY NOT = "CRITICAL"
033700         GO TO 400-EXIT.
033800     ADD 1 TO ALERTS-QUEUED.
033900     IF ALB-COUNT < 500
034000         ADD 1 TO ALB-COUNT
034100         MOVE DT-TIMESTAMP TO ALB-TIMESTAMP (ALB-COUNT)
034200         MOVE DT-IP TO ALB-IP (ALB-COUNT)
034300         MOVE DT-RULE TO ALB-RULE (ALB-COUNT)
034400         MOVE DT-SEVERITY TO ALB-SEVERITY (ALB-COUNT)
034500         MOVE DT-IOC-HIT TO ALB-IOC-HIT (ALB-COUNT).
034600 400-EXIT.
034700     EXIT.
034800*--------------------------------------------------------------*
034900*    800 - END OF RUN.  BUILD AND WRITE THE ONE BATCH ALERT IF  *
035000*    ANYTHING WAS QUEUED.                                        *
035100*--------------------------------------------------------------*
035200 800-FINALIZE-ALERT.
035300     MOVE "800-FINALIZE-ALERT" TO PARA-NAME.
035400     IF ALB-COUNT = ZERO
035500         GO TO 800-EXIT.
035600     MOVE ALB-COUNT TO ALRT-TOTAL-COUNT.
035700     MOVE ZERO TO ALRT-ROW-COUNT.
035800     PERFORM 810-COPY-ALERT-ROW THRU 810-EXIT
035900         VARYING ALB-IDX FROM 1 BY 1
036000         UNTIL ALB-IDX > ALB-COUNT OR ALRT-ROW-COUNT = 10.
036100     PERFORM 820-FIND-HIGHEST-SEVERITY THRU 820-EXIT.
036200     CALL "ALRTFMT" USING ALRT-DETECTION-TABLE, ALRT-ROW-COUNT,
036300         ALRT-TOTAL-COUNT, ALRT-HIGHEST-SEVERITY, ALRT-SUBJECT-LINE,
036400         ALRT-BODY-TABLE, ALRT-BODY-LINE-COUNT, ALRT-RETURN-CD.
036500     MOVE ALRT-SUBJECT-LINE TO ALERTFILE-REC.
036600     WRITE ALERTFILE-REC.
036700     PERFORM 831-WRITE-BODY-LINES THRU 831-EXIT
036800         VARYING ALRT-IDX FROM 1 BY 1
036900         UNTIL ALRT-IDX > ALRT-BODY-LINE-COUNT.
037000 800-EXIT.
037100     EXIT.
037200 810-COPY-ALERT-ROW.
037300     ADD 1 TO ALRT-ROW-COUNT.
037400     MOVE ALB-TIMESTAMP (ALB-IDX) TO ALRT-TIMESTAMP (ALRT-ROW-COUNT).
037500     MOVE ALB-IP (ALB-IDX) TO ALRT-IP (ALRT-ROW-COUNT).
037600     MOVE ALB-RULE (ALB-IDX) TO ALRT-RULE (ALRT-ROW-COUNT).
037700     MOVE ALB-SEVERITY (ALB-IDX) TO ALRT-SEVERITY (ALRT-ROW-COUNT).
037800     MOVE ALB-IOC-HIT (ALB-IDX) TO ALRT-IOC-HIT (ALRT-ROW-COUNT).
037900 810-EXIT.
038000     EXIT.
038100 820-FIND-HIGHEST-SEVERITY.
038200     MOVE ZERO TO WS-RANK-BEST.
038300     MOVE "LOW" TO ALRT-HIGHEST-SEVERITY.
038400     PERFORM 821-RANK-ONE-ALERT THRU 821-EXIT
038500         VARYING ALB-IDX FROM 1 BY 1 UNTIL ALB-IDX > ALB-COUNT.
038600 820-EXIT.
038700     EXIT.
038800 821-RANK-ONE-ALERT.
038900     EVALUATE ALB-SEVERITY (ALB-IDX)
039000         WHEN "CRITICAL"
039100             MOVE 4 TO WS-RANK-THIS
039200         WHEN "HIGH"
039300             MOVE 3 TO WS-RANK-THIS
039400         WHEN "MEDIUM"
039500             MOVE 2 TO WS-RANK-THIS
039600         WHEN OTHER
039700             MOVE 1 TO WS-RANK-THIS
039800     END-EVALUATE.
039900     IF WS-RANK-THIS > WS-RANK-BEST
040000         MOVE WS-RANK-THIS TO WS-RANK-BEST
040100         MOVE ALB-SEVERITY (ALB-IDX) TO ALRT-HIGHEST-SEVERITY.
040200 821-EXIT.
040300     EXIT.
040400 831-WRITE-BODY-LINES.
040500     MOVE ALRT-BODY-LINE (ALRT-IDX) TO ALERTFILE-REC.
040600     WRITE ALERTFILE-REC.
040700 831-EXIT.
040800     EXIT.
040900*--------------------------------------------------------------*
041000*    800/850 - FILE HANDLING, 900 - READ, 999/1000 - WRAP-UP     *
041100*--------------------------------------------------------------*
041200 700-OPEN-FILES.
041300     MOVE "700-OPEN-FILES" TO PARA-NAME.
041400     OPEN INPUT DETFILE.
041500     OPEN OUTPUT BLKFILE.
041600     OPEN OUTPUT ALERTFILE.
041700     OPEN OUTPUT SYSOUT.
041800 700-EXIT.
041900     EXIT.
042000 850-CLOSE-FILES.
042100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042200     CLOSE DETFILE.
042300     CLOSE BLKFILE.
042400     CLOSE ALERTFILE.
042500     CLOSE SYSOUT.
042600 850-EXIT.
042700     EXIT.
042800 900-READ-DETFILE.
042900     READ DETFILE INTO DETECTION-RECORD
043000         AT END MOVE "N" TO MORE-DATA-SW
043100     END-READ.
043200     IF NOT NO-MORE-DATA
043300         ADD 1 TO RECORDS-READ.
043400 900-EXIT.
043500     EXIT.
043600 999-CLEANUP.
043700     MOVE "999-CLEANUP" TO PARA-NAME.
043800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043900     DISPLAY "** LOGRESP CONTROL TOTALS **".
044000     DISPLAY "DETECTIONS READ......... " RECORDS-READ.
044100     DISPLAY "DUPLICATE TRIPLES SKIPPED " DUPS-SKIPPED.
044200     DISPLAY "BLOCK AUDIT ROWS WRITTEN  " BLOCKS-WRITTEN.
044300     DISPLAY "DETECTIONS QUEUED FOR ALERT " ALERTS-QUEUED.
044400     DISPLAY "******** NORMAL END OF JOB LOGRESP ********".
044500 999-EXIT.
044600     EXIT.
044700 1000-ABEND-RTN.
044800     WRITE SYSOUT-REC FROM ABEND-REC.
044900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045000     DISPLAY "*** ABNORMAL END OF JOB-LOGRESP ***" UPON CONSOLE.
045100     DIVIDE ZERO-VAL INTO ONE-VAL.
045200 1000-EXIT.
045300     EXIT.
