000100*****************************************************************
000200*    PROGRAM      LOGRPT                                      *
000300*    REMARKS  -   FINAL STEP OF THE NIGHTLY SOC BATCH RUN -    *
000400*                 BUILDS THE PRINTED SECURITY INCIDENT REPORT  *
000500*                 FROM THE THREE FILES THE EARLIER STEPS       *
000600*                 PRODUCED.  ACCUMULATES SEVERITY COUNTS AND   *
000700*                 A TOP-10 OFFENDER IP TABLE OVER THE WHOLE     *
000800*                 DETECTION FILE, TALLIES THE INCIDENT FILE BY *
000900*                 TYPE, COUNTS THE BLOCK AUDIT FILE, AND THEN   *
001000*                 PRINTS THE TITLE BLOCK, A 20-ROW DETECTION    *
001100*                 DETAIL TABLE, AN IP INTELLIGENCE BLOCK FOR    *
001200*                 THE FIRST DETECTION'S SOURCE IP, FIVE         *
001300*                 EVIDENCE LINES, THE CONTROL TOTALS, AND THE   *
001400*                 TOP OFFENDER TABLE.  ONE REPORT PER RUN.      *
001500*                 USES THE SAME LOAD-INTO-A-TABLE-THEN-SCAN      *
001600*                 IDIOM AS THE CORRELATION STEP, AND BORROWS     *
001700*                 THE PAGE/COLUMN HEADER AND PAGINATION LOGIC    *
001800*                 FROM AN EARLIER BATCH REPORTING PROGRAM IN     *
001850*                 THIS SHOP.                                     *
001900*                                                                *
002000*    INPUT FILE  -  DETFILE   (DETECTION RECORDS FROM LOGEDIT) *
002100*    INPUT FILE  -  INCFILE   (INCIDENT RECORDS FROM LOGCORR)  *
002200*    INPUT FILE  -  BLKFILE   (BLOCK AUDIT RECORDS FROM LOGRESP)*
002300*    OUTPUT FILE -  SOCRPT    (PRINTED INCIDENT REPORT)         *
002400*    OUTPUT FILE -  SYSOUT    (OPERATOR ABEND DUMP)              *
002500*                                                                *
002600*    CHANGE LOG                                                 *
002700*    ----------                                                 *
002800*    01/23/88  JRS  ORIGINAL PROGRAM - TITLE BLOCK, DETECTION   *
002900*                   DETAIL TABLE AND CONTROL TOTALS ONLY         *
003000*    07/11/88  TMW  ADDED THE IP INTELLIGENCE BLOCK FOR THE      *
003100*                   PRIMARY (FIRST DETECTION) SOURCE IP          *
003200*                   (REQ #9044)                                  *
003300*    02/28/89  JRS  ADDED TOP-10 OFFENDER IP TABLE, INSERTION   *
003400*                   SORTED AS THE DETECTION FILE IS LOADED       *
003500*                   (REQ #9187)                                  *
003600*    09/14/89  RDC  ADDED EVIDENCE SAMPLES BLOCK - FIRST FIVE    *
003700*                   DETECTION PAYLOADS PRINTED VERBATIM PER      *
003800*                   INFOSEC MEMO 89-11 (REQ #9601)                *
003900*    03/02/90  TMW  ADDED INCIDENT-TYPE SUMMARY AND BLOCKED-IP   *
004000*                   COUNT TO THE CONTROL TOTALS (REQ #9733)       *
004100*    06/19/91  JRS  RAISED DETECTION WORK TABLE FROM 1000 TO     *
004200*                   2000 ROWS AND OFFENDER-IP TABLE FROM 100 TO  *
004300*                   200 ROWS - SAME GROWTH THE CORRELATION STEP  *
004400*                   NEEDED (REQ #9860)                            *
004500*    02/02/98  TMW  YEAR 2000 REVIEW - WS-DATE FROM DATE IS A    *
004600*                   2-DIGIT YEAR, PRINTED BUT NEVER COMPARED.    *
004700*                   NO CHANGE REQUIRED.                           *
004800*    11/19/99  RDC  CONFIRMED Y2K SIGN-OFF PER MEMO Y2K-118      *
004900*    08/07/00  TMW  SEVERITY COUNTING NOW CAPITALIZES ONLY THE   *
005000*                   FIRST LETTER BEFORE COMPARING SO A STRAY     *
005100*                   ALL-CAPS OR ALL-LOWER VALUE FROM AN UPSTREAM *
005200*                   STEP STILL COUNTS, PER REQ #10204             *
005300*    05/15/01  RDC  TOP OFFENDER TABLE NOW EXCLUDES BLANK AND    *
005400*                   "UNKNOWN" SOURCE IPS CASE-INSENSITIVELY      *
005500*                   (REQ #10412)                                 *
005600*****************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.    LOGRPT.
005900 AUTHOR.        J R SAYLES.
006000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
006100 DATE-WRITTEN.  01/23/88.
006200 DATE-COMPILED.
006300 SECURITY.      NON-CONFIDENTIAL.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT DETFILE  ASSIGN TO UT-S-DETFILE
007300         FILE STATUS IS DETFILE-STATUS.
007400     SELECT INCFILE  ASSIGN TO UT-S-INCFILE
007500         FILE STATUS IS INCFILE-STATUS.
007600     SELECT BLKFILE  ASSIGN TO UT-S-BLKFILE
007700         FILE STATUS IS BLKFILE-STATUS.
007800     SELECT SOCRPT   ASSIGN TO UT-S-SOCRPT
007900         FILE STATUS IS SOCRPT-STATUS.
008000     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
008100         FILE STATUS IS SYSOUT-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  DETFILE
008500     RECORDING MODE F
008600     LABEL RECORDS STANDARD
008700     RECORD CONTAINS 320 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS DETFILE-REC.
009000 01  DETFILE-REC                 PIC X(320).
009100 FD  INCFILE
009200     RECORDING MODE F
009300     LABEL RECORDS STANDARD
009400     RECORD CONTAINS 120 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS INCFILE-REC.
009700 01  INCFILE-REC                 PIC X(120).
009800 FD  BLKFILE
009900     RECORDING MODE F
010000     LABEL RECORDS STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS BLKFILE-REC.
010400 01  BLKFILE-REC                 PIC X(100).
010500 FD  SOCRPT
010600     RECORDING MODE F
010700     LABEL RECORDS STANDARD
010800     RECORD CONTAINS 132 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS RPT-REC.
011100 01  RPT-REC                     PIC X(132).
011200 FD  SYSOUT
011300     RECORDING MODE F
011400     LABEL RECORDS STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC                  PIC X(132).
011900 WORKING-STORAGE SECTION.
012000 01  FILE-STATUS-CODES.
012100     05  DETFILE-STATUS           PIC X(02).
012200         88  DETFILE-OK                 VALUE "00".
012300         88  DETFILE-EOF                VALUE "10".
012400     05  INCFILE-STATUS           PIC X(02).
012500         88  INCFILE-OK                  VALUE "00".
012600         88  INCFILE-EOF                 VALUE "10".
012700     05  BLKFILE-STATUS           PIC X(02).
012800         88  BLKFILE-OK                  VALUE "00".
012900         88  BLKFILE-EOF                 VALUE "10".
013000     05  SOCRPT-STATUS            PIC X(02).
013100         88  SOCRPT-OK                   VALUE "00".
013200     05  SYSOUT-STATUS            PIC X(02).
013300         88  SYSOUT-OK                   VALUE "00".
013400     05  FILLER                   PIC X(02).
013500 01  WS-DATE-FIELDS.
013600     05  WS-DATE                  PIC 9(06).
013700     05  WS-DATE-R REDEFINES WS-DATE.
013800         10  WS-DATE-YY           PIC 9(02).
013900         10  WS-DATE-MM           PIC 9(02).
014000         10  WS-DATE-DD           PIC 9(02).
014100     05  FILLER                   PIC X(02).
014200 COPY LOGDET.
014300 COPY INCREC.
014400 COPY BLKAUD.
014500*--------------------------------------------------------------*
014600*    DETECTION-WORK-TABLE - THE RUN'S DETECTIONS, HELD IN       *
014700*    MEMORY SO THE DETAIL TABLE, THE EVIDENCE SAMPLES, AND THE  *
014800*    SEVERITY/OFFENDER ACCUMULATORS CAN ALL BE DRIVEN FROM ONE  *
014900*    LOAD PASS OVER DETFILE.                                     *
015000*--------------------------------------------------------------*
015100 01  DETECTION-WORK-TABLE.
015200     05  DWT-ROW OCCURS 2000 TIMES INDEXED BY DWT-IDX.
015300         10  DWT-TIMESTAMP        PIC X(19).
015400         10  DWT-IP               PIC X(15).
015500         10  DWT-RULE             PIC X(40).
015600         10  DWT-SEVERITY         PIC X(08).
015700         10  DWT-IOC-HIT          PIC X(01).
015800         10  DWT-PAYLOAD          PIC X(200).
015900 77  DWT-COUNT                    PIC S9(07) COMP.
016000*--------------------------------------------------------------*
016100*    OFFENDER-IP-TABLE - ONE ROW PER DISTINCT SOURCE IP SEEN    *
016200*    IN DETFILE (BLANK AND UNKNOWN EXCLUDED), IN FIRST-SEEN     *
016300*    ORDER, WITH A RUNNING DETECTION COUNT.  SCANNED AT END OF  *
016400*    LOAD TO BUILD THE TOP-10 TABLE BELOW.                       *
016500*--------------------------------------------------------------*
016600 01  OFFENDER-IP-TABLE.
016700     05  OIP-ROW OCCURS 200 TIMES INDEXED BY OIP-IDX.
016800         10  OIP-IP               PIC X(15).
016900         10  OIP-COUNT            PIC S9(05) COMP.
017000 77  OIP-COUNT-TOTAL              PIC S9(05) COMP.
017100*--------------------------------------------------------------*
017200*    TOP-IP-TABLE - THE TOP 10 OFFENDER ROWS, DESCENDING BY     *
017300*    COUNT, TIES BROKEN BY FIRST-SEEN ORDER.  BUILT BY          *
017400*    160-INSERT-TOP-IP, ONE CALL PER ROW OF OFFENDER-IP-TABLE.  *
017500*--------------------------------------------------------------*
017600 01  TOP-IP-TABLE.
017700     05  TIP-ROW OCCURS 10 TIMES INDEXED BY TIP-IDX.
017800         10  TIP-IP               PIC X(15).
017900         10  TIP-COUNT            PIC S9(05) COMP.
018000 77  TIP-FILLED-COUNT              PIC S9(03) COMP.
018100 01  WS-SWAP-WORK.
018200     05  WS-SWAP-IP                PIC X(15).
018300     05  WS-SWAP-COUNT             PIC S9(05) COMP.
018400*--------------------------------------------------------------*
018500*    INCIDENT-TYPE-TABLE - ONE ROW PER DISTINCT INCIDENT TYPE   *
018600*    FOUND IN INCFILE, WITH A COUNT OF HOW MANY TIMES IT FIRED. *
018700*--------------------------------------------------------------*
018800 01  INCIDENT-TYPE-TABLE.
018900     05  ITT-ROW OCCURS 10 TIMES INDEXED BY ITT-IDX.
019000         10  ITT-TYPE             PIC X(40).
019100         10  ITT-COUNT            PIC S9(05) COMP.
019200 77  ITT-COUNT-TOTAL               PIC S9(03) COMP.
019300 01  WS-SEVERITY-WORK.
019400     05  WS-SEV-RAW               PIC X(08).
019500     05  FILLER                   PIC X(02).
019600*--------------------------------------------------------------*
019700*    WS-PRIVATE-IP-WORK - SCRATCH FOR THE PRIVATE-PREFIX TEST   *
019800*    AGAINST THE PRIMARY (FIRST DETECTION) SOURCE IP.           *
019900*--------------------------------------------------------------*
020000 01  WS-PRIVATE-IP-WORK.
020100     05  WS-PRIV-CANDIDATE-IP      PIC X(15).
020200     05  WS-PRIV-CANDIDATE-R REDEFINES WS-PRIV-CANDIDATE-IP.
020300         10  WS-PRIV-BYTE          PIC X(01) OCCURS 15 TIMES.
020400     05  FILLER                    PIC X(01).
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  RECORDS-READ             PIC S9(07) COMP.
020700     05  INCIDENTS-READ           PIC S9(07) COMP.
020800     05  BLOCKS-READ              PIC S9(07) COMP.
020900     05  CNT-CRITICAL             PIC S9(06) COMP.
021000     05  CNT-HIGH                 PIC S9(06) COMP.
021100     05  CNT-MEDIUM               PIC S9(06) COMP.
021200     05  CNT-LOW                  PIC S9(06) COMP.
021300     05  WS-INSERT-IDX            PIC S9(05) COMP.
021400     05  FILLER                   PIC X(01).
021500 01  FLAGS-AND-SWITCHES.
021600     05  MORE-DETFILE-SW          PIC X(01) VALUE "Y".
021700         88  NO-MORE-DETFILE          VALUE "N".
021800     05  MORE-INCFILE-SW          PIC X(01) VALUE "Y".
021900         88  NO-MORE-INCFILE          VALUE "N".
022000     05  MORE-BLKFILE-SW          PIC X(01) VALUE "Y".
022100         88  NO-MORE-BLKFILE          VALUE "N".
022200     05  OIP-FOUND-SW             PIC X(01).
022300         88  OIP-WAS-FOUND            VALUE "Y".
022400     05  ITT-FOUND-SW             PIC X(01).
022500         88  ITT-WAS-FOUND            VALUE "Y".
022600     05  WS-IS-PRIVATE-SW         PIC X(01).
022700         88  WS-IP-IS-PRIVATE         VALUE "Y".
022800     05  FILLER                   PIC X(01).
022900*--------------------------------------------------------------*
023000*    REPORT LINE LAYOUTS - BORROWED FROM AN EARLIER BATCH       *
023100*    REPORTING PROGRAM'S PAGE-HEADER / COLUMN-HEADER / DETAIL-  *
023200*    LINE IDIOM AND RE-CUT FOR THE 132-COLUMN INCIDENT REPORT.  *
023300*--------------------------------------------------------------*
023400 01  WS-HDR-REC.
023500     05  FILLER                   PIC X(01)  VALUE SPACE.
023600     05  FILLER                   PIC X(20)  VALUE
023700         "LOG-BASED SOC PLATFORM".
023800     05  FILLER                   PIC X(50)  VALUE SPACES.
023900     05  FILLER                   PIC X(12)  VALUE
024000         "RUN DATE - ".
024100     05  HDR-DATE.
024200         10  HDR-DATE-MM          PIC 99.
024300         10  FILLER               PIC X VALUE "/".
024400         10  HDR-DATE-DD          PIC 99.
024500         10  FILLER               PIC X VALUE "/".
024600         10  HDR-DATE-YY          PIC 99.
024700     05  FILLER                   PIC X(20)  VALUE SPACES.
024800     05  FILLER                   PIC X(8)   VALUE "PAGE - ".
024900     05  PAGE-NBR-O               PIC ZZ9.
025000     05  FILLER                   PIC X(9)   VALUE SPACES.
025100 01  WS-HDR-REC-R REDEFINES WS-HDR-REC.
025200     05  FILLER                   PIC X(132).
025300 01  WS-SUBT-REC.
025400     05  FILLER                   PIC X(01)  VALUE SPACE.
025500     05  FILLER                   PIC X(24)  VALUE
025600         "SECURITY INCIDENT REPORT".
025700     05  FILLER                   PIC X(107) VALUE SPACES.
025800 01  WS-BATCH-SIZE-REC.
025900     05  FILLER                   PIC X(01)  VALUE SPACE.
026000     05  FILLER                   PIC X(21)  VALUE
026100         "INCIDENT BATCH SIZE: ".
026200     05  BSZ-SIZE-O               PIC ZZZZ9.
026300     05  FILLER                   PIC X(105) VALUE SPACES.
026400 01  WS-COLM-HDR-REC.
026500     05  FILLER                   PIC X(01)  VALUE SPACE.
026600     05  FILLER                   PIC X(19)  VALUE "TIME               ".
026700     05  FILLER                   PIC X(09)  VALUE "SEVERITY ".
026800     05  FILLER                   PIC X(41)  VALUE
026900         "RULE                                     ".
027000     05  FILLER                   PIC X(16)  VALUE "SOURCE IP       ".
027100     05  FILLER                   PIC X(03)  VALUE "IOC".
027200     05  FILLER                   PIC X(43)  VALUE SPACES.
027300 01  WS-DETAIL-REC.
027400     05  FILLER                   PIC X(01)  VALUE SPACE.
027500     05  DET-TIME-O               PIC X(19).
027600     05  FILLER                   PIC X(01)  VALUE SPACE.
027700     05  DET-SEV-O                PIC X(08).
027800     05  FILLER                   PIC X(01)  VALUE SPACE.
027900     05  DET-RULE-O               PIC X(40).
028000     05  FILLER                   PIC X(01)  VALUE SPACE.
028100     05  DET-IP-O                 PIC X(15).
028200     05  FILLER                   PIC X(01)  VALUE SPACE.
028300     05  DET-IOC-O                PIC X(03).
028400     05  FILLER                   PIC X(42)  VALUE SPACES.
028500 01  WS-INTEL-HDR-REC.
028600     05  FILLER                   PIC X(01)  VALUE SPACE.
028700     05  FILLER                   PIC X(22)  VALUE
028800         "IP INTELLIGENCE BLOCK".
028900     05  FILLER                   PIC X(109) VALUE SPACES.
029000 01  WS-INTEL-DETAIL-REC.
029100     05  FILLER                   PIC X(01)  VALUE SPACE.
029200     05  ITL-LABEL-O              PIC X(16).
029300     05  ITL-VALUE-O              PIC X(40).
029400     05  FILLER                   PIC X(75) VALUE SPACES.
029500 01  WS-EVID-HDR-REC.
029600     05  FILLER                   PIC X(01)  VALUE SPACE.
029700     05  FILLER                   PIC X(17)  VALUE
029800         "EVIDENCE SAMPLES".
029900     05  FILLER                   PIC X(114) VALUE SPACES.
030000 01  WS-EVID-DETAIL-REC.
030100     05  FILLER                   PIC X(01)  VALUE SPACE.
030200     05  EVD-SEQ-O                PIC Z9.
030300     05  FILLER                   PIC X(02)  VALUE SPACE.
030400     05  EVD-PAYLOAD-O            PIC X(100).
030500     05  FILLER                   PIC X(27)  VALUE SPACES.
030600 01  WS-TOTALS-HDR-REC.
030700     05  FILLER                   PIC X(01)  VALUE SPACE.
030800     05  FILLER                   PIC X(26)  VALUE
030900         "RUN SUMMARY - CONTROL TOTALS".
031000     05  FILLER                   PIC X(105) VALUE SPACES.
031100 01  WS-TOTALS-DETAIL-REC.
031200     05  FILLER                   PIC X(01)  VALUE SPACE.
031300     05  TOT-LABEL-O              PIC X(26).
031400     05  TOT-VALUE-O              PIC ZZZ,ZZ9.
031500     05  FILLER                   PIC X(98) VALUE SPACES.
031600 01  WS-TOP-IP-HDR-REC.
031700     05  FILLER                   PIC X(01)  VALUE SPACE.
031800     05  FILLER                   PIC X(24)  VALUE
031900         "TOP OFFENDER SOURCE IPS".
032000     05  FILLER                   PIC X(107) VALUE SPACES.
032100 01  WS-TOP-IP-DETAIL-REC.
032200     05  FILLER                   PIC X(01)  VALUE SPACE.
032300     05  TIPR-RANK-O              PIC Z9.
032400     05  FILLER                   PIC X(02)  VALUE SPACE.
032500     05  TIPR-IP-O                PIC X(15).
032600     05  FILLER                   PIC X(02)  VALUE SPACE.
032700     05  TIPR-COUNT-O             PIC ZZZZ9.
032800     05  FILLER                   PIC X(105) VALUE SPACES.
032900 01  WS-FOOTER-REC.
033000     05  FILLER                   PIC X(01)  VALUE SPACE.
033100     05  FILLER                   PIC X(32)  VALUE
033200         "GENERATED BY LOG-BASED SOC PLATFORM".
033300     05  FILLER                   PIC X(99)  VALUE SPACES.
033400 01  WS-BLANK-LINE.
033500     05  FILLER                   PIC X(132) VALUE SPACES.
033600 77  WS-LINES                     PIC S9(03) COMP VALUE 60.
033700 77  WS-PAGES                     PIC S9(03) COMP VALUE 1.
033800*--------------------------------------------------------------*
033900*    DIAG-AREA - PACKAGED SO AN ABEND CAN SHOW THE DETECTION    *
034000*    COUNT AND THE RECORDS-READ COUNT IN THE OPERATOR DUMP      *
034100*    WITHOUT A NUMERIC-TO-ALPHANUMERIC MOVE ACROSS CLASSES.     *
034200*--------------------------------------------------------------*
034300 01  DIAG-AREA.
034400     05  DIAG-EXPECTED            PIC S9(07) COMP.
034500     05  DIAG-EXPECTED-R REDEFINES DIAG-EXPECTED.
034600         10  DIAG-EXPECTED-BYTES  PIC X(04).
034700     05  DIAG-ACTUAL              PIC S9(07) COMP.
034800     05  DIAG-ACTUAL-R REDEFINES DIAG-ACTUAL.
034900         10  DIAG-ACTUAL-BYTES    PIC X(04).
035000 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
035100 77  ONE-VAL                      PIC 9(01) VALUE 1.
035200 COPY ABENDREC.
035300 PROCEDURE DIVISION.
035400 MAIN-LOGIC SECTION.
035500 0000-MAINLINE.
035600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035700     PERFORM 500-PRINT-REPORT THRU 500-EXIT.
035800     PERFORM 999-CLEANUP THRU 999-EXIT.
035900     GOBACK.
036000 000-HOUSEKEEPING.
036100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036200     DISPLAY "******** BEGIN JOB LOGRPT ********".
036300     ACCEPT WS-DATE FROM DATE.
036400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
036500     MOVE ZERO TO DWT-COUNT.
036600     MOVE ZERO TO OIP-COUNT-TOTAL.
036700     MOVE ZERO TO TIP-FILLED-COUNT.
036800     MOVE ZERO TO ITT-COUNT-TOTAL.
036900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037000     PERFORM 050-LOAD-DETECTIONS THRU 050-EXIT.
037100     PERFORM 150-BUILD-TOP-IP-TABLE THRU 150-EXIT.
037200     PERFORM 060-LOAD-INCIDENTS THRU 060-EXIT.
037300     PERFORM 070-LOAD-BLOCKS THRU 070-EXIT.
037400     IF DWT-COUNT = ZERO
037500         MOVE "EMPTY INPUT FILE - DETFILE" TO ABEND-REASON
037600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
037700 000-EXIT.
037800     EXIT.
037900*--------------------------------------------------------------*
038000*    050 - LOAD EVERY DETECTION INTO THE WORK TABLE, TALLYING   *
038100*    THE SEVERITY COUNTERS AND THE DISTINCT OFFENDER-IP TABLE   *
038200*    AS EACH ROW IS READ.                                        *
038300*--------------------------------------------------------------*
038400 050-LOAD-DETECTIONS.
038500     MOVE "050-LOAD-DETECTIONS" TO PARA-NAME.
038600     PERFORM 051-READ-DETFILE THRU 051-EXIT.
038700     PERFORM 052-STORE-DETECTION THRU 052-EXIT
038800         UNTIL NO-MORE-DETFILE OR DWT-COUNT = 2000.
038900 050-EXIT.
039000     EXIT.
039100 051-READ-DETFILE.
039200     READ DETFILE INTO DETECTION-RECORD
039300         AT END MOVE "N" TO MORE-DETFILE-SW
039400     END-READ.
039500     IF NOT NO-MORE-DETFILE
039600         ADD 1 TO RECORDS-READ.
039700 051-EXIT.
039800     EXIT.
039900 052-STORE-DETECTION.
040000     ADD 1 TO DWT-COUNT.
040100     MOVE DT-TIMESTAMP TO DWT-TIMESTAMP (DWT-COUNT).
040200     MOVE DT-IP TO DWT-IP (DWT-COUNT).
040300     MOVE DT-RULE TO DWT-RULE (DWT-COUNT).
040400     MOVE DT-SEVERITY TO DWT-SEVERITY (DWT-COUNT).
040500     MOVE DT-IOC-HIT TO DWT-IOC-HIT (DWT-COUNT).
040600     MOVE DT-PAYLOAD TO DWT-PAYLOAD (DWT-COUNT).
040700     PERFORM 053-TALLY-SEVERITY THRU 053-EXIT.
040800     PERFORM 054-REGISTER-OFFENDER-IP THRU 054-EXIT.
040900     PERFORM 051-READ-DETFILE THRU 051-EXIT.
041000 052-EXIT.
041100     EXIT.
041200*--------------------------------------------------------------*
041300*    053 - FOLD THE SEVERITY TO LOWER CASE BEFORE COMPARING SO  *
041400*    A DOWNSTREAM VALUE THAT CAME THROUGH ALL-CAPS OR MIXED     *
041500*    CASE STILL LANDS IN THE RIGHT BUCKET (SAME NET EFFECT AS   *
041600*    CAPITALIZING JUST THE FIRST LETTER, SINCE ONLY THE FOUR    *
041700*    VALID SEVERITY WORDS ARE EVER BEING MATCHED).  ANY VALUE   *
041800*    NOT ONE OF THE FOUR VALID SEVERITIES IS IGNORED.           *
041900*--------------------------------------------------------------*
042000 053-TALLY-SEVERITY.
042100     MOVE DT-SEVERITY TO WS-SEV-RAW.
042200     INSPECT WS-SEV-RAW CONVERTING
042300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042400         TO "abcdefghijklmnopqrstuvwxyz".
042500     IF WS-SEV-RAW = "critical"
042600         ADD 1 TO CNT-CRITICAL
042700     ELSE
042800     IF WS-SEV-RAW = "high"
042900         ADD 1 TO CNT-HIGH
043000     ELSE
043100     IF WS-SEV-RAW = "medium"
043200         ADD 1 TO CNT-MEDIUM
043300     ELSE
043400     IF WS-SEV-RAW = "low"
043500         ADD 1 TO CNT-LOW.
043600 053-EXIT.
043700     EXIT.
043800*--------------------------------------------------------------*
043900*    054 - REGISTER THE DETECTION'S SOURCE IP IN THE OFFENDER  *
044000*    TABLE, BUMPING ITS COUNT IF ALREADY PRESENT.  BLANK AND    *
044100*    "UNKNOWN" (ANY CASE) ARE NEVER REGISTERED - THEY CANNOT    *
044200*    BE TOP OFFENDERS PER THE ANALYTICS RULE.                    *
044300*--------------------------------------------------------------*
044400 054-REGISTER-OFFENDER-IP.
044500     IF DWT-IP (DWT-COUNT) = SPACES
044600         GO TO 054-EXIT.
044700     MOVE DWT-IP (DWT-COUNT) TO WS-PRIV-CANDIDATE-IP.
044800     INSPECT WS-PRIV-CANDIDATE-IP CONVERTING
044900         "abcdefghijklmnopqrstuvwxyz"
045000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045100     IF WS-PRIV-CANDIDATE-IP = "UNKNOWN        "
045200         GO TO 054-EXIT.
045300     MOVE "N" TO OIP-FOUND-SW.
045400     PERFORM 0541-SCAN-ONE-OIP THRU 0541-EXIT
045500         VARYING OIP-IDX FROM 1 BY 1
045600         UNTIL OIP-IDX > OIP-COUNT-TOTAL OR OIP-WAS-FOUND.
045700     IF NOT OIP-WAS-FOUND AND OIP-COUNT-TOTAL < 200
045800         ADD 1 TO OIP-COUNT-TOTAL
045900         MOVE DWT-IP (DWT-COUNT) TO OIP-IP (OIP-COUNT-TOTAL)
046000         MOVE 1 TO OIP-COUNT (OIP-COUNT-TOTAL).
046100 054-EXIT.
046200     EXIT.
046300 0541-SCAN-ONE-OIP.
046400     IF OIP-IP (OIP-IDX) = DWT-IP (DWT-COUNT)
046500         MOVE "Y" TO OIP-FOUND-SW
046600         ADD 1 TO OIP-COUNT (OIP-IDX).
046700 0541-EXIT.
046800     EXIT.
046900*--------------------------------------------------------------*
047000*    150 - BUILD THE TOP-10 OFFENDER TABLE BY INSERTION SORT    *
047100*    OVER THE OFFENDER-IP-TABLE (WHICH IS ALREADY IN FIRST-     *
047200*    SEEN ORDER).  DESCENDING BY COUNT, TIES KEPT IN FIRST-     *
047300*    SEEN ORDER BY ALWAYS FAVORING THE ROW ALREADY IN THE       *
047400*    TABLE OVER A NEW ROW WITH AN EQUAL COUNT.                  *
047500*--------------------------------------------------------------*
047600 150-BUILD-TOP-IP-TABLE.
047700     MOVE "150-BUILD-TOP-IP-TABLE" TO PARA-NAME.
047800     PERFORM 160-INSERT-TOP-IP THRU 160-EXIT
047900         VARYING OIP-IDX FROM 1 BY 1
048000         UNTIL OIP-IDX > OIP-COUNT-TOTAL.
048100 150-EXIT.
048200     EXIT.
048300 160-INSERT-TOP-IP.
048400     IF TIP-FILLED-COUNT < 10
048500         ADD 1 TO TIP-FILLED-COUNT
048600         MOVE OIP-IP (OIP-IDX) TO TIP-IP (TIP-FILLED-COUNT)
048700         MOVE OIP-COUNT (OIP-IDX) TO TIP-COUNT (TIP-FILLED-COUNT)
048800         MOVE TIP-FILLED-COUNT TO WS-INSERT-IDX
048900         PERFORM 161-BUBBLE-UP THRU 161-EXIT
049000     ELSE
049100         IF OIP-COUNT (OIP-IDX) > TIP-COUNT (10)
049200             MOVE OIP-IP (OIP-IDX) TO TIP-IP (10)
049300             MOVE OIP-COUNT (OIP-IDX) TO TIP-COUNT (10)
049400             MOVE 10 TO WS-INSERT-IDX
049500             PERFORM 161-BUBBLE-UP THRU 161-EXIT.
049600 160-EXIT.
049700     EXIT.
049800 161-BUBBLE-UP.
049900     IF WS-INSERT-IDX > 1
050000         IF TIP-COUNT (WS-INSERT-IDX - 1) < TIP-COUNT (WS-INSERT-IDX)
050100             MOVE TIP-IP (WS-INSERT-IDX - 1) TO WS-SWAP-IP
050200             MOVE TIP-COUNT (WS-INSERT-IDX - 1) TO WS-SWAP-COUNT
050300             MOVE TIP-IP (WS-INSERT-IDX) TO TIP-IP (WS-INSERT-IDX - 1)
050400             MOVE TIP-COUNT (WS-INSERT-IDX) TO
050500                 TIP-COUNT (WS-INSERT-IDX - 1)
050600             MOVE WS-SWAP-IP TO TIP-IP (WS-INSERT-IDX)
050700             MOVE WS-SWAP-COUNT TO TIP-COUNT (WS-INSERT-IDX)
050800             SUBTRACT 1 FROM WS-INSERT-IDX
050900             GO TO 161-BUBBLE-UP.
051000 161-EXIT.
051100     EXIT.
051200*--------------------------------------------------------------*
051300*    060 - LOAD THE INCIDENT FILE, TALLYING A COUNT PER EXACT   *
051400*    INCIDENT-TYPE STRING.  BLANK TYPES ARE IGNORED.             *
051500*--------------------------------------------------------------*
051600 060-LOAD-INCIDENTS.
051700     MOVE "060-LOAD-INCIDENTS" TO PARA-NAME.
051800     PERFORM 061-READ-INCFILE THRU 061-EXIT.
051900     PERFORM 062-TALLY-INCIDENT THRU 062-EXIT
052000         UNTIL NO-MORE-INCFILE.
052100 060-EXIT.
052200     EXIT.
052300 061-READ-INCFILE.
052400     READ INCFILE INTO INCIDENT-RECORD
052500         AT END MOVE "N" TO MORE-INCFILE-SW
052600     END-READ.
052700     IF NOT NO-MORE-INCFILE
052800         ADD 1 TO INCIDENTS-READ.
052900 061-EXIT.
053000     EXIT.
053100 062-TALLY-INCIDENT.
053200     IF IN-TYPE NOT = SPACES
053300         MOVE "N" TO ITT-FOUND-SW
053400         PERFORM 0621-SCAN-ONE-ITT THRU 0621-EXIT
053500             VARYING ITT-IDX FROM 1 BY 1
053600             UNTIL ITT-IDX > ITT-COUNT-TOTAL OR ITT-WAS-FOUND
053700         IF NOT ITT-WAS-FOUND AND ITT-COUNT-TOTAL < 10
053800             ADD 1 TO ITT-COUNT-TOTAL
053900             MOVE IN-TYPE TO ITT-TYPE (ITT-COUNT-TOTAL)
054000             MOVE 1 TO ITT-COUNT (ITT-COUNT-TOTAL).
054100     PERFORM 061-READ-INCFILE THRU 061-EXIT.
054200 062-EXIT.
054300     EXIT.
054400 0621-SCAN-ONE-ITT.
054500     IF ITT-TYPE (ITT-IDX) = IN-TYPE
054600         MOVE "Y" TO ITT-FOUND-SW
054700         ADD 1 TO ITT-COUNT (ITT-IDX).
054800 0621-EXIT.
054900     EXIT.
055000*--------------------------------------------------------------*
055100*    070 - LOAD THE BLOCK AUDIT FILE - ONLY A RECORD COUNT IS    *
055200*    NEEDED FOR THE CONTROL TOTALS.                               *
055300*--------------------------------------------------------------*
055400 070-LOAD-BLOCKS.
055500     MOVE "070-LOAD-BLOCKS" TO PARA-NAME.
055600     PERFORM 071-READ-BLKFILE THRU 071-EXIT.
055700     PERFORM 071-READ-BLKFILE THRU 071-EXIT
055800         UNTIL NO-MORE-BLKFILE.
055900 070-EXIT.
056000     EXIT.
056100 071-READ-BLKFILE.
056200     READ BLKFILE INTO BLOCK-AUDIT-RECORD
056300         AT END MOVE "N" TO MORE-BLKFILE-SW
056400     END-READ.
056500     IF NOT NO-MORE-BLKFILE
056600         ADD 1 TO BLOCKS-READ.
056700 071-EXIT.
056800     EXIT.
056900*--------------------------------------------------------------*
057000*    500 - DRIVE THE SEVEN BLOCKS OF THE PRINTED REPORT IN      *
057100*    ORDER.  EXACTLY ONE REPORT IS PRODUCED PER RUN.             *
057200*--------------------------------------------------------------*
057300 500-PRINT-REPORT.
057400     MOVE "500-PRINT-REPORT" TO PARA-NAME.
057500     PERFORM 510-WRITE-TITLE-BLOCK THRU 510-EXIT.
057600     PERFORM 520-WRITE-DETAIL-TABLE THRU 520-EXIT.
057700     PERFORM 530-WRITE-INTEL-BLOCK THRU 530-EXIT.
057800     PERFORM 540-WRITE-EVIDENCE THRU 540-EXIT.
057900     PERFORM 550-WRITE-TOTALS THRU 550-EXIT.
058000     PERFORM 560-WRITE-TOP-IP THRU 560-EXIT.
058100     PERFORM 570-WRITE-FOOTER THRU 570-EXIT.
058200 500-EXIT.
058300     EXIT.
058400 510-WRITE-TITLE-BLOCK.
058500     MOVE "510-WRITE-TITLE-BLOCK" TO PARA-NAME.
058600     MOVE WS-DATE-MM TO HDR-DATE-MM.
058700     MOVE WS-DATE-DD TO HDR-DATE-DD.
058800     MOVE WS-DATE-YY TO HDR-DATE-YY.
058900     MOVE WS-PAGES TO PAGE-NBR-O.
059000     WRITE RPT-REC FROM WS-HDR-REC
059100         AFTER ADVANCING TOP-OF-FORM.
059200     WRITE RPT-REC FROM WS-SUBT-REC
059300         AFTER ADVANCING 1.
059400     MOVE DWT-COUNT TO BSZ-SIZE-O.
059500     WRITE RPT-REC FROM WS-BATCH-SIZE-REC
059600         AFTER ADVANCING 2.
059700     MOVE 4 TO WS-LINES.
059800 510-EXIT.
059900     EXIT.
060000*--------------------------------------------------------------*
060100*    520 - INCIDENT SUMMARY TABLE, FIRST 20 DETECTIONS MAX.     *
060200*--------------------------------------------------------------*
060300 520-WRITE-DETAIL-TABLE.
060400     MOVE "520-WRITE-DETAIL-TABLE" TO PARA-NAME.
060500     WRITE RPT-REC FROM WS-BLANK-LINE
060600         AFTER ADVANCING 1.
060700     WRITE RPT-REC FROM WS-COLM-HDR-REC
060800         AFTER ADVANCING 1.
060900     ADD 2 TO WS-LINES.
061000     PERFORM 521-WRITE-ONE-DETAIL THRU 521-EXIT
061100         VARYING DWT-IDX FROM 1 BY 1
061200         UNTIL DWT-IDX > DWT-COUNT OR DWT-IDX > 20.
061300 520-EXIT.
061400     EXIT.
061500 521-WRITE-ONE-DETAIL.
061600     MOVE DWT-TIMESTAMP (DWT-IDX) TO DET-TIME-O.
061700     MOVE DWT-SEVERITY (DWT-IDX)  TO DET-SEV-O.
061800     MOVE DWT-RULE (DWT-IDX)      TO DET-RULE-O.
061900     MOVE DWT-IP (DWT-IDX)        TO DET-IP-O.
062000     IF DWT-IOC-HIT (DWT-IDX) = "Y"
062100         MOVE "YES" TO DET-IOC-O
062200     ELSE
062300         MOVE "NO " TO DET-IOC-O.
062400     WRITE RPT-REC FROM WS-DETAIL-REC
062500         AFTER ADVANCING 1.
062600     ADD 1 TO WS-LINES.
062700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
062800 521-EXIT.
062900     EXIT.
063000*--------------------------------------------------------------*
063100*    530 - IP INTELLIGENCE BLOCK FOR THE PRIMARY (FIRST         *
063200*    DETECTION'S) SOURCE IP.  NO EXTERNAL LOOKUP IS DONE IN      *
063300*    BATCH - GEOGRAPHY AND ORGANIZATION ALWAYS PRINT UNKNOWN.   *
063400*--------------------------------------------------------------*
063500 530-WRITE-INTEL-BLOCK.
063600     MOVE "530-WRITE-INTEL-BLOCK" TO PARA-NAME.
063700     WRITE RPT-REC FROM WS-BLANK-LINE
063800         AFTER ADVANCING 1.
063900     WRITE RPT-REC FROM WS-INTEL-HDR-REC
064000         AFTER ADVANCING 1.
064100     ADD 2 TO WS-LINES.
064200     MOVE DWT-IP (1) TO WS-PRIV-CANDIDATE-IP.
064300     PERFORM 350-CHECK-PRIVATE-IP THRU 350-EXIT.
064400     MOVE "PRIMARY IP:     " TO ITL-LABEL-O.
064500     MOVE DWT-IP (1) TO ITL-VALUE-O.
064600     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
064700     MOVE "PRIVATE IP:     " TO ITL-LABEL-O.
064800     IF WS-IP-IS-PRIVATE
064900         MOVE "YES" TO ITL-VALUE-O
065000     ELSE
065100         MOVE "NO" TO ITL-VALUE-O.
065200     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
065300     MOVE "SOURCE:         " TO ITL-LABEL-O.
065400     IF WS-IP-IS-PRIVATE
065500         MOVE "LOCAL" TO ITL-VALUE-O
065600     ELSE
065700         MOVE "NONE" TO ITL-VALUE-O.
065800     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
065900     MOVE "COUNTRY:        " TO ITL-LABEL-O.
066000     MOVE "UNKNOWN" TO ITL-VALUE-O.
066100     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
066200     MOVE "REGION:         " TO ITL-LABEL-O.
066300     MOVE "UNKNOWN" TO ITL-VALUE-O.
066400     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
066500     MOVE "CITY:           " TO ITL-LABEL-O.
066600     MOVE "UNKNOWN" TO ITL-VALUE-O.
066700     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
066800     MOVE "ORG:            " TO ITL-LABEL-O.
066900     MOVE "UNKNOWN" TO ITL-VALUE-O.
067000     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
067100     MOVE "ASN:            " TO ITL-LABEL-O.
067200     MOVE "UNKNOWN" TO ITL-VALUE-O.
067300     WRITE RPT-REC FROM WS-INTEL-DETAIL-REC AFTER ADVANCING 1.
067400     ADD 7 TO WS-LINES.
067500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
067600 530-EXIT.
067700     EXIT.
067800*--------------------------------------------------------------*
067900*    350 - PRIVATE/RESERVED IP PREFIX TEST - SAME TABLE OF      *
068000*    PREFIXES THE RESPONSE STEP USES FOR THE FIREWALL POLICY.   *
068100*    DO NOT "FIX" THE 172.30/172.31 GAP WITHOUT A REQUEST.       *
068200*--------------------------------------------------------------*
068300 350-CHECK-PRIVATE-IP.
068400     MOVE "N" TO WS-IS-PRIVATE-SW.
068500     IF WS-PRIV-CANDIDATE-IP (1:4) = "127."
068600         MOVE "Y" TO WS-IS-PRIVATE-SW
068700         GO TO 350-EXIT.
068800     IF WS-PRIV-CANDIDATE-IP (1:3) = "10."
068900         MOVE "Y" TO WS-IS-PRIVATE-SW
069000         GO TO 350-EXIT.
069100     IF WS-PRIV-CANDIDATE-IP (1:8) = "192.168."
069200         MOVE "Y" TO WS-IS-PRIVATE-SW
069300         GO TO 350-EXIT.
069400     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.16."
069500         MOVE "Y" TO WS-IS-PRIVATE-SW
069600         GO TO 350-EXIT.
069700     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.17."
069800         MOVE "Y" TO WS-IS-PRIVATE-SW
069900         GO TO 350-EXIT.
070000     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.18."
070100         MOVE "Y" TO WS-IS-PRIVATE-SW
070200         GO TO 350-EXIT.
070300     IF WS-PRIV-CANDIDATE-IP (1:7) = "172.19."
070400         MOVE "Y" TO WS-IS-PRIVATE-SW
070500         GO TO 350-EXIT.
070600     IF WS-PRIV-CANDIDATE-IP (1:5) = "172.2"
070700         MOVE "Y" TO WS-IS-PRIVATE-SW
070800         GO TO 350-EXIT.
070900     IF WS-PRIV-CANDIDATE-IP (1:2) = "0."
071000         MOVE "Y" TO WS-IS-PRIVATE-SW.
071100 350-EXIT.
071200     EXIT.
071300*--------------------------------------------------------------*
071400*    540 - EVIDENCE SAMPLES - RAW PAYLOAD OF THE FIRST 5        *
071500*    DETECTIONS, PRINTED VERBATIM PER INFOSEC MEMO 89-11.        *
071600*--------------------------------------------------------------*
071700 540-WRITE-EVIDENCE.
071800     MOVE "540-WRITE-EVIDENCE" TO PARA-NAME.
071900     WRITE RPT-REC FROM WS-BLANK-LINE
072000         AFTER ADVANCING 1.
072100     WRITE RPT-REC FROM WS-EVID-HDR-REC
072200         AFTER ADVANCING 1.
072300     ADD 2 TO WS-LINES.
072400     PERFORM 541-WRITE-ONE-EVIDENCE THRU 541-EXIT
072500         VARYING DWT-IDX FROM 1 BY 1
072600         UNTIL DWT-IDX > DWT-COUNT OR DWT-IDX > 5.
072700 540-EXIT.
072800     EXIT.
072900 541-WRITE-ONE-EVIDENCE.
073000     MOVE DWT-IDX TO EVD-SEQ-O.
073100     MOVE DWT-PAYLOAD (DWT-IDX) (1:100) TO EVD-PAYLOAD-O.
073200     WRITE RPT-REC FROM WS-EVID-DETAIL-REC
073300         AFTER ADVANCING 1.
073400     ADD 1 TO WS-LINES.
073500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
073600 541-EXIT.
073700     EXIT.
073800*--------------------------------------------------------------*
073900*    550 - RUN SUMMARY / CONTROL TOTALS - SEVERITY COUNTS,      *
074000*    TOTAL DETECTIONS, INCIDENT-TYPE SUMMARY, AND TOTAL IPS     *
074100*    BLOCKED.                                                    *
074200*--------------------------------------------------------------*
074300 550-WRITE-TOTALS.
074400     MOVE "550-WRITE-TOTALS" TO PARA-NAME.
074500     WRITE RPT-REC FROM WS-BLANK-LINE
074600         AFTER ADVANCING 1.
074700     WRITE RPT-REC FROM WS-TOTALS-HDR-REC
074800         AFTER ADVANCING 1.
074900     ADD 2 TO WS-LINES.
075000     MOVE "DETECTIONS - CRITICAL     " TO TOT-LABEL-O.
075100     MOVE CNT-CRITICAL TO TOT-VALUE-O.
075200     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
075300     MOVE "DETECTIONS - HIGH         " TO TOT-LABEL-O.
075400     MOVE CNT-HIGH TO TOT-VALUE-O.
075500     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
075600     MOVE "DETECTIONS - MEDIUM       " TO TOT-LABEL-O.
075700     MOVE CNT-MEDIUM TO TOT-VALUE-O.
075800     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
075900     MOVE "DETECTIONS - LOW          " TO TOT-LABEL-O.
076000     MOVE CNT-LOW TO TOT-VALUE-O.
076100     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
076200     MOVE "TOTAL DETECTIONS          " TO TOT-LABEL-O.
076300     MOVE DWT-COUNT TO TOT-VALUE-O.
076400     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
076500     MOVE "TOTAL IPS BLOCKED         " TO TOT-LABEL-O.
076600     MOVE BLOCKS-READ TO TOT-VALUE-O.
076700     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
076800     ADD 6 TO WS-LINES.
076900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
077000     PERFORM 551-WRITE-ONE-INCTYPE THRU 551-EXIT
077100         VARYING ITT-IDX FROM 1 BY 1
077200         UNTIL ITT-IDX > ITT-COUNT-TOTAL.
077300 550-EXIT.
077400     EXIT.
077500 551-WRITE-ONE-INCTYPE.
077600     MOVE SPACES TO TOT-LABEL-O.
077700     STRING "INCIDENTS - " DELIMITED BY SIZE
077800         ITT-TYPE (ITT-IDX) DELIMITED BY SIZE
077900         INTO TOT-LABEL-O.
078000     MOVE ITT-COUNT (ITT-IDX) TO TOT-VALUE-O.
078100     WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
078200     ADD 1 TO WS-LINES.
078300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
078400 551-EXIT.
078500     EXIT.
078600*--------------------------------------------------------------*
078700*    560 - TOP-10 OFFENDER IP TABLE, ALREADY RANKED BY 150.     *
078800*--------------------------------------------------------------*
078900 560-WRITE-TOP-IP.
079000     MOVE "560-WRITE-TOP-IP" TO PARA-NAME.
079100     WRITE RPT-REC FROM WS-BLANK-LINE
079200         AFTER ADVANCING 1.
079300     WRITE RPT-REC FROM WS-TOP-IP-HDR-REC
079400         AFTER ADVANCING 1.
079500     ADD 2 TO WS-LINES.
079600     PERFORM 561-WRITE-ONE-TOP-IP THRU 561-EXIT
079700         VARYING TIP-IDX FROM 1 BY 1
079800         UNTIL TIP-IDX > TIP-FILLED-COUNT.
079900 560-EXIT.
080000     EXIT.
080100 561-WRITE-ONE-TOP-IP.
080200     MOVE TIP-IDX TO TIPR-RANK-O.
080300     MOVE TIP-IP (TIP-IDX) TO TIPR-IP-O.
080400     MOVE TIP-COUNT (TIP-IDX) TO TIPR-COUNT-O.
080500     WRITE RPT-REC FROM WS-TOP-IP-DETAIL-REC AFTER ADVANCING 1.
080600     ADD 1 TO WS-LINES.
080700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
080800 561-EXIT.
080900     EXIT.
081000*--------------------------------------------------------------*
081100*    570 - REPORT FOOTER.                                        *
081200*--------------------------------------------------------------*
081300 570-WRITE-FOOTER.
081400     MOVE "570-WRITE-FOOTER" TO PARA-NAME.
081500     WRITE RPT-REC FROM WS-BLANK-LINE
081600         AFTER ADVANCING 1.
081700     WRITE RPT-REC FROM WS-FOOTER-REC
081800         AFTER ADVANCING 1.
081900 570-EXIT.
082000     EXIT.
082100*--------------------------------------------------------------*
082200*    600/700/790 - PAGE-BREAK AND PAGINATION IDIOM BORROWED     *
082300*    FROM AN EARLIER BATCH REPORTING PROGRAM IN THIS SHOP.      *
082400*--------------------------------------------------------------*
082500 600-PAGE-BREAK.
082600     WRITE RPT-REC FROM WS-BLANK-LINE.
082700     WRITE RPT-REC FROM WS-BLANK-LINE.
082800 600-EXIT.
082900     EXIT.
083000 700-WRITE-PAGE-HDR.
083100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
083200     ADD 1 TO WS-PAGES.
083300     MOVE WS-PAGES TO PAGE-NBR-O.
083400     WRITE RPT-REC FROM WS-HDR-REC
083500         AFTER ADVANCING TOP-OF-FORM.
083600     MOVE ZERO TO WS-LINES.
083700 700-EXIT.
083800     EXIT.
083900 790-CHECK-PAGINATION.
084000     IF WS-LINES > 50
084100         PERFORM 600-PAGE-BREAK THRU 600-EXIT
084200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
084300 790-EXIT.
084400     EXIT.
084500*--------------------------------------------------------------*
084600*    800/850 - FILE HANDLING, 900/1000 - WRAP-UP                *
084700*--------------------------------------------------------------*
084800 800-OPEN-FILES.
084900     MOVE "800-OPEN-FILES" TO PARA-NAME.
085000     OPEN INPUT DETFILE.
085100     OPEN INPUT INCFILE.
085200     OPEN INPUT BLKFILE.
085300     OPEN OUTPUT SOCRPT.
085400     OPEN OUTPUT SYSOUT.
085500 800-EXIT.
085600     EXIT.
085700 850-CLOSE-FILES.
085800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
085900     CLOSE DETFILE.
086000     CLOSE INCFILE.
086100     CLOSE BLKFILE.
086200     CLOSE SOCRPT.
086300     CLOSE SYSOUT.
086400 850-EXIT.
086500     EXIT.
086600 999-CLEANUP.
086700     MOVE "999-CLEANUP" TO PARA-NAME.
086800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086900     DISPLAY "** LOGRPT CONTROL TOTALS **".
087000     DISPLAY "DETECTIONS READ......... " RECORDS-READ.
087100     DISPLAY "CRITICAL SEVERITY....... " CNT-CRITICAL.
087200     DISPLAY "HIGH SEVERITY........... " CNT-HIGH.
087300     DISPLAY "MEDIUM SEVERITY......... " CNT-MEDIUM.
087400     DISPLAY "LOW SEVERITY............ " CNT-LOW.
087500     DISPLAY "INCIDENTS READ........... " INCIDENTS-READ.
087600     DISPLAY "DISTINCT OFFENDER IPS.... " OIP-COUNT-TOTAL.
087700     DISPLAY "IPS BLOCKED............... " BLOCKS-READ.
087800     DISPLAY "REPORT PAGES.............. " WS-PAGES.
087900     DISPLAY "******** NORMAL END OF JOB LOGRPT ********".
088000 999-EXIT.
088100     EXIT.
088200 1000-ABEND-RTN.
088300     MOVE DWT-COUNT TO DIAG-EXPECTED.
088400     MOVE DIAG-EXPECTED-BYTES TO EXPECTED-VAL.
088500     MOVE RECORDS-READ TO DIAG-ACTUAL.
088600     MOVE DIAG-ACTUAL-BYTES TO ACTUAL-VAL.
088700     WRITE SYSOUT-REC FROM ABEND-REC.
088800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088900     DISPLAY "*** ABNORMAL END OF JOB-LOGRPT ***" UPON CONSOLE.
089000     DIVIDE ZERO-VAL INTO ONE-VAL.
089100 1000-EXIT.
089200     EXIT.
