000100******************************************************************
000200*    COPYBOOK    INCREC                                          *
000300*    INCIDENT-RECORD - ONE ROW PER CORRELATED INCIDENT           *
000400*    WRITTEN BY LOGCORR, READ BY LOGRPT                          *
000500*    FIXED 120 BYTE SEQUENTIAL RECORD                            *
000600******************************************************************
000700 01  INCIDENT-RECORD.
000800     05  IN-IP                   PIC X(15).
000900     05  IN-TYPE                 PIC X(40).
001000     05  IN-SEVERITY             PIC X(08).
001100     05  IN-COUNT                PIC 9(05).
001200     05  IN-IOC-CONFIRMED        PIC X(01).
001300         88  IN-IOC-WAS-HIT          VALUE "Y".
001400     05  FILLER                  PIC X(51).
